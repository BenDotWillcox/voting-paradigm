000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TALYSCOR.
000300 AUTHOR. R HUCKABY.
000400 INSTALLATION. STATE BOARD OF ELECTIONS - DATA PROCESSING.
000500 DATE-WRITTEN. 05/12/1988.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - ELECTION NIGHT REPORTING ONLY.
000800******************************************************************
000900*    SCORE VOTING TALLY - METHOD SCOR                           *
001000*    ===================================                        *
001100*    - READS THE CANDIDATE MASTER (VIA TALYROST).                *
001200*    - READS THE SCORE BALLOT FILE.  EACH BALLOT CARRIES A       *
001300*      COUNT OF SCORED CANDIDATES (0-10), EACH WITH ITS OWN      *
001400*      CANDIDATE ID AND SCORE VALUE.  A SCORE COUNT OF ZERO      *
001500*      IS AN ABSTENTION.                                         *
001600*    - EVERY SCORE ON THE BALLOT MUST BE 0-10; A BALLOT WITH ANY *
001700*      SCORE OUTSIDE THAT RANGE IS REJECTED WHOLE AND COUNTED     *
001800*      SEPARATELY FROM ABSTENTIONS.                               *
001900*    - EACH SCORED, KNOWN CANDIDATE'S SCORE ON A VALID BALLOT IS *
002000*      ADDED TO ITS RUNNING TOTAL; UNKNOWN CANDIDATE IDS ARE     *
002100*      IGNORED.                                                  *
002200*    - AVERAGE SCORE = TOTAL / NON-ABSTAINING BALLOTS, 4         *
002300*      DECIMALS, COMPUTED ROUNDED (A CANDIDATE LEFT UNSCORED     *
002400*      ON A BALLOT COUNTS AS A ZERO ON THAT BALLOT, PER THE      *
002500*      STATE ELECTION CODE).  PERCENT OF MAX = TOTAL / MAXIMUM   *
002600*      POSSIBLE TOTAL (NON-ABSTAINING BALLOTS TIMES THE TOP      *
002700*      SCALE VALUE OF 10), ALSO 4 DECIMALS, COMPUTED ROUNDED.    *
002800*    - WINNER IS THE HIGHEST SCORE TOTAL; TIE BROKEN BY FIRST    *
002900*      APPEARANCE IN CANDIDATE-MASTER ORDER.                     *
003000*                                                                *
003100*    CHANGE LOG                                                 *
003200*    ----------                                                 *
003300*    05/12/88  RH   0046  FIRST VERSION.                        *
003400*    11/02/90  JMT  0082  EMPTY-ROSTER RUN NOW REPORTS NO        *
003500*                         WINNER INSTEAD OF ABENDING.            *
003600*    04/18/95  JMT  0122  ADDED PERCENT-OF-MAX COLUMN TO THE     *
003700*                         PRINTED REPORT (4 DECIMAL PLACES).     *
003800*    09/30/98  KLD  0161  Y2K REVIEW - WS-RUN-DATE MOVED TO      *
003900*                         9(08) YYYYMMDD, FOUR-DIGIT YEAR.       *
004000*    07/19/04  BAS  0250  COMMENT CLEANUP ONLY, NO LOGIC CHANGE. *
004100*    02/11/08  RH   0301  TOP SCORE WAS WRONGLY SET TO 9 - THE   *
004200*                         STATE SCALE IS 0-10.  MAXIMUM-POSSIBLE *
004300*                         AND THE AVERAGE-SCORE COLUMN NOW BOTH  *
004400*                         DIVIDE BY NON-ABSTAINING BALLOTS       *
004500*                         RATHER THAN BALLOTS-READ OR TIMES-     *
004600*                         SCORED, AND THE FOOTER NOW PRINTS THE  *
004700*                         MAXIMUM POSSIBLE SCORE.                *
004800*    11/14/08  RH   0316  THE 0-10 SCORE RANGE WAS NEVER CHECKED *
004900*                         - A BALLOT COULD CARRY A SCORE-VAL UP  *
005000*                         TO 99 AND HAVE IT ADDED STRAIGHT INTO  *
005100*                         THE CANDIDATE TOTAL.  A NEW VALIDATE   *
005200*                         PASS NOW CONDEMNS AND COUNTS SUCH A    *
005300*                         BALLOT WHOLE, MATCHING THE VALIDATE-   *
005400*                         THEN-ACCUMULATE PATTERN ALREADY USED   *
005500*                         IN TALYQUAD.                           *
005600*    12/05/08  RH   0321  FOOTER NEVER SHOWED THE WINNER'S NAME, *
005700*                         ONLY THE ID, PER THE STATE ELECTION    *
005800*                         CODE'S CONTROL-FOOTER REQUIREMENTS.    *
005900*                         NOW PRINTED.                           *
006000******************************************************************
006100*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT BALLOT-FILE ASSIGN TO DDBALLOT
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS IS FS-BALLOT.
007200     SELECT RESULT-FILE ASSIGN TO DDRESUL
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS IS FS-RESULT.
007500     SELECT REPORT-FILE ASSIGN TO DDLISTA
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS IS FS-LISTADO.
007800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  BALLOT-FILE
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORDING MODE IS F.
008400 01  REG-BALLOT                    PIC X(110).
008500
008600 FD  RESULT-FILE
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 01  REG-RESULT                    PIC X(25).
009000
009100 FD  REPORT-FILE
009200     BLOCK CONTAINS 0 RECORDS
009300     RECORDING MODE IS F.
009400 01  REG-SALIDA                    PIC X(132).
009500
009600 WORKING-STORAGE SECTION.
009700*=======================*
009800 77  FILLER  PIC X(26) VALUE '* START WORKING-STORAGE  *'.
009900*----------- FILES ---------------------------------------------
010000 77  FS-BALLOT               PIC XX        VALUE SPACES.
010100 77  FS-RESULT               PIC XX        VALUE SPACES.
010200 77  FS-LISTADO              PIC XX        VALUE SPACES.
010300 77  WS-STATUS-FIN           PIC X.
010400     88  WS-FIN-BALLOT                     VALUE 'Y'.
010500     88  WS-NO-FIN-BALLOT                  VALUE 'N'.
010600*----------- COUNTERS  ------------------------------ COMP -----
010700 77  WS-BALLOTS-READ         PIC 9(06) COMP VALUE ZEROS.
010800 77  WS-ABSTENTIONS          PIC 9(06) COMP VALUE ZEROS.
010900 77  WS-REJECTED             PIC 9(06) COMP VALUE ZEROS.
011000 77  WS-CAND-SUBSCR          PIC 9(02) COMP VALUE ZEROS.
011100 77  WS-SCOR-SUBSCR          PIC 9(02) COMP VALUE ZEROS.
011200 77  WS-WINNER-SUBSCR        PIC 9(02) COMP VALUE ZEROS.
011300 77  WS-MAX-TOTAL            PIC 9(08) COMP VALUE ZEROS.
011400 77  WS-TIE-COUNT            PIC 9(02) COMP VALUE ZEROS.
011500 77  WS-MAX-POSSIBLE         PIC 9(08) COMP VALUE ZEROS.
011600 77  WS-TOP-SCORE            PIC 9(02) COMP VALUE 10.
011700 77  WS-NON-ABSTAIN          PIC 9(06) COMP VALUE ZEROS.
011800 77  WS-WINNER-NAME          PIC X(30)      VALUE SPACES.
011900 77  WS-BALLOT-SW            PIC X.
012000     88  WS-BALLOT-VALID                   VALUE 'V'.
012100     88  WS-BALLOT-INVALID                 VALUE 'I'.
012200 77  WS-PRINT-PAGE-CT        PIC 9(02) COMP VALUE 1.
012300*----------- RUN DATE --------------------------------------------
012400 01  WS-RUN-DATE             PIC 9(08)     VALUE ZEROS.
012500*----------- ROSTER TABLE (LOADED BY TALYROST) -------------------
012600 77  WS-PGMROST              PIC X(8)      VALUE 'TALYROST'.
012700 01  WS-ROSTER-AREA.
012800     03  WS-ROSTER-COUNT     PIC 9(02) COMP.
012900     03  WS-ROSTER-STATUS    PIC X.
013000         88  WS-ROSTER-OK              VALUE 'Y'.
013100         88  WS-ROSTER-ERROR           VALUE 'E'.
013200     03  WS-ROSTER-ENTRY OCCURS 10 TIMES.
013300         05  WS-CAND-ID      PIC X(08).
013400         05  WS-CAND-NAME    PIC X(30).
013500     03  FILLER              PIC X(01).
013600*----------- WHOLE-ENTRY REDEFINE, USED FOR A QUICK ROSTER DUMP --
013700 01  WS-ROSTER-KEY-VIEW REDEFINES WS-ROSTER-AREA.
013800     03  FILLER              PIC X(03).
013900     03  WS-ROSTER-KEY-ENTRY OCCURS 10 TIMES PIC X(38).
014000     03  FILLER              PIC X(01).
014100*----------- PER-CANDIDATE ACCUMULATORS --------------------------
014200 01  WS-CAND-STAT-TABLE.
014300     03  WS-CAND-STAT OCCURS 10 TIMES.
014400         05  WS-CAND-TOTAL   PIC S9(08) COMP-3.
014500*----------- COMPUTED RATE COLUMNS, ONE ROW PER CANDIDATE --------
014600 01  WS-RATE-TABLE.
014700     03  WS-RATE-ROW OCCURS 10 TIMES.
014800         05  WS-AVG-SCORE    PIC S9(02)V9(04) COMP-3.
014900         05  WS-PCT-OF-MAX   PIC S9(01)V9(04) COMP-3.
015000*----------- COPYS -----------------------------------------------
015100*        COPY CPBALLOT-SCORE.
015200************************************************
015300*         LAYOUT  FILE   BALLOT-FILE           *
015400*         METHOD  SCOR  -  LENGTH 110 BYTES    *
015500************************************************
015600 01  WS-BALLOT-SCORE-REC.
015700     03  VOTER-ID              PIC X(08)    VALUE SPACES.
015800     03  SCORE-COUNT            PIC 9(02)    VALUE ZEROS.
015900     03  SCORE-ENTRY OCCURS 10 TIMES.
016000         05  SCORE-CAND         PIC X(08)    VALUE SPACES.
016100         05  SCORE-VAL          PIC 9(02)    VALUE ZEROS.
016200*----------- FLAT REDEFINE OF THE SCORE LIST FOR DUMP UTILITIES -
016300 01  WS-BALLOT-SCORE-FLAT REDEFINES WS-BALLOT-SCORE-REC.
016400     03  FILLER                 PIC X(10).
016500     03  WS-SCORE-ENTRY-FLAT    PIC X(100).
016600*        COPY CPRESULT.
016700************************************************
016800*         LAYOUT  FILE   RESULT-FILE           *
016900*         LENGTH 25 BYTES                      *
017000************************************************
017100 01  WS-RESULT-REC.
017200     03  RES-METHOD-CODE     PIC X(04)    VALUE SPACES.
017300     03  RES-WINNER-ID       PIC X(08)    VALUE SPACES.
017400     03  RES-TOTAL-BALLOTS   PIC 9(06)    VALUE ZEROS.
017500     03  RES-ABSTENTIONS     PIC 9(06)    VALUE ZEROS.
017600     03  RES-TIEBREAK-FLAG   PIC X(01)    VALUE 'N'.
017700*----------- PRINT LINE, ONE PHYSICAL BUFFER, MULTIPLE VIEWS -----
017800 01  WS-PRINT-LINE                        PIC X(132) VALUE SPACES.
017900 01  WS-PRINT-HEADER REDEFINES WS-PRINT-LINE.
018000     03  FILLER              PIC X(03)    VALUE SPACES.
018100     03  PH-METHOD-NAME      PIC X(30)    VALUE SPACES.
018200     03  FILLER              PIC X(20)    VALUE SPACES.
018300     03  FILLER              PIC X(15)    VALUE 'PAGE '.
018400     03  PH-PAGE-NO          PIC ZZ9      VALUE ZEROES.
018500     03  FILLER              PIC X(61)    VALUE SPACES.
018600 01  WS-PRINT-DETAIL REDEFINES WS-PRINT-LINE.
018700     03  FILLER              PIC X(03)    VALUE SPACES.
018800     03  PD-CAND-ID          PIC X(08)    VALUE SPACES.
018900     03  FILLER              PIC X(03)    VALUE SPACES.
019000     03  PD-CAND-NAME        PIC X(30)    VALUE SPACES.
019100     03  FILLER              PIC X(03)    VALUE SPACES.
019200     03  PD-TOTAL            PIC ZZZ,ZZ9  VALUE ZEROES.
019300     03  FILLER              PIC X(03)    VALUE SPACES.
019400     03  PD-AVG              PIC ZZ.ZZZZ  VALUE ZEROES.
019500     03  FILLER              PIC X(03)    VALUE SPACES.
019600     03  PD-PCT              PIC Z.ZZZZ   VALUE ZEROES.
019700     03  FILLER              PIC X(59)    VALUE SPACES.
019800 01  WS-PRINT-TOTALS REDEFINES WS-PRINT-LINE.
019900     03  FILLER              PIC X(03)    VALUE SPACES.
020000     03  PT-LABEL            PIC X(30)    VALUE SPACES.
020100     03  PT-VALUE            PIC X(30)    VALUE SPACES.
020200     03  FILLER              PIC X(69)    VALUE SPACES.
020300 77  IMP-LINE                PIC X(132)    VALUE ALL '='.
020400 77  FILLER  PIC X(26) VALUE '* END   WORKING-STORAGE  *'.
020500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
020600 PROCEDURE DIVISION.
020700
020800 MAIN-PROGRAM-I.
020900
021000     PERFORM 1000-INITIALIZE-I  THRU 1000-INITIALIZE-F
021100     PERFORM 2000-PROCESS-I     THRU 2000-PROCESS-F
021200                                 UNTIL WS-FIN-BALLOT
021300     PERFORM 8000-RESOLVE-I     THRU 8000-RESOLVE-F
021400     PERFORM 9000-REPORT-I      THRU 9000-REPORT-F
021500     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
021600
021700 MAIN-PROGRAM-F. GOBACK.
021800*------------------------------------------------------------------
021900 1000-INITIALIZE-I.
022000
022100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
022200     CALL WS-PGMROST USING WS-ROSTER-AREA
022300     IF WS-ROSTER-ERROR THEN
022400        DISPLAY '* ERROR LOADING CANDIDATE ROSTER'
022500        MOVE 9999 TO RETURN-CODE
022600     END-IF
022700     MOVE ZEROS TO WS-CAND-STAT-TABLE
022800     MOVE ZEROS TO WS-RATE-TABLE
022900     MOVE ZEROS TO WS-REJECTED
023000     SET WS-NO-FIN-BALLOT TO TRUE
023100
023200     OPEN INPUT BALLOT-FILE
023300     IF FS-BALLOT IS NOT EQUAL '00' THEN
023400        DISPLAY '* ERROR ON OPEN BALLOT-FILE = ' FS-BALLOT
023500        MOVE 9999 TO RETURN-CODE
023600        SET WS-FIN-BALLOT TO TRUE
023700     END-IF
023800
023900     OPEN OUTPUT RESULT-FILE
024000     IF FS-RESULT IS NOT EQUAL '00' THEN
024100        DISPLAY '* ERROR ON OPEN RESULT-FILE = ' FS-RESULT
024200        MOVE 9999 TO RETURN-CODE
024300        SET WS-FIN-BALLOT TO TRUE
024400     END-IF
024500
024600     OPEN OUTPUT REPORT-FILE
024700     IF FS-LISTADO IS NOT EQUAL '00' THEN
024800        DISPLAY '* ERROR ON OPEN REPORT-FILE = ' FS-LISTADO
024900        MOVE 9999 TO RETURN-CODE
025000        SET WS-FIN-BALLOT TO TRUE
025100     END-IF.
025200
025300 1000-INITIALIZE-F. EXIT.
025400*------------------------------------------------------------------
025500 2000-PROCESS-I.
025600
025700     PERFORM 2100-READ-BALLOT-I THRU 2100-READ-BALLOT-F
025800     IF NOT WS-FIN-BALLOT THEN
025900        PERFORM 2200-CLASSIFY-I THRU 2200-CLASSIFY-F
026000     END-IF.
026100
026200 2000-PROCESS-F. EXIT.
026300*------------------------------------------------------------------
026400 2100-READ-BALLOT-I.
026500
026600     READ BALLOT-FILE INTO WS-BALLOT-SCORE-REC
026700     EVALUATE FS-BALLOT
026800        WHEN '00'
026900           ADD 1 TO WS-BALLOTS-READ
027000        WHEN '10'
027100           SET WS-FIN-BALLOT TO TRUE
027200        WHEN OTHER
027300           DISPLAY '* ERROR READING BALLOT-FILE = ' FS-BALLOT
027400           MOVE 9999 TO RETURN-CODE
027500           SET WS-FIN-BALLOT TO TRUE
027600     END-EVALUATE.
027700
027800 2100-READ-BALLOT-F. EXIT.
027900*------------------------------------------------------------------
028000 2200-CLASSIFY-I.
028100
028200     IF SCORE-COUNT = ZEROS THEN
028300        ADD 1 TO WS-ABSTENTIONS
028400     ELSE
028500        SET WS-BALLOT-VALID TO TRUE
028600        PERFORM 2250-VALIDATE-I THRU 2250-VALIDATE-F
028700                VARYING WS-SCOR-SUBSCR FROM 1 BY 1
028800                UNTIL WS-SCOR-SUBSCR > SCORE-COUNT
028900        IF WS-BALLOT-INVALID THEN
029000           ADD 1 TO WS-REJECTED
029100        ELSE
029200           PERFORM 2300-ACCUMULATE-I THRU 2300-ACCUMULATE-F
029300                   VARYING WS-SCOR-SUBSCR FROM 1 BY 1
029400                   UNTIL WS-SCOR-SUBSCR > SCORE-COUNT
029500        END-IF
029600     END-IF.
029700
029800 2200-CLASSIFY-F. EXIT.
029900*------------------------------------------------------------------
030000*    ONE SCORED-ENTRY SLOT - RANGE-ONLY PASS.  A SCORE OVER THE
030100*    STATE'S TOP SCALE VALUE CONDEMNS THE WHOLE BALLOT.  THIS
030200*    PASS RUNS OVER EVERY SLOT, KNOWN CANDIDATE OR NOT, BEFORE
030300*    ANY TOTAL IS TOUCHED.
030400 2250-VALIDATE-I.
030500
030600     IF SCORE-VAL (WS-SCOR-SUBSCR) > WS-TOP-SCORE THEN
030700        SET WS-BALLOT-INVALID TO TRUE
030800     END-IF.
030900
031000 2250-VALIDATE-F. EXIT.
031100*------------------------------------------------------------------
031200*    ONE SCORED-ENTRY SLOT.  UNKNOWN CANDIDATE IDS ARE IGNORED.
031300 2300-ACCUMULATE-I.
031400
031500     PERFORM 2350-SCAN-ROSTER-I THRU 2350-SCAN-ROSTER-F
031600             VARYING WS-CAND-SUBSCR FROM 1 BY 1
031700             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT.
031800
031900 2300-ACCUMULATE-F. EXIT.
032000*------------------------------------------------------------------
032100 2350-SCAN-ROSTER-I.
032200
032300     IF SCORE-CAND (WS-SCOR-SUBSCR) = WS-CAND-ID (WS-CAND-SUBSCR)
032400        THEN
032500        ADD SCORE-VAL (WS-SCOR-SUBSCR)
032600           TO WS-CAND-TOTAL (WS-CAND-SUBSCR)
032700        MOVE 99 TO WS-CAND-SUBSCR
032800     END-IF.
032900
033000 2350-SCAN-ROSTER-F. EXIT.
033100*------------------------------------------------------------------
033200*    WINNER RESOLUTION - HIGHEST SCORE TOTAL, TIEBREAK BY
033300*    MASTER ORDER.  ALSO COMPUTES THE AVERAGE AND PERCENT-OF-
033400*    MAX RATE COLUMNS FOR THE REPORT.
033500 8000-RESOLVE-I.
033600
033700     MOVE ZEROS TO WS-MAX-TOTAL
033800     MOVE ZEROS TO WS-WINNER-SUBSCR
033900     MOVE ZEROS TO WS-TIE-COUNT
034000     MOVE 'N' TO RES-TIEBREAK-FLAG
034100     COMPUTE WS-NON-ABSTAIN = WS-BALLOTS-READ - WS-ABSTENTIONS
034200     COMPUTE WS-MAX-POSSIBLE = WS-NON-ABSTAIN * WS-TOP-SCORE
034300     IF WS-ROSTER-COUNT > 0 THEN
034400        PERFORM 8050-HIGH-TOTAL-I THRU 8050-HIGH-TOTAL-F
034500                VARYING WS-CAND-SUBSCR FROM 1 BY 1
034600                UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
034700        IF WS-TIE-COUNT > 1 THEN
034800           MOVE 'Y' TO RES-TIEBREAK-FLAG
034900        END-IF
035000     END-IF
035100     IF WS-WINNER-SUBSCR > 0 THEN
035200        MOVE WS-CAND-ID (WS-WINNER-SUBSCR) TO RES-WINNER-ID
035300        MOVE WS-CAND-NAME (WS-WINNER-SUBSCR) TO WS-WINNER-NAME
035400     ELSE
035500        MOVE SPACES TO RES-WINNER-ID
035600        MOVE SPACES TO WS-WINNER-NAME
035700     END-IF
035800     MOVE 'SCOR' TO RES-METHOD-CODE
035900     MOVE WS-BALLOTS-READ TO RES-TOTAL-BALLOTS
036000     MOVE WS-ABSTENTIONS TO RES-ABSTENTIONS.
036100
036200 8000-RESOLVE-F. EXIT.
036300*------------------------------------------------------------------
036400 8050-HIGH-TOTAL-I.
036500
036600     IF WS-NON-ABSTAIN > ZEROS THEN
036700        COMPUTE WS-AVG-SCORE (WS-CAND-SUBSCR) ROUNDED =
036800           WS-CAND-TOTAL (WS-CAND-SUBSCR) / WS-NON-ABSTAIN
036900     END-IF
037000     IF WS-MAX-POSSIBLE > ZEROS THEN
037100        COMPUTE WS-PCT-OF-MAX (WS-CAND-SUBSCR) ROUNDED =
037200           WS-CAND-TOTAL (WS-CAND-SUBSCR) / WS-MAX-POSSIBLE
037300     END-IF
037400     IF WS-CAND-TOTAL (WS-CAND-SUBSCR) > WS-MAX-TOTAL THEN
037500        MOVE WS-CAND-TOTAL (WS-CAND-SUBSCR) TO WS-MAX-TOTAL
037600        MOVE WS-CAND-SUBSCR TO WS-WINNER-SUBSCR
037700        MOVE 1 TO WS-TIE-COUNT
037800     ELSE
037900        IF WS-CAND-TOTAL (WS-CAND-SUBSCR) = WS-MAX-TOTAL
038000           AND WS-MAX-TOTAL > 0 THEN
038100           ADD 1 TO WS-TIE-COUNT
038200        END-IF
038300     END-IF.
038400
038500 8050-HIGH-TOTAL-F. EXIT.
038600*------------------------------------------------------------------
038700 9000-REPORT-I.
038800
038900     MOVE SPACES TO WS-PRINT-LINE
039000     MOVE 'SCORE VOTING - METHOD SCOR' TO PH-METHOD-NAME
039100     MOVE WS-PRINT-PAGE-CT TO PH-PAGE-NO
039200     WRITE REG-SALIDA FROM WS-PRINT-HEADER AFTER PAGE
039300     WRITE REG-SALIDA FROM IMP-LINE AFTER 1
039400
039500     PERFORM 9050-DETAIL-LINE-I THRU 9050-DETAIL-LINE-F
039600             VARYING WS-CAND-SUBSCR FROM 1 BY 1
039700             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
039800
039900     WRITE REG-SALIDA FROM IMP-LINE AFTER 1
040000     PERFORM 9100-FOOTER-LINE-I THRU 9100-FOOTER-LINE-F.
040100
040200 9000-REPORT-F. EXIT.
040300*------------------------------------------------------------------
040400 9050-DETAIL-LINE-I.
040500
040600     MOVE SPACES TO WS-PRINT-LINE
040700     MOVE WS-CAND-ID (WS-CAND-SUBSCR)   TO PD-CAND-ID
040800     MOVE WS-CAND-NAME (WS-CAND-SUBSCR) TO PD-CAND-NAME
040900     MOVE WS-CAND-TOTAL (WS-CAND-SUBSCR) TO PD-TOTAL
041000     MOVE WS-AVG-SCORE (WS-CAND-SUBSCR) TO PD-AVG
041100     MOVE WS-PCT-OF-MAX (WS-CAND-SUBSCR) TO PD-PCT
041200     WRITE REG-SALIDA FROM WS-PRINT-DETAIL AFTER 1.
041300
041400 9050-DETAIL-LINE-F. EXIT.
041500*------------------------------------------------------------------
041600 9100-FOOTER-LINE-I.
041700
041800     MOVE SPACES TO WS-PRINT-LINE
041900     MOVE 'TOTAL BALLOTS READ:' TO PT-LABEL
042000     MOVE WS-BALLOTS-READ TO PT-VALUE
042100     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
042200
042300     MOVE SPACES TO WS-PRINT-LINE
042400     MOVE 'ABSTENTIONS:' TO PT-LABEL
042500     MOVE WS-ABSTENTIONS TO PT-VALUE
042600     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
042700
042800     MOVE SPACES TO WS-PRINT-LINE
042900     MOVE 'NON-ABSTAINING:' TO PT-LABEL
043000     MOVE WS-NON-ABSTAIN TO PT-VALUE
043100     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
043200
043300     MOVE SPACES TO WS-PRINT-LINE
043400     MOVE 'REJECTED (BAD SCORE):' TO PT-LABEL
043500     MOVE WS-REJECTED TO PT-VALUE
043600     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
043700
043800     MOVE SPACES TO WS-PRINT-LINE
043900     MOVE 'MAXIMUM POSSIBLE SCORE:' TO PT-LABEL
044000     MOVE WS-MAX-POSSIBLE TO PT-VALUE
044100     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
044200
044300     MOVE SPACES TO WS-PRINT-LINE
044400     MOVE 'WINNER:' TO PT-LABEL
044500     MOVE RES-WINNER-ID TO PT-VALUE
044600     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
044700
044800     MOVE SPACES TO WS-PRINT-LINE
044900     MOVE 'WINNER NAME:' TO PT-LABEL
045000     MOVE WS-WINNER-NAME TO PT-VALUE
045100     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
045200
045300     MOVE SPACES TO WS-PRINT-LINE
045400     MOVE 'TIEBREAK FLAG:' TO PT-LABEL
045500     MOVE RES-TIEBREAK-FLAG TO PT-VALUE
045600     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1.
045700
045800 9100-FOOTER-LINE-F. EXIT.
045900*------------------------------------------------------------------
046000 9999-FINAL-I.
046100
046200     WRITE REG-RESULT FROM WS-RESULT-REC
046300     IF FS-RESULT IS NOT EQUAL '00' THEN
046400        DISPLAY '* ERROR ON WRITE RESULT-FILE = ' FS-RESULT
046500        MOVE 9999 TO RETURN-CODE
046600     END-IF
046700
046800     CLOSE BALLOT-FILE
046900     IF FS-BALLOT IS NOT EQUAL '00' THEN
047000        DISPLAY '* ERROR ON CLOSE BALLOT-FILE = ' FS-BALLOT
047100        MOVE 9999 TO RETURN-CODE
047200     END-IF
047300
047400     CLOSE RESULT-FILE
047500     IF FS-RESULT IS NOT EQUAL '00' THEN
047600        DISPLAY '* ERROR ON CLOSE RESULT-FILE = ' FS-RESULT
047700        MOVE 9999 TO RETURN-CODE
047800     END-IF
047900
048000     CLOSE REPORT-FILE
048100     IF FS-LISTADO IS NOT EQUAL '00' THEN
048200        DISPLAY '* ERROR ON CLOSE REPORT-FILE = ' FS-LISTADO
048300        MOVE 9999 TO RETURN-CODE
048400     END-IF
048500
048600     DISPLAY 'TALYSCOR - BALLOTS READ:   ' WS-BALLOTS-READ
048700     DISPLAY 'TALYSCOR - ABSTENTIONS:    ' WS-ABSTENTIONS
048800     DISPLAY 'TALYSCOR - REJECTED:       ' WS-REJECTED
048900     DISPLAY 'TALYSCOR - WINNER:         ' RES-WINNER-ID.
049000
049100 9999-FINAL-F. EXIT.
