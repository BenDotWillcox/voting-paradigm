000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TALYPLUR.
000300 AUTHOR. R HUCKABY.
000400 INSTALLATION. STATE BOARD OF ELECTIONS - DATA PROCESSING.
000500 DATE-WRITTEN. 01/22/1987.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - ELECTION NIGHT REPORTING ONLY.
000800******************************************************************
000900*    PLURALITY TALLY - METHOD PLUR                              *
001000*    ===============================                            *
001100*    - READS THE CANDIDATE MASTER (VIA TALYROST) AND BUILDS      *
001200*      THE IN-MEMORY ROSTER TABLE (MAX 10 CANDIDATES).           *
001300*    - READS THE SINGLE-CHOICE BALLOT FILE SEQUENTIALLY.         *
001400*    - AN EMPTY CHOICE IS AN ABSTENTION; OTHERWISE ADDS 1 TO     *
001500*      THE CHOSEN CANDIDATE'S COUNT IF THE CHOICE IS ON THE      *
001600*      ROSTER (UNKNOWN CHOICES ARE IGNORED BUT STILL ACTIVE).    *
001700*    - WINNER IS THE CANDIDATE WITH THE HIGHEST COUNT; A TIE     *
001800*      IS BROKEN BY FIRST APPEARANCE IN CANDIDATE-MASTER ORDER.  *
001900*    - WRITES ONE RESULT RECORD AND THE PRINTED REPORT.          *
002000*                                                                *
002100*    CHANGE LOG                                                 *
002200*    ----------                                                 *
002300*    01/22/87  RH   0001  FIRST VERSION.                        *
002400*    05/03/88  RH   0044  ROSTER LOAD FACTORED OUT TO TALYROST   *
002500*                         SO ALL SEVEN TALLY METHODS SHARE IT.   *
002600*    11/02/90  JMT  0078  EMPTY-ROSTER RUN NOW REPORTS NO        *
002700*                         WINNER INSTEAD OF ABENDING.            *
002800*    09/30/98  KLD  0156  Y2K REVIEW - WS-RUN-DATE MOVED TO      *
002900*                         9(08) YYYYMMDD, FOUR-DIGIT YEAR.       *
003000*    07/19/04  BAS  0245  COMMENT CLEANUP ONLY, NO LOGIC CHANGE. *
003100*    12/05/08  RH   0317  FOOTER NEVER SHOWED THE NON-ABSTAINING *
003200*                         BALLOT COUNT OR THE WINNER'S NAME, ONLY *
003300*                         THE ID, PER THE STATE ELECTION CODE'S   *
003400*                         CONTROL-FOOTER REQUIREMENTS.  BOTH ARE  *
003500*                         NOW PRINTED.                            *
003600******************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT BALLOT-FILE ASSIGN TO DDBALLOT
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS FS-BALLOT.
004800     SELECT RESULT-FILE ASSIGN TO DDRESUL
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS IS FS-RESULT.
005100     SELECT REPORT-FILE ASSIGN TO DDLISTA
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS FS-LISTADO.
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  BALLOT-FILE
005800     BLOCK CONTAINS 0 RECORDS
005900     RECORDING MODE IS F.
006000 01  REG-BALLOT                    PIC X(16).
006100
006200 FD  RESULT-FILE
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500 01  REG-RESULT                    PIC X(25).
006600
006700 FD  REPORT-FILE
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000 01  REG-SALIDA                    PIC X(132).
007100
007200 WORKING-STORAGE SECTION.
007300*=======================*
007400 77  FILLER  PIC X(26) VALUE '* START WORKING-STORAGE  *'.
007500*----------- FILES ---------------------------------------------
007600 77  FS-BALLOT               PIC XX        VALUE SPACES.
007700 77  FS-RESULT               PIC XX        VALUE SPACES.
007800 77  FS-LISTADO              PIC XX        VALUE SPACES.
007900 77  WS-STATUS-FIN           PIC X.
008000     88  WS-FIN-BALLOT                     VALUE 'Y'.
008100     88  WS-NO-FIN-BALLOT                  VALUE 'N'.
008200*----------- COUNTERS  ------------------------------ COMP -----
008300 77  WS-BALLOTS-READ         PIC 9(06) COMP VALUE ZEROS.
008400 77  WS-ABSTENTIONS          PIC 9(06) COMP VALUE ZEROS.
008500 77  WS-CAND-SUBSCR          PIC 9(02) COMP VALUE ZEROS.
008600 77  WS-WINNER-SUBSCR        PIC 9(02) COMP VALUE ZEROS.
008700 77  WS-MAX-COUNT            PIC 9(06) COMP VALUE ZEROS.
008800 77  WS-TIE-COUNT            PIC 9(02) COMP VALUE ZEROS.
008900 77  WS-NON-ABSTAIN          PIC 9(06) COMP VALUE ZEROS.
009000 77  WS-WINNER-NAME          PIC X(30)      VALUE SPACES.
009100 77  WS-PRINT-LINE-CT        PIC 9(02) COMP VALUE ZEROS.
009200 77  WS-PRINT-PAGE-CT        PIC 9(02) COMP VALUE 1.
009300*----------- RUN DATE --------------------------------------------
009400 01  WS-RUN-DATE             PIC 9(08)     VALUE ZEROS.
009500*----------- ROSTER TABLE (LOADED BY TALYROST) -------------------
009600 77  WS-PGMROST              PIC X(8)      VALUE 'TALYROST'.
009700 01  WS-ROSTER-AREA.
009800     03  WS-ROSTER-COUNT     PIC 9(02) COMP.
009900     03  WS-ROSTER-STATUS    PIC X.
010000         88  WS-ROSTER-OK              VALUE 'Y'.
010100         88  WS-ROSTER-ERROR           VALUE 'E'.
010200     03  WS-ROSTER-ENTRY OCCURS 10 TIMES.
010300         05  WS-CAND-ID      PIC X(08).
010400         05  WS-CAND-NAME    PIC X(30).
010500*----------- WHOLE-ENTRY REDEFINE, USED BY THE TIEBREAK SCAN -----
010600 01  WS-ROSTER-KEY-VIEW REDEFINES WS-ROSTER-AREA.
010700     03  FILLER              PIC X(03).
010800     03  WS-ROSTER-KEY-ENTRY OCCURS 10 TIMES PIC X(38).
010900*----------- PER-CANDIDATE ACCUMULATORS --------------------------
011000 01  WS-CAND-TOTAL-TABLE.
011100     03  WS-CAND-TOTAL OCCURS 10 TIMES  PIC S9(07) COMP-3.
011200*----------- COPYS -----------------------------------------------
011300*        COPY CPBALLOT-SINGLE.
011400************************************************
011500*         LAYOUT  FILE   BALLOT-FILE           *
011600*         METHOD  PLUR  -  LENGTH 16 BYTES     *
011700************************************************
011800 01  WS-BALLOT-SINGLE-REC.
011900     03  VOTER-ID            PIC X(08)    VALUE SPACES.
012000     03  CHOICE              PIC X(08)    VALUE SPACES.
012100*        COPY CPRESULT.
012200************************************************
012300*         LAYOUT  FILE   RESULT-FILE           *
012400*         LENGTH 25 BYTES                      *
012500************************************************
012600 01  WS-RESULT-REC.
012700     03  RES-METHOD-CODE     PIC X(04)    VALUE SPACES.
012800     03  RES-WINNER-ID       PIC X(08)    VALUE SPACES.
012900     03  RES-TOTAL-BALLOTS   PIC 9(06)    VALUE ZEROS.
013000     03  RES-ABSTENTIONS     PIC 9(06)    VALUE ZEROS.
013100     03  RES-TIEBREAK-FLAG   PIC X(01)    VALUE 'N'.
013200*----------- PRINT LINE, ONE PHYSICAL BUFFER, THREE VIEWS --------
013300 01  WS-PRINT-LINE                        PIC X(132) VALUE SPACES.
013400 01  WS-PRINT-HEADER REDEFINES WS-PRINT-LINE.
013500     03  FILLER              PIC X(03)    VALUE SPACES.
013600     03  PH-METHOD-NAME      PIC X(30)    VALUE SPACES.
013700     03  FILLER              PIC X(05)    VALUE SPACES.
013800     03  FILLER              PIC X(20)    VALUE
013900                             'STATE BOARD OF ELEC'.
014000     03  FILLER              PIC X(15)    VALUE 'PAGE '.
014100     03  PH-PAGE-NO          PIC ZZ9      VALUE ZEROES.
014200     03  FILLER              PIC X(56)    VALUE SPACES.
014300 01  WS-PRINT-DETAIL REDEFINES WS-PRINT-LINE.
014400     03  FILLER              PIC X(03)    VALUE SPACES.
014500     03  PD-CAND-ID          PIC X(08)    VALUE SPACES.
014600     03  FILLER              PIC X(03)    VALUE SPACES.
014700     03  PD-CAND-NAME        PIC X(30)    VALUE SPACES.
014800     03  FILLER              PIC X(03)    VALUE SPACES.
014900     03  PD-TOTAL            PIC ZZZ,ZZ9  VALUE ZEROES.
015000     03  FILLER              PIC X(82)    VALUE SPACES.
015100 01  WS-PRINT-TOTALS REDEFINES WS-PRINT-LINE.
015200     03  FILLER              PIC X(03)    VALUE SPACES.
015300     03  PT-LABEL            PIC X(30)    VALUE SPACES.
015400     03  PT-VALUE            PIC X(30)    VALUE SPACES.
015500     03  FILLER              PIC X(69)    VALUE SPACES.
015600 77  IMP-LINE                PIC X(132)    VALUE ALL '='.
015700 77  FILLER  PIC X(26) VALUE '* END   WORKING-STORAGE  *'.
015800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015900 PROCEDURE DIVISION.
016000
016100 MAIN-PROGRAM-I.
016200
016300     PERFORM 1000-INITIALIZE-I  THRU 1000-INITIALIZE-F
016400     PERFORM 2000-PROCESS-I     THRU 2000-PROCESS-F
016500                                 UNTIL WS-FIN-BALLOT
016600     PERFORM 8000-RESOLVE-I     THRU 8000-RESOLVE-F
016700     PERFORM 9000-REPORT-I      THRU 9000-REPORT-F
016800     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
016900
017000 MAIN-PROGRAM-F. GOBACK.
017100*------------------------------------------------------------------
017200 1000-INITIALIZE-I.
017300
017400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
017500     CALL WS-PGMROST USING WS-ROSTER-AREA
017600     IF WS-ROSTER-ERROR THEN
017700        DISPLAY '* ERROR LOADING CANDIDATE ROSTER'
017800        MOVE 9999 TO RETURN-CODE
017900     END-IF
018000     MOVE ZEROS TO WS-CAND-TOTAL-TABLE
018100     SET WS-NO-FIN-BALLOT TO TRUE
018200
018300     OPEN INPUT BALLOT-FILE
018400     IF FS-BALLOT IS NOT EQUAL '00' THEN
018500        DISPLAY '* ERROR ON OPEN BALLOT-FILE = ' FS-BALLOT
018600        MOVE 9999 TO RETURN-CODE
018700        SET WS-FIN-BALLOT TO TRUE
018800     END-IF
018900
019000     OPEN OUTPUT RESULT-FILE
019100     IF FS-RESULT IS NOT EQUAL '00' THEN
019200        DISPLAY '* ERROR ON OPEN RESULT-FILE = ' FS-RESULT
019300        MOVE 9999 TO RETURN-CODE
019400        SET WS-FIN-BALLOT TO TRUE
019500     END-IF
019600
019700     OPEN OUTPUT REPORT-FILE
019800     IF FS-LISTADO IS NOT EQUAL '00' THEN
019900        DISPLAY '* ERROR ON OPEN REPORT-FILE = ' FS-LISTADO
020000        MOVE 9999 TO RETURN-CODE
020100        SET WS-FIN-BALLOT TO TRUE
020200     END-IF.
020300
020400 1000-INITIALIZE-F. EXIT.
020500*------------------------------------------------------------------
020600 2000-PROCESS-I.
020700
020800     PERFORM 2100-READ-BALLOT-I THRU 2100-READ-BALLOT-F
020900     IF NOT WS-FIN-BALLOT THEN
021000        PERFORM 2200-CLASSIFY-I THRU 2200-CLASSIFY-F
021100     END-IF.
021200
021300 2000-PROCESS-F. EXIT.
021400*------------------------------------------------------------------
021500 2100-READ-BALLOT-I.
021600
021700     READ BALLOT-FILE INTO WS-BALLOT-SINGLE-REC
021800     EVALUATE FS-BALLOT
021900        WHEN '00'
022000           ADD 1 TO WS-BALLOTS-READ
022100        WHEN '10'
022200           SET WS-FIN-BALLOT TO TRUE
022300        WHEN OTHER
022400           DISPLAY '* ERROR READING BALLOT-FILE = ' FS-BALLOT
022500           MOVE 9999 TO RETURN-CODE
022600           SET WS-FIN-BALLOT TO TRUE
022700     END-EVALUATE.
022800
022900 2100-READ-BALLOT-F. EXIT.
023000*------------------------------------------------------------------
023100 2200-CLASSIFY-I.
023200
023300     IF CHOICE = SPACES THEN
023400        ADD 1 TO WS-ABSTENTIONS
023500     ELSE
023600        PERFORM 2300-ACCUMULATE-I THRU 2300-ACCUMULATE-F
023700     END-IF.
023800
023900 2200-CLASSIFY-F. EXIT.
024000*------------------------------------------------------------------
024100*    LOOKS UP CHOICE IN THE ROSTER TABLE; UNKNOWN CANDIDATE IDS
024200*    ARE SILENTLY IGNORED PER SPEC (BALLOT STAYS ACTIVE).
024300 2300-ACCUMULATE-I.
024400
024500     PERFORM 2350-SCAN-ROSTER-I THRU 2350-SCAN-ROSTER-F
024600             VARYING WS-CAND-SUBSCR FROM 1 BY 1
024700             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT.
024800
024900 2300-ACCUMULATE-F. EXIT.
025000*------------------------------------------------------------------
025100*    ONE-CANDIDATE COMPARE, PERFORMED FOR EACH ROSTER SLOT.
025200*    STEPPING THE SUBSCRIPT TO 99 STOPS THE VARYING EARLY ONCE
025300*    A MATCH IS POSTED.
025400 2350-SCAN-ROSTER-I.
025500
025600     IF CHOICE = WS-CAND-ID (WS-CAND-SUBSCR) THEN
025700        ADD 1 TO WS-CAND-TOTAL (WS-CAND-SUBSCR)
025800        MOVE 99 TO WS-CAND-SUBSCR
025900     END-IF.
026000
026100 2350-SCAN-ROSTER-F. EXIT.
026200*------------------------------------------------------------------
026300*    WINNER RESOLUTION - HIGHEST COUNT, TIEBREAK BY MASTER ORDER.
026400 8000-RESOLVE-I.
026500
026600     MOVE ZEROS TO WS-MAX-COUNT
026700     MOVE ZEROS TO WS-WINNER-SUBSCR
026800     MOVE ZEROS TO WS-TIE-COUNT
026900     MOVE 'N' TO RES-TIEBREAK-FLAG
027000     COMPUTE WS-NON-ABSTAIN = WS-BALLOTS-READ - WS-ABSTENTIONS
027100     IF WS-ROSTER-COUNT > 0 THEN
027200        PERFORM 8050-HIGH-COUNT-I THRU 8050-HIGH-COUNT-F
027300                VARYING WS-CAND-SUBSCR FROM 1 BY 1
027400                UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
027500        IF WS-TIE-COUNT > 1 THEN
027600           MOVE 'Y' TO RES-TIEBREAK-FLAG
027700        END-IF
027800     END-IF
027900     IF WS-WINNER-SUBSCR > 0 THEN
028000        MOVE WS-CAND-ID (WS-WINNER-SUBSCR) TO RES-WINNER-ID
028100        MOVE WS-CAND-NAME (WS-WINNER-SUBSCR) TO WS-WINNER-NAME
028200     ELSE
028300        MOVE SPACES TO RES-WINNER-ID
028400        MOVE SPACES TO WS-WINNER-NAME
028500     END-IF
028600     MOVE 'PLUR' TO RES-METHOD-CODE
028700     MOVE WS-BALLOTS-READ TO RES-TOTAL-BALLOTS
028800     MOVE WS-ABSTENTIONS TO RES-ABSTENTIONS.
028900
029000 8000-RESOLVE-F. EXIT.
029100*------------------------------------------------------------------
029200*    TESTS ONE ROSTER SLOT AGAINST THE RUNNING HIGH COUNT;
029300*    PERFORMED FOR EACH CANDIDATE IN MASTER ORDER SO THE FIRST
029400*    CANDIDATE REACHING A NEW HIGH WINS ANY LATER TIE.
029500 8050-HIGH-COUNT-I.
029600
029700     IF WS-CAND-TOTAL (WS-CAND-SUBSCR) > WS-MAX-COUNT THEN
029800        MOVE WS-CAND-TOTAL (WS-CAND-SUBSCR) TO WS-MAX-COUNT
029900        MOVE WS-CAND-SUBSCR TO WS-WINNER-SUBSCR
030000        MOVE 1 TO WS-TIE-COUNT
030100     ELSE
030200        IF WS-CAND-TOTAL (WS-CAND-SUBSCR) = WS-MAX-COUNT
030300           AND WS-MAX-COUNT > 0 THEN
030400           ADD 1 TO WS-TIE-COUNT
030500        END-IF
030600     END-IF.
030700
030800 8050-HIGH-COUNT-F. EXIT.
030900*------------------------------------------------------------------
031000 9000-REPORT-I.
031100
031200     MOVE SPACES TO WS-PRINT-LINE
031300     MOVE 'PLURALITY - METHOD PLUR' TO PH-METHOD-NAME
031400     MOVE WS-PRINT-PAGE-CT TO PH-PAGE-NO
031500     WRITE REG-SALIDA FROM WS-PRINT-HEADER AFTER PAGE
031600     WRITE REG-SALIDA FROM IMP-LINE AFTER 1
031700     MOVE 2 TO WS-PRINT-LINE-CT
031800
031900     PERFORM 9050-DETAIL-LINE-I THRU 9050-DETAIL-LINE-F
032000             VARYING WS-CAND-SUBSCR FROM 1 BY 1
032100             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
032200
032300     WRITE REG-SALIDA FROM IMP-LINE AFTER 1
032400     PERFORM 9100-FOOTER-LINE-I THRU 9100-FOOTER-LINE-F.
032500
032600 9000-REPORT-F. EXIT.
032700*------------------------------------------------------------------
032800 9050-DETAIL-LINE-I.
032900
033000     MOVE SPACES TO WS-PRINT-LINE
033100     MOVE WS-CAND-ID (WS-CAND-SUBSCR)   TO PD-CAND-ID
033200     MOVE WS-CAND-NAME (WS-CAND-SUBSCR) TO PD-CAND-NAME
033300     MOVE WS-CAND-TOTAL (WS-CAND-SUBSCR) TO PD-TOTAL
033400     WRITE REG-SALIDA FROM WS-PRINT-DETAIL AFTER 1
033500     ADD 1 TO WS-PRINT-LINE-CT.
033600
033700 9050-DETAIL-LINE-F. EXIT.
033800*------------------------------------------------------------------
033900 9100-FOOTER-LINE-I.
034000
034100     MOVE SPACES TO WS-PRINT-LINE
034200     MOVE 'TOTAL BALLOTS READ:' TO PT-LABEL
034300     MOVE WS-BALLOTS-READ TO PT-VALUE
034400     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
034500
034600     MOVE SPACES TO WS-PRINT-LINE
034700     MOVE 'ABSTENTIONS:' TO PT-LABEL
034800     MOVE WS-ABSTENTIONS TO PT-VALUE
034900     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
035000
035100     MOVE SPACES TO WS-PRINT-LINE
035200     MOVE 'NON-ABSTAINING:' TO PT-LABEL
035300     MOVE WS-NON-ABSTAIN TO PT-VALUE
035400     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
035500
035600     MOVE SPACES TO WS-PRINT-LINE
035700     MOVE 'WINNER:' TO PT-LABEL
035800     MOVE RES-WINNER-ID TO PT-VALUE
035900     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
036000
036100     MOVE SPACES TO WS-PRINT-LINE
036200     MOVE 'WINNER NAME:' TO PT-LABEL
036300     MOVE WS-WINNER-NAME TO PT-VALUE
036400     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
036500
036600     MOVE SPACES TO WS-PRINT-LINE
036700     MOVE 'TIEBREAK FLAG:' TO PT-LABEL
036800     MOVE RES-TIEBREAK-FLAG TO PT-VALUE
036900     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1.
037000
037100 9100-FOOTER-LINE-F. EXIT.
037200*------------------------------------------------------------------
037300 9999-FINAL-I.
037400
037500     WRITE REG-RESULT FROM WS-RESULT-REC
037600     IF FS-RESULT IS NOT EQUAL '00' THEN
037700        DISPLAY '* ERROR ON WRITE RESULT-FILE = ' FS-RESULT
037800        MOVE 9999 TO RETURN-CODE
037900     END-IF
038000
038100     CLOSE BALLOT-FILE
038200     IF FS-BALLOT IS NOT EQUAL '00' THEN
038300        DISPLAY '* ERROR ON CLOSE BALLOT-FILE = ' FS-BALLOT
038400        MOVE 9999 TO RETURN-CODE
038500     END-IF
038600
038700     CLOSE RESULT-FILE
038800     IF FS-RESULT IS NOT EQUAL '00' THEN
038900        DISPLAY '* ERROR ON CLOSE RESULT-FILE = ' FS-RESULT
039000        MOVE 9999 TO RETURN-CODE
039100     END-IF
039200
039300     CLOSE REPORT-FILE
039400     IF FS-LISTADO IS NOT EQUAL '00' THEN
039500        DISPLAY '* ERROR ON CLOSE REPORT-FILE = ' FS-LISTADO
039600        MOVE 9999 TO RETURN-CODE
039700     END-IF
039800
039900     DISPLAY 'TALYPLUR - BALLOTS READ:   ' WS-BALLOTS-READ
040000     DISPLAY 'TALYPLUR - ABSTENTIONS:    ' WS-ABSTENTIONS
040100     DISPLAY 'TALYPLUR - WINNER:         ' RES-WINNER-ID.
040200
040300 9999-FINAL-F. EXIT.
