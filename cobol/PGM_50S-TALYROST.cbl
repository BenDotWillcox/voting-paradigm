000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TALYROST.
000300 AUTHOR. R HUCKABY.
000400 INSTALLATION. STATE BOARD OF ELECTIONS - DATA PROCESSING.
000500 DATE-WRITTEN. 01/09/1987.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - ELECTION NIGHT REPORTING ONLY.
000800******************************************************************
000900*    SHARED ROUTINE - LOAD CANDIDATE ROSTER TABLE               *
001000*    =============================================              *
001100*    - OPENS THE CANDIDATE MASTER (CANDIDATE-MASTER)             *
001200*    - LOADS UP TO 10 CANDIDATES INTO LK-ROSTER-ENTRY            *
001300*    - RETURNS THE CANDIDATE COUNT AND THE LOAD STATUS           *
001400*    - CALLED BY THE SEVEN TALLY PROGRAMS (PGM_51S..PGM_57S)     *
001500*                                                                *
001600*    CHANGE LOG                                                 *
001700*    ----------                                                 *
001800*    01/09/87  RH   0000  FIRST VERSION - SHARED ROUTINE FOR     *
001900*                         READING THE CANDIDATE MASTER FILE.     *
002000*    06/14/88  RH   0041  ADDED HARD LIMIT OF 10 CANDIDATES      *
002100*                         (FIXED CAPACITY OF THE ELECTION).      *
002200*    11/02/90  JMT  0077  ADDED HANDLING FOR AN EMPTY MASTER     *
002300*                         (ZERO CANDIDATES) WITHOUT ABENDING.    *
002400*    03/22/93  JMT  0103  ANY FILE STATUS OTHER THAN '00'/'10'   *
002500*                         NOW SETS LK-ROSTER-STATUS = 'E'.       *
002600*    09/30/98  KLD  0155  Y2K REVIEW - WS-LOAD-DATE MOVED TO     *
002700*                         9(08) YYYYMMDD, FOUR-DIGIT YEAR.       *
002800*    02/11/01  KLD  0201  ADDED REDEFINES OF THE FULL INBOUND    *
002900*                         KEY FOR FAST WHOLE-ENTRY COMPARE, PLUS *
003000*                         SEPARATE ID-ONLY/NAME-ONLY VIEWS.      *
003100*    02/11/01  KLD  0202  TABLE-CLEAR LOOP PULLED OUT OF LINE    *
003200*                         INTO 1050-CLEAR-ROSTER PER SHOP        *
003300*                         STANDARD FOR VARYING PERFORMS.         *
003400*    07/19/04  BAS  0244  COMMENT CLEANUP ONLY, NO LOGIC CHANGE. *
003500*                         FILE STATUS HANDLING UNCHANGED.        *
003600******************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CANDIDATE-MASTER ASSIGN TO DDCANDM
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS FS-CANDM.
004800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  CANDIDATE-MASTER
005200     BLOCK CONTAINS 0 RECORDS
005300     RECORDING MODE IS F.
005400 01  REG-CANDM                     PIC X(38).
005500
005600 WORKING-STORAGE SECTION.
005700*=======================*
005800 77  FILLER  PIC X(26) VALUE '* START WORKING-STORAGE  *'.
005900*----------- FILES ---------------------------------------------
006000 77  FS-CANDM                PIC XX        VALUE SPACES.
006100 77  WS-STATUS-FIN           PIC X.
006200     88  WS-FIN-CANDM                      VALUE 'Y'.
006300     88  WS-NO-FIN-CANDM                   VALUE 'N'.
006400*----------- COUNTERS ------------------------------- COMP -----
006500 77  WS-CANDM-READ-CT        PIC 9(05) COMP VALUE ZEROS.
006600 77  WS-ROSTER-SUBSCR        PIC 9(02) COMP VALUE ZEROS.
006700 77  WS-ROSTER-MAX           PIC 9(02) COMP VALUE 10.
006800*----------- LOAD DATE ------------------------------------------
006900 01  WS-LOAD-DATE            PIC 9(08)     VALUE ZEROS.
007000*----------- COPYS ------------------------------------------------
007100*        COPY CPCANDM.
007200************************************************
007300*         LAYOUT  FILE   CANDIDATE-MASTER      *
007400*         LENGTH 38 BYTES                      *
007500************************************************
007600 01  WS-CAND-MSTR-REC.
007700     03  CAND-ID             PIC X(08)    VALUE SPACES.
007800     03  CAND-NAME           PIC X(30)    VALUE SPACES.
007900 01  WS-CAND-MSTR-KEY REDEFINES WS-CAND-MSTR-REC.
008000     03  WS-CAND-FULL-KEY    PIC X(38).
008100*----------- ALTERNATE ID-ONLY AND NAME-ONLY VIEWS, USED BY ------
008200*----------- THE DUPLICATE-ID SCAN ADDED UNDER TICKET 0201 -------
008300 01  WS-CAND-MSTR-IDV REDEFINES WS-CAND-MSTR-REC.
008400     03  WS-CAND-IDV-ID      PIC X(08).
008500     03  FILLER              PIC X(30).
008600 01  WS-CAND-MSTR-NMV REDEFINES WS-CAND-MSTR-REC.
008700     03  FILLER              PIC X(08).
008800     03  WS-CAND-NMV-NAME    PIC X(30).
008900 77  FILLER  PIC X(26) VALUE '* END   WORKING-STORAGE  *'.
009000*------------------------------------------------------------------
009100 LINKAGE SECTION.
009200*================*
009300 01  LK-ROSTER-AREA.
009400     03  LK-ROSTER-COUNT     PIC 9(02) COMP.
009500     03  LK-ROSTER-STATUS    PIC X.
009600         88  LK-ROSTER-OK              VALUE 'Y'.
009700         88  LK-ROSTER-ERROR           VALUE 'E'.
009800     03  LK-ROSTER-ENTRY OCCURS 10 TIMES.
009900         05  LK-CAND-ID      PIC X(08).
010000         05  LK-CAND-NAME    PIC X(30).
010100     03  FILLER              PIC X(01).
010200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010300 PROCEDURE DIVISION USING LK-ROSTER-AREA.
010400
010500 MAIN-PROGRAM-I.
010600
010700     PERFORM 1000-INITIALIZE-I  THRU 1000-INITIALIZE-F
010800     PERFORM 2000-PROCESS-I     THRU 2000-PROCESS-F
010900                                 UNTIL WS-FIN-CANDM
011000     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
011100
011200 MAIN-PROGRAM-F. GOBACK.
011300*------------------------------------------------------------------
011400 1000-INITIALIZE-I.
011500
011600     ACCEPT WS-LOAD-DATE FROM DATE YYYYMMDD
011700     MOVE ZEROS TO LK-ROSTER-COUNT
011800     MOVE SPACES TO LK-ROSTER-STATUS
011900     PERFORM 1050-CLEAR-ROSTER-I THRU 1050-CLEAR-ROSTER-F
012000             VARYING WS-ROSTER-SUBSCR FROM 1 BY 1
012100             UNTIL WS-ROSTER-SUBSCR > 10
012200     MOVE ZEROS TO WS-ROSTER-SUBSCR
012300     SET WS-NO-FIN-CANDM TO TRUE
012400
012500     OPEN INPUT CANDIDATE-MASTER
012600     IF FS-CANDM IS NOT EQUAL '00' THEN
012700        DISPLAY '* ERROR ON OPEN CANDIDATE-MASTER = ' FS-CANDM
012800        SET LK-ROSTER-ERROR TO TRUE
012900        SET WS-FIN-CANDM TO TRUE
013000     END-IF.
013100
013200 1000-INITIALIZE-F. EXIT.
013300*------------------------------------------------------------------
013400*    CLEARS ONE ROSTER SLOT.  PERFORMED OUT-OF-LINE, VARYING,
013500*    SO THE TABLE IS BLANK BEFORE ANY CANDIDATE-MASTER READ.
013600 1050-CLEAR-ROSTER-I.
013700
013800     MOVE SPACES TO LK-CAND-ID (WS-ROSTER-SUBSCR)
013900     MOVE SPACES TO LK-CAND-NAME (WS-ROSTER-SUBSCR).
014000
014100 1050-CLEAR-ROSTER-F. EXIT.
014200*------------------------------------------------------------------
014300 2000-PROCESS-I.
014400
014500     PERFORM 2100-READ-CANDM-I THRU 2100-READ-CANDM-F
014600     IF NOT WS-FIN-CANDM THEN
014700        PERFORM 2200-LOAD-TABLE-I THRU 2200-LOAD-TABLE-F
014800     END-IF.
014900
015000 2000-PROCESS-F. EXIT.
015100*------------------------------------------------------------------
015200 2100-READ-CANDM-I.
015300
015400     READ CANDIDATE-MASTER INTO WS-CAND-MSTR-REC
015500     EVALUATE FS-CANDM
015600        WHEN '00'
015700           ADD 1 TO WS-CANDM-READ-CT
015800        WHEN '10'
015900           SET WS-FIN-CANDM TO TRUE
016000        WHEN OTHER
016100           DISPLAY '* ERROR READING CANDIDATE-MASTER = ' FS-CANDM
016200           SET LK-ROSTER-ERROR TO TRUE
016300           SET WS-FIN-CANDM TO TRUE
016400     END-EVALUATE.
016500
016600 2100-READ-CANDM-F. EXIT.
016700*------------------------------------------------------------------
016800 2200-LOAD-TABLE-I.
016900
017000     IF WS-ROSTER-SUBSCR < WS-ROSTER-MAX THEN
017100        ADD 1 TO WS-ROSTER-SUBSCR
017200        MOVE CAND-ID   TO LK-CAND-ID (WS-ROSTER-SUBSCR)
017300        MOVE CAND-NAME TO LK-CAND-NAME (WS-ROSTER-SUBSCR)
017400     ELSE
017500        DISPLAY '* CANDIDATE-MASTER EXCEEDS 10-CANDIDATE CAPACITY '
017600                '- RECORD IGNORED'
017700     END-IF.
017800
017900 2200-LOAD-TABLE-F. EXIT.
018000*------------------------------------------------------------------
018100 9999-FINAL-I.
018200
018300     MOVE WS-ROSTER-SUBSCR TO LK-ROSTER-COUNT
018400     CLOSE CANDIDATE-MASTER
018500     IF FS-CANDM IS NOT EQUAL '00' THEN
018600        DISPLAY '* ERROR ON CLOSE CANDIDATE-MASTER = ' FS-CANDM
018700        SET LK-ROSTER-ERROR TO TRUE
018800     END-IF
018900     DISPLAY 'TALYROST - CANDIDATES READ:  ' WS-CANDM-READ-CT
019000     DISPLAY 'TALYROST - CANDIDATES TABLE: ' LK-ROSTER-COUNT.
019100
019200 9999-FINAL-F. EXIT.
