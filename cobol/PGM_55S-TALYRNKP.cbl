000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TALYRNKP.
000300 AUTHOR. K DELACRUZ.
000400 INSTALLATION. STATE BOARD OF ELECTIONS - DATA PROCESSING.
000500 DATE-WRITTEN. 09/30/1998.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - ELECTION NIGHT REPORTING ONLY.
000800******************************************************************
000900*    RANKED PAIRS / CONDORCET TALLY - METHOD RNKP               *
001000*    ================================================           *
001100*    - READS THE CANDIDATE MASTER (VIA TALYROST).                *
001200*    - READS THE RANKED BALLOT FILE.  AN EMPTY RANK LIST IS AN   *
001300*      ABSTENTION.                                               *
001400*    - BUILDS A PAIRWISE PREFERENCE MATRIX: FOR EVERY PAIR OF    *
001500*      CANDIDATES BOTH RANKED ON A BALLOT, THE ONE RANKED        *
001600*      HIGHER (LOWER POSITION NUMBER) IS PREFERRED.               *
001700*    - CHECKS FOR A CONDORCET WINNER (BEATS EVERY OTHER          *
001800*      CANDIDATE HEAD TO HEAD).                                  *
001900*    - BUILDS THE VICTORY LIST (ONE ENTRY PER PAIR WHERE ONE     *
002000*      SIDE HAS MORE PREFERENCE VOTES), SORTS IT BY MARGIN       *
002100*      DESCENDING (TIES BROKEN BY WINNING VOTES DESCENDING).     *
002200*    - LOCKS IN VICTORIES IN THAT ORDER, SKIPPING ANY VICTORY    *
002300*      THAT WOULD CREATE A CYCLE IN THE LOCKED GRAPH (TESTED     *
002400*      BY AN EXPLICIT-STACK REACHABILITY WALK - THIS SHOP'S      *
002500*      COMPILER HAS NO RECURSIVE PERFORM).                       *
002600*    - WINNER IS THE CANDIDATE WITH NO LOCKED EDGE POINTING      *
002700*      INTO IT; TIE BROKEN BY FIRST APPEARANCE IN THE MASTER.    *
002800*    - A NON-EMPTY RANKING MUST NAME EACH ROSTER CANDIDATE        *
002900*      EXACTLY ONCE.  A SHORT, LONG, DUPLICATE, OR UNKNOWN-ID     *
003000*      RANKING IS REJECTED WHOLE AND COUNTED SEPARATELY FROM      *
003100*      ABSTENTIONS - IT CONTRIBUTES NOTHING TO THE MATRIX.        *
003200*                                                                *
003300*    CHANGE LOG                                                 *
003400*    ----------                                                 *
003500*    09/30/98  KLD  0160  FIRST VERSION - Y2K PROJECT ADDED A    *
003600*                         SEVENTH TALLY METHOD TO THE SUITE.     *
003700*    02/11/01  KLD  0203  EXPLICIT-STACK REACHABILITY WALK       *
003800*                         REPLACES THE ORIGINAL RECURSIVE        *
003900*                         PSEUDOCODE FROM THE DESIGN NOTES,      *
004000*                         WHICH THIS COMPILER CANNOT RUN.        *
004100*    07/19/04  BAS  0249  COMMENT CLEANUP ONLY, NO LOGIC CHANGE. *
004200*    08/22/08  RH   0313  A RANKING WITH A REPEATED CANDIDATE OR *
004300*                         A MISSING/UNKNOWN CANDIDATE WAS BEING  *
004400*                         TALLIED AS-IS.  SUCH BALLOTS ARE NOW   *
004500*                         VALIDATED AND REJECTED WHOLE, WITH A   *
004600*                         NEW REJECTED-BALLOT COUNT ON THE       *
004700*                         FOOTER.  ALSO ADDED THE MISSING         *
004800*                         WS-RANK-SUBSCR SUBSCRIPT DECLARATION.  *
004900*    11/14/08  RH   0315  8300-LOCK-VICTORY-I WAS INDEXING        *
005000*                         WS-VISITED (10 SLOTS) WITH THE VICTORY- *
005100*                         LIST SUBSCRIPT (UP TO 45) INSTEAD OF A  *
005200*                         ROSTER SUBSCRIPT - A STRAY LEFTOVER     *
005300*                         LINE, SINCE 8350-CLEAR-VISITED-I RIGHT  *
005400*                         BELOW IT ALREADY CLEARS THE WHOLE TABLE *
005500*                         CORRECTLY.  LINE REMOVED.               *
005600*    12/05/08  RH   0320  FOOTER NEVER SHOWED THE NON-ABSTAINING  *
005700*                         BALLOT COUNT OR THE WINNER'S NAME, ONLY *
005800*                         THE ID, PER THE STATE ELECTION CODE'S   *
005900*                         CONTROL-FOOTER REQUIREMENTS.  BOTH ARE  *
006000*                         NOW PRINTED.                            *
006100******************************************************************
006200*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT BALLOT-FILE ASSIGN TO DDBALLOT
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS FS-BALLOT.
007300     SELECT RESULT-FILE ASSIGN TO DDRESUL
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS FS-RESULT.
007600     SELECT REPORT-FILE ASSIGN TO DDLISTA
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS FS-LISTADO.
007900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  BALLOT-FILE
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  REG-BALLOT                    PIC X(90).
008600
008700 FD  RESULT-FILE
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000 01  REG-RESULT                    PIC X(25).
009100
009200 FD  REPORT-FILE
009300     BLOCK CONTAINS 0 RECORDS
009400     RECORDING MODE IS F.
009500 01  REG-SALIDA                    PIC X(132).
009600
009700 WORKING-STORAGE SECTION.
009800*=======================*
009900 77  FILLER  PIC X(26) VALUE '* START WORKING-STORAGE  *'.
010000*----------- FILES ---------------------------------------------
010100 77  FS-BALLOT               PIC XX        VALUE SPACES.
010200 77  FS-RESULT               PIC XX        VALUE SPACES.
010300 77  FS-LISTADO              PIC XX        VALUE SPACES.
010400 77  WS-STATUS-FIN           PIC X.
010500     88  WS-FIN-BALLOT                     VALUE 'Y'.
010600     88  WS-NO-FIN-BALLOT                  VALUE 'N'.
010700*----------- COUNTERS  ------------------------------ COMP -----
010800 77  WS-BALLOTS-READ         PIC 9(06) COMP VALUE ZEROS.
010900 77  WS-ABSTENTIONS          PIC 9(06) COMP VALUE ZEROS.
011000 77  WS-REJECTED             PIC 9(06) COMP VALUE ZEROS.
011100 77  WS-CAND-SUBSCR          PIC 9(02) COMP VALUE ZEROS.
011200 77  WS-RANK-SUBSCR          PIC 9(02) COMP VALUE ZEROS.
011300 77  WS-OTHER-SUBSCR         PIC 9(02) COMP VALUE ZEROS.
011400 77  WS-POS-I                PIC 9(02) COMP VALUE ZEROS.
011500 77  WS-POS-J                PIC 9(02) COMP VALUE ZEROS.
011600 77  WS-WINNER-SUBSCR        PIC 9(02) COMP VALUE ZEROS.
011700 77  WS-TIE-COUNT            PIC 9(02) COMP VALUE ZEROS.
011800 77  WS-VIC-COUNT            PIC 9(02) COMP VALUE ZEROS.
011900 77  WS-VIC-SUBSCR           PIC 9(02) COMP VALUE ZEROS.
012000 77  WS-VIC-SCAN             PIC 9(02) COMP VALUE ZEROS.
012100 77  WS-VIC-BEST             PIC 9(02) COMP VALUE ZEROS.
012200 77  WS-SWAP-MARGIN          PIC S9(06) COMP-3 VALUE ZEROS.
012300 77  WS-SWAP-VOTES           PIC S9(06) COMP-3 VALUE ZEROS.
012400 77  WS-SWAP-WINNER          PIC 9(02) COMP VALUE ZEROS.
012500 77  WS-SWAP-LOSER           PIC 9(02) COMP VALUE ZEROS.
012600 77  WS-STACK-TOP            PIC 9(02) COMP VALUE ZEROS.
012700 77  WS-STACK-NODE           PIC 9(02) COMP VALUE ZEROS.
012800 77  WS-REACHABLE-FLAG       PIC X          VALUE 'N'.
012900     88  WS-TARGET-REACHABLE            VALUE 'Y'.
013000 77  WS-CONDORCET-FLAG       PIC X          VALUE 'N'.
013100     88  WS-HAS-CONDORCET               VALUE 'Y'.
013200 77  WS-BALLOT-SW            PIC X          VALUE 'V'.
013300     88  WS-BALLOT-VALID                VALUE 'V'.
013400     88  WS-BALLOT-INVALID              VALUE 'I'.
013500 77  WS-PRINT-PAGE-CT        PIC 9(02) COMP VALUE 1.
013600 77  WS-NON-ABSTAIN          PIC 9(06) COMP VALUE ZEROS.
013700 77  WS-WINNER-NAME          PIC X(30)      VALUE SPACES.
013800*----------- RUN DATE --------------------------------------------
013900 01  WS-RUN-DATE             PIC 9(08)     VALUE ZEROS.
014000*----------- ROSTER TABLE (LOADED BY TALYROST) -------------------
014100 77  WS-PGMROST              PIC X(8)      VALUE 'TALYROST'.
014200 01  WS-ROSTER-AREA.
014300     03  WS-ROSTER-COUNT     PIC 9(02) COMP.
014400     03  WS-ROSTER-STATUS    PIC X.
014500         88  WS-ROSTER-OK              VALUE 'Y'.
014600         88  WS-ROSTER-ERROR           VALUE 'E'.
014700     03  WS-ROSTER-ENTRY OCCURS 10 TIMES.
014800         05  WS-CAND-ID      PIC X(08).
014900         05  WS-CAND-NAME    PIC X(30).
015000     03  FILLER              PIC X(01).
015100*----------- WHOLE-ENTRY REDEFINE, USED FOR A QUICK ROSTER DUMP --
015200 01  WS-ROSTER-KEY-VIEW REDEFINES WS-ROSTER-AREA.
015300     03  FILLER              PIC X(03).
015400     03  WS-ROSTER-KEY-ENTRY OCCURS 10 TIMES PIC X(38).
015500     03  FILLER              PIC X(01).
015600*----------- PAIRWISE PREFERENCE MATRIX --------------------------
015700*    WS-PAIR-WINS (I,J) = NUMBER OF BALLOTS RANKING CANDIDATE I
015800*    AHEAD OF CANDIDATE J, BOTH APPEARING ON THE BALLOT.
015900 01  WS-PAIR-TABLE.
016000     03  WS-PAIR-ROW OCCURS 10 TIMES.
016100         05  WS-PAIR-WINS OCCURS 10 TIMES PIC S9(06) COMP-3.
016200*----------- LOCKED-GRAPH ADJACENCY TABLE -------------------------
016300 01  WS-LOCKED-TABLE.
016400     03  WS-LOCKED-ROW OCCURS 10 TIMES.
016500         05  WS-LOCKED OCCURS 10 TIMES PIC X.
016600             88  WS-EDGE-LOCKED             VALUE 'Y'.
016700             88  WS-EDGE-OPEN                VALUE 'N'.
016800*----------- EXPLICIT DFS STACK AND VISITED FLAGS -----------------
016900 01  WS-DFS-AREA.
017000     03  WS-STACK OCCURS 10 TIMES     PIC 9(02) COMP.
017100     03  WS-VISITED OCCURS 10 TIMES   PIC X.
017200         88  WS-NODE-VISITED               VALUE 'Y'.
017300*----------- VICTORY LIST (UP TO 45 UNORDERED PAIRS) --------------
017400 01  WS-VICTORY-TABLE.
017500     03  WS-VICTORY-ENTRY OCCURS 45 TIMES.
017600         05  WS-VIC-WINNER   PIC 9(02) COMP.
017700         05  WS-VIC-LOSER    PIC 9(02) COMP.
017800         05  WS-VIC-MARGIN   PIC S9(06) COMP-3.
017900         05  WS-VIC-VOTES    PIC S9(06) COMP-3.
018000*----------- RANKING VALIDATION - ONE MATCH COUNT PER ROSTER SLOT -
018100 01  WS-MATCH-COUNT-AREA.
018200     03  WS-MATCH-COUNT      OCCURS 10 TIMES PIC 9(02) COMP.
018300     03  FILLER              PIC X(01).
018400*----------- COPYS -----------------------------------------------
018500*        COPY CPBALLOT-RANKED.
018600************************************************
018700*         LAYOUT  FILE   BALLOT-FILE           *
018800*         METHOD  RNKP  -  LENGTH 90 BYTES     *
018900************************************************
019000 01  WS-BALLOT-RANKED-REC.
019100     03  VOTER-ID              PIC X(08)    VALUE SPACES.
019200     03  RANK-COUNT             PIC 9(02)    VALUE ZEROS.
019300     03  RANKED-ID OCCURS 10 TIMES PIC X(08) VALUE SPACES.
019400*----------- FLAT REDEFINE OF THE RANK LIST FOR DUMP UTILITIES --
019500 01  WS-BALLOT-RANKED-FLAT REDEFINES WS-BALLOT-RANKED-REC.
019600     03  FILLER                 PIC X(10).
019700     03  WS-RANKED-ID-FLAT      PIC X(80).
019800*----------- ONE BALLOT'S RANKED IDS TRANSLATED TO ROSTER --------
019900*----------- SUBSCRIPTS (ZERO = NOT ON THE ROSTER) ---------------
020000 01  WS-BALLOT-POS-TABLE.
020100     03  WS-BALLOT-POS OCCURS 10 TIMES PIC 9(02) COMP.
020200*        COPY CPRESULT.
020300************************************************
020400*         LAYOUT  FILE   RESULT-FILE           *
020500*         LENGTH 25 BYTES                      *
020600************************************************
020700 01  WS-RESULT-REC.
020800     03  RES-METHOD-CODE     PIC X(04)    VALUE SPACES.
020900     03  RES-WINNER-ID       PIC X(08)    VALUE SPACES.
021000     03  RES-TOTAL-BALLOTS   PIC 9(06)    VALUE ZEROS.
021100     03  RES-ABSTENTIONS     PIC 9(06)    VALUE ZEROS.
021200     03  RES-TIEBREAK-FLAG   PIC X(01)    VALUE 'N'.
021300*----------- PRINT LINE, ONE PHYSICAL BUFFER, MULTIPLE VIEWS -----
021400 01  WS-PRINT-LINE                        PIC X(132) VALUE SPACES.
021500 01  WS-PRINT-HEADER REDEFINES WS-PRINT-LINE.
021600     03  FILLER              PIC X(03)    VALUE SPACES.
021700     03  PH-METHOD-NAME      PIC X(30)    VALUE SPACES.
021800     03  FILLER              PIC X(20)    VALUE SPACES.
021900     03  FILLER              PIC X(15)    VALUE 'PAGE '.
022000     03  PH-PAGE-NO          PIC ZZ9      VALUE ZEROES.
022100     03  FILLER              PIC X(61)    VALUE SPACES.
022200 01  WS-PRINT-DETAIL REDEFINES WS-PRINT-LINE.
022300     03  FILLER              PIC X(03)    VALUE SPACES.
022400     03  PD-CAND-ID          PIC X(08)    VALUE SPACES.
022500     03  FILLER              PIC X(03)    VALUE SPACES.
022600     03  PD-CAND-NAME        PIC X(30)    VALUE SPACES.
022700     03  FILLER              PIC X(03)    VALUE SPACES.
022800     03  PD-STATUS           PIC X(20)    VALUE SPACES.
022900     03  FILLER              PIC X(62)    VALUE SPACES.
023000 01  WS-PRINT-PAIR REDEFINES WS-PRINT-LINE.
023100     03  FILLER              PIC X(03)    VALUE SPACES.
023200     03  PP-WINNER-ID        PIC X(08)    VALUE SPACES.
023300     03  FILLER              PIC X(08)    VALUE ' BEATS  '.
023400     03  PP-LOSER-ID         PIC X(08)    VALUE SPACES.
023500     03  FILLER              PIC X(03)    VALUE SPACES.
023600     03  FILLER              PIC X(08)    VALUE 'MARGIN: '.
023700     03  PP-MARGIN           PIC ---,ZZ9  VALUE ZEROES.
023800     03  FILLER              PIC X(03)    VALUE SPACES.
023900     03  PP-LOCK-STATUS      PIC X(08)    VALUE SPACES.
024000     03  FILLER              PIC X(72)    VALUE SPACES.
024100 01  WS-PRINT-TOTALS REDEFINES WS-PRINT-LINE.
024200     03  FILLER              PIC X(03)    VALUE SPACES.
024300     03  PT-LABEL            PIC X(30)    VALUE SPACES.
024400     03  PT-VALUE            PIC X(30)    VALUE SPACES.
024500     03  FILLER              PIC X(69)    VALUE SPACES.
024600 77  IMP-LINE                PIC X(132)    VALUE ALL '='.
024700 77  FILLER  PIC X(26) VALUE '* END   WORKING-STORAGE  *'.
024800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
024900 PROCEDURE DIVISION.
025000
025100 MAIN-PROGRAM-I.
025200
025300     PERFORM 1000-INITIALIZE-I  THRU 1000-INITIALIZE-F
025400     PERFORM 2000-PROCESS-I     THRU 2000-PROCESS-F
025500                                 UNTIL WS-FIN-BALLOT
025600     PERFORM 8000-RESOLVE-I     THRU 8000-RESOLVE-F
025700     PERFORM 9000-REPORT-I      THRU 9000-REPORT-F
025800     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
025900
026000 MAIN-PROGRAM-F. GOBACK.
026100*------------------------------------------------------------------
026200 1000-INITIALIZE-I.
026300
026400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
026500     CALL WS-PGMROST USING WS-ROSTER-AREA
026600     IF WS-ROSTER-ERROR THEN
026700        DISPLAY '* ERROR LOADING CANDIDATE ROSTER'
026800        MOVE 9999 TO RETURN-CODE
026900     END-IF
027000     MOVE ZEROS TO WS-PAIR-TABLE
027100     MOVE ZEROS TO WS-REJECTED
027200     MOVE 'N' TO WS-LOCKED-TABLE
027300     SET WS-NO-FIN-BALLOT TO TRUE
027400
027500     OPEN INPUT BALLOT-FILE
027600     IF FS-BALLOT IS NOT EQUAL '00' THEN
027700        DISPLAY '* ERROR ON OPEN BALLOT-FILE = ' FS-BALLOT
027800        MOVE 9999 TO RETURN-CODE
027900        SET WS-FIN-BALLOT TO TRUE
028000     END-IF
028100
028200     OPEN OUTPUT RESULT-FILE
028300     IF FS-RESULT IS NOT EQUAL '00' THEN
028400        DISPLAY '* ERROR ON OPEN RESULT-FILE = ' FS-RESULT
028500        MOVE 9999 TO RETURN-CODE
028600        SET WS-FIN-BALLOT TO TRUE
028700     END-IF
028800
028900     OPEN OUTPUT REPORT-FILE
029000     IF FS-LISTADO IS NOT EQUAL '00' THEN
029100        DISPLAY '* ERROR ON OPEN REPORT-FILE = ' FS-LISTADO
029200        MOVE 9999 TO RETURN-CODE
029300        SET WS-FIN-BALLOT TO TRUE
029400     END-IF.
029500
029600 1000-INITIALIZE-F. EXIT.
029700*------------------------------------------------------------------
029800 2000-PROCESS-I.
029900
030000     PERFORM 2100-READ-BALLOT-I THRU 2100-READ-BALLOT-F
030100     IF NOT WS-FIN-BALLOT THEN
030200        PERFORM 2200-CLASSIFY-I THRU 2200-CLASSIFY-F
030300     END-IF.
030400
030500 2000-PROCESS-F. EXIT.
030600*------------------------------------------------------------------
030700 2100-READ-BALLOT-I.
030800
030900     READ BALLOT-FILE INTO WS-BALLOT-RANKED-REC
031000     EVALUATE FS-BALLOT
031100        WHEN '00'
031200           ADD 1 TO WS-BALLOTS-READ
031300        WHEN '10'
031400           SET WS-FIN-BALLOT TO TRUE
031500        WHEN OTHER
031600           DISPLAY '* ERROR READING BALLOT-FILE = ' FS-BALLOT
031700           MOVE 9999 TO RETURN-CODE
031800           SET WS-FIN-BALLOT TO TRUE
031900     END-EVALUATE.
032000
032100 2100-READ-BALLOT-F. EXIT.
032200*------------------------------------------------------------------
032300*    AN EMPTY RANK LIST IS AN ABSTENTION.  A NON-EMPTY RANK LIST IS
032400*    FIRST VALIDATED (2210); A BAD RANKING IS REJECTED WHOLE AND
032500*    TAKES NO PART IN THE MATRIX.  OTHERWISE THE BALLOT'S RANKED
032600*    IDS ARE TRANSLATED TO ROSTER SUBSCRIPTS AND EVERY RANKED PAIR
032700*    ON IT UPDATES THE PREFERENCE MATRIX.
032800 2200-CLASSIFY-I.
032900
033000     IF RANK-COUNT = ZEROS THEN
033100        ADD 1 TO WS-ABSTENTIONS
033200     ELSE
033300        PERFORM 2210-VALIDATE-RANK-I THRU 2210-VALIDATE-RANK-F
033400        IF WS-BALLOT-INVALID THEN
033500           ADD 1 TO WS-REJECTED
033600        ELSE
033700           MOVE ZEROS TO WS-BALLOT-POS-TABLE
033800           PERFORM 2250-RESOLVE-POS-I THRU 2250-RESOLVE-POS-F
033900                   VARYING WS-RANK-SUBSCR FROM 1 BY 1
034000                   UNTIL WS-RANK-SUBSCR > RANK-COUNT
034100           PERFORM 2300-PAIR-ROW-I THRU 2300-PAIR-ROW-F
034200                   VARYING WS-POS-I FROM 1 BY 1
034300                   UNTIL WS-POS-I > RANK-COUNT
034400        END-IF
034500     END-IF.
034600
034700 2200-CLASSIFY-F. EXIT.
034800*------------------------------------------------------------------
034900*    A RANKING IS VALID ONLY IF IT NAMES EXACTLY AS MANY IDS AS
035000*    THERE ARE ROSTER CANDIDATES AND EACH ROSTER CANDIDATE IS
035100*    MATCHED BY EXACTLY ONE OF THEM - THIS CATCHES A DUPLICATE, A
035200*    MISSING CANDIDATE, AND AN UNKNOWN ID IN ONE PASS.
035300 2210-VALIDATE-RANK-I.
035400
035500     MOVE ZEROS TO WS-MATCH-COUNT-AREA
035600     SET WS-BALLOT-VALID TO TRUE
035700     IF RANK-COUNT NOT = WS-ROSTER-COUNT THEN
035800        SET WS-BALLOT-INVALID TO TRUE
035900     ELSE
036000        PERFORM 2220-TALLY-MATCH-I THRU 2220-TALLY-MATCH-F
036100                VARYING WS-RANK-SUBSCR FROM 1 BY 1
036200                UNTIL WS-RANK-SUBSCR > RANK-COUNT
036300        PERFORM 2245-CHECK-MATCH-I THRU 2245-CHECK-MATCH-F
036400                VARYING WS-CAND-SUBSCR FROM 1 BY 1
036500                UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
036600     END-IF.
036700
036800 2210-VALIDATE-RANK-F. EXIT.
036900*------------------------------------------------------------------
037000 2220-TALLY-MATCH-I.
037100
037200     PERFORM 2240-MATCH-ROSTER-I THRU 2240-MATCH-ROSTER-F
037300             VARYING WS-CAND-SUBSCR FROM 1 BY 1
037400             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT.
037500
037600 2220-TALLY-MATCH-F. EXIT.
037700*------------------------------------------------------------------
037800 2240-MATCH-ROSTER-I.
037900
038000     IF RANKED-ID (WS-RANK-SUBSCR) = WS-CAND-ID (WS-CAND-SUBSCR)
038100        THEN
038200        ADD 1 TO WS-MATCH-COUNT (WS-CAND-SUBSCR)
038300        MOVE 99 TO WS-CAND-SUBSCR
038400     END-IF.
038500
038600 2240-MATCH-ROSTER-F. EXIT.
038700*------------------------------------------------------------------
038800 2245-CHECK-MATCH-I.
038900
039000     IF WS-MATCH-COUNT (WS-CAND-SUBSCR) NOT = 1 THEN
039100        SET WS-BALLOT-INVALID TO TRUE
039200     END-IF.
039300
039400 2245-CHECK-MATCH-F. EXIT.
039500*------------------------------------------------------------------
039600*    TRANSLATES ONE RANKED-ID INTO A ROSTER SUBSCRIPT; UNKNOWN
039700*    IDS ARE LEFT AT ZERO AND TAKE NO PART IN THE MATRIX.
039800 2250-RESOLVE-POS-I.
039900
040000     PERFORM 2260-MATCH-ROSTER-I THRU 2260-MATCH-ROSTER-F
040100             VARYING WS-CAND-SUBSCR FROM 1 BY 1
040200             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT.
040300
040400 2250-RESOLVE-POS-F. EXIT.
040500*------------------------------------------------------------------
040600 2260-MATCH-ROSTER-I.
040700
040800     IF RANKED-ID (WS-RANK-SUBSCR) = WS-CAND-ID (WS-CAND-SUBSCR)
040900        THEN
041000        MOVE WS-CAND-SUBSCR TO WS-BALLOT-POS (WS-RANK-SUBSCR)
041100        MOVE 99 TO WS-CAND-SUBSCR
041200     END-IF.
041300
041400 2260-MATCH-ROSTER-F. EXIT.
041500*------------------------------------------------------------------
041600*    ONE ROW OF THE BALLOT'S PAIRWISE CONTRIBUTION: RANK WS-POS-I
041700*    IS PREFERRED OVER EVERY LOWER RANK WS-POS-J ON THE SAME
041800*    BALLOT, PROVIDED BOTH SLOTS TRANSLATED TO A KNOWN ROSTER
041900*    CANDIDATE.
042000 2300-PAIR-ROW-I.
042100
042200     IF WS-POS-I < RANK-COUNT THEN
042300        PERFORM 2350-PAIR-CELL-I THRU 2350-PAIR-CELL-F
042400                VARYING WS-POS-J FROM WS-POS-I BY 1
042500                UNTIL WS-POS-J > RANK-COUNT
042600     END-IF.
042700
042800 2300-PAIR-ROW-F. EXIT.
042900*------------------------------------------------------------------
043000 2350-PAIR-CELL-I.
043100
043200     IF WS-POS-J > WS-POS-I
043300        AND WS-BALLOT-POS (WS-POS-I) > ZEROS
043400        AND WS-BALLOT-POS (WS-POS-J) > ZEROS THEN
043500        ADD 1 TO WS-PAIR-WINS (WS-BALLOT-POS (WS-POS-I)
043600                               WS-BALLOT-POS (WS-POS-J))
043700     END-IF.
043800
043900 2350-PAIR-CELL-F. EXIT.
044000*------------------------------------------------------------------
044100*    RESOLUTION: TESTS FOR A CONDORCET WINNER, BUILDS AND SORTS
044200*    THE VICTORY LIST, LOCKS IN VICTORIES THAT DO NOT CYCLE, AND
044300*    PICKS THE CANDIDATE WITH NO LOCKED EDGE POINTING INTO IT.
044400 8000-RESOLVE-I.
044500
044600     MOVE 'N' TO WS-CONDORCET-FLAG
044700     MOVE ZEROS TO WS-VIC-COUNT
044800     MOVE ZEROS TO WS-WINNER-SUBSCR
044900     MOVE ZEROS TO WS-TIE-COUNT
045000     MOVE 'N' TO RES-TIEBREAK-FLAG
045100     IF WS-ROSTER-COUNT > 1 THEN
045200        PERFORM 8050-CONDORCET-ROW-I THRU 8050-CONDORCET-ROW-F
045300                VARYING WS-CAND-SUBSCR FROM 1 BY 1
045400                UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
045500        PERFORM 8100-BUILD-ROW-I THRU 8100-BUILD-ROW-F
045600                VARYING WS-CAND-SUBSCR FROM 1 BY 1
045700                UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
045800        PERFORM 8200-SORT-PASS-I THRU 8200-SORT-PASS-F
045900                VARYING WS-VIC-SCAN FROM 1 BY 1
046000                UNTIL WS-VIC-SCAN > WS-VIC-COUNT
046100        PERFORM 8300-LOCK-VICTORY-I THRU 8300-LOCK-VICTORY-F
046200                VARYING WS-VIC-SUBSCR FROM 1 BY 1
046300                UNTIL WS-VIC-SUBSCR > WS-VIC-COUNT
046400        PERFORM 8500-FIND-SOURCE-I THRU 8500-FIND-SOURCE-F
046500                VARYING WS-CAND-SUBSCR FROM 1 BY 1
046600                UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
046700        IF WS-TIE-COUNT > 1 THEN
046800           MOVE 'Y' TO RES-TIEBREAK-FLAG
046900        END-IF
047000     ELSE
047100        IF WS-ROSTER-COUNT = 1 THEN
047200           MOVE 1 TO WS-WINNER-SUBSCR
047300        END-IF
047400     END-IF
047500     IF WS-WINNER-SUBSCR > 0 THEN
047600        MOVE WS-CAND-ID (WS-WINNER-SUBSCR) TO RES-WINNER-ID
047700        MOVE WS-CAND-NAME (WS-WINNER-SUBSCR) TO WS-WINNER-NAME
047800     ELSE
047900        MOVE SPACES TO RES-WINNER-ID
048000        MOVE SPACES TO WS-WINNER-NAME
048100     END-IF
048200     MOVE 'RNKP' TO RES-METHOD-CODE
048300     MOVE WS-BALLOTS-READ TO RES-TOTAL-BALLOTS
048400     MOVE WS-ABSTENTIONS TO RES-ABSTENTIONS
048500     COMPUTE WS-NON-ABSTAIN = WS-BALLOTS-READ - WS-ABSTENTIONS.
048600
048700 8000-RESOLVE-F. EXIT.
048800*------------------------------------------------------------------
048900*    CONDORCET CHECK - ONE CANDIDATE BEATS EVERY OTHER SLOT.
049000 8050-CONDORCET-ROW-I.
049100
049200     MOVE ZEROS TO WS-TIE-COUNT
049300     PERFORM 8060-CONDORCET-CELL-I THRU 8060-CONDORCET-CELL-F
049400             VARYING WS-OTHER-SUBSCR FROM 1 BY 1
049500             UNTIL WS-OTHER-SUBSCR > WS-ROSTER-COUNT
049600     IF WS-TIE-COUNT = WS-ROSTER-COUNT - 1 THEN
049700        SET WS-HAS-CONDORCET TO TRUE
049800     END-IF.
049900
050000 8050-CONDORCET-ROW-F. EXIT.
050100*------------------------------------------------------------------
050200 8060-CONDORCET-CELL-I.
050300
050400     IF WS-OTHER-SUBSCR NOT EQUAL WS-CAND-SUBSCR THEN
050500        IF WS-PAIR-WINS (WS-CAND-SUBSCR WS-OTHER-SUBSCR) >
050600           WS-PAIR-WINS (WS-OTHER-SUBSCR WS-CAND-SUBSCR) THEN
050700           ADD 1 TO WS-TIE-COUNT
050800        END-IF
050900     END-IF.
051000
051100 8060-CONDORCET-CELL-F. EXIT.
051200*------------------------------------------------------------------
051300*    BUILDS ONE ROW OF VICTORY-LIST ENTRIES - EVERY OTHER
051400*    CANDIDATE WS-CAND-SUBSCR BEATS PAIRWISE.  ONLY THE HIGHER
051500*    SUBSCRIPT SIDE OF EACH PAIR RUNS THIS TO AVOID DUPLICATES.
051600 8100-BUILD-ROW-I.
051700
051800     PERFORM 8150-BUILD-CELL-I THRU 8150-BUILD-CELL-F
051900             VARYING WS-OTHER-SUBSCR FROM WS-CAND-SUBSCR BY 1
052000             UNTIL WS-OTHER-SUBSCR > WS-ROSTER-COUNT.
052100
052200 8100-BUILD-ROW-F. EXIT.
052300*------------------------------------------------------------------
052400 8150-BUILD-CELL-I.
052500
052600     IF WS-OTHER-SUBSCR > WS-CAND-SUBSCR THEN
052700        IF WS-PAIR-WINS (WS-CAND-SUBSCR WS-OTHER-SUBSCR) >
052800           WS-PAIR-WINS (WS-OTHER-SUBSCR WS-CAND-SUBSCR) THEN
052900           ADD 1 TO WS-VIC-COUNT
053000           MOVE WS-CAND-SUBSCR TO WS-VIC-WINNER (WS-VIC-COUNT)
053100           MOVE WS-OTHER-SUBSCR TO WS-VIC-LOSER (WS-VIC-COUNT)
053200           COMPUTE WS-VIC-MARGIN (WS-VIC-COUNT) =
053300              WS-PAIR-WINS (WS-CAND-SUBSCR WS-OTHER-SUBSCR) -
053400              WS-PAIR-WINS (WS-OTHER-SUBSCR WS-CAND-SUBSCR)
053500           MOVE WS-PAIR-WINS (WS-CAND-SUBSCR WS-OTHER-SUBSCR)
053600                TO WS-VIC-VOTES (WS-VIC-COUNT)
053700        ELSE
053800           IF WS-PAIR-WINS (WS-OTHER-SUBSCR WS-CAND-SUBSCR) >
053900              WS-PAIR-WINS (WS-CAND-SUBSCR WS-OTHER-SUBSCR) THEN
054000              ADD 1 TO WS-VIC-COUNT
054100              MOVE WS-OTHER-SUBSCR TO WS-VIC-WINNER (WS-VIC-COUNT)
054200              MOVE WS-CAND-SUBSCR TO WS-VIC-LOSER (WS-VIC-COUNT)
054300              COMPUTE WS-VIC-MARGIN (WS-VIC-COUNT) =
054400                 WS-PAIR-WINS (WS-OTHER-SUBSCR WS-CAND-SUBSCR) -
054500                 WS-PAIR-WINS (WS-CAND-SUBSCR WS-OTHER-SUBSCR)
054600              MOVE WS-PAIR-WINS (WS-OTHER-SUBSCR WS-CAND-SUBSCR)
054700                   TO WS-VIC-VOTES (WS-VIC-COUNT)
054800           END-IF
054900        END-IF
055000     END-IF.
055100
055200 8150-BUILD-CELL-F. EXIT.
055300*------------------------------------------------------------------
055400*    ONE SELECTION-SORT PASS OVER THE VICTORY LIST, DESCENDING
055500*    BY MARGIN THEN BY WINNING VOTES - NO INTRINSIC FUNCTION,
055600*    NO INLINE PERFORM, JUST THE SHOP'S USUAL COMPARE-AND-SWAP.
055700 8200-SORT-PASS-I.
055800
055900     MOVE WS-VIC-SCAN TO WS-VIC-BEST
056000     PERFORM 8250-FIND-BEST-I THRU 8250-FIND-BEST-F
056100             VARYING WS-VIC-SUBSCR FROM WS-VIC-SCAN BY 1
056200             UNTIL WS-VIC-SUBSCR > WS-VIC-COUNT
056300     IF WS-VIC-BEST NOT EQUAL WS-VIC-SCAN THEN
056400        PERFORM 8280-SWAP-ENTRY-I THRU 8280-SWAP-ENTRY-F
056500     END-IF.
056600
056700 8200-SORT-PASS-F. EXIT.
056800*------------------------------------------------------------------
056900 8250-FIND-BEST-I.
057000
057100     IF WS-VIC-SUBSCR > WS-VIC-SCAN THEN
057200        IF WS-VIC-MARGIN (WS-VIC-SUBSCR) >
057300           WS-VIC-MARGIN (WS-VIC-BEST) THEN
057400           MOVE WS-VIC-SUBSCR TO WS-VIC-BEST
057500        ELSE
057600           IF WS-VIC-MARGIN (WS-VIC-SUBSCR) =
057700              WS-VIC-MARGIN (WS-VIC-BEST)
057800              AND WS-VIC-VOTES (WS-VIC-SUBSCR) >
057900                  WS-VIC-VOTES (WS-VIC-BEST) THEN
058000              MOVE WS-VIC-SUBSCR TO WS-VIC-BEST
058100           END-IF
058200        END-IF
058300     END-IF.
058400
058500 8250-FIND-BEST-F. EXIT.
058600*------------------------------------------------------------------
058700 8280-SWAP-ENTRY-I.
058800
058900     MOVE WS-VIC-WINNER (WS-VIC-SCAN) TO WS-SWAP-WINNER
059000     MOVE WS-VIC-LOSER  (WS-VIC-SCAN) TO WS-SWAP-LOSER
059100     MOVE WS-VIC-MARGIN (WS-VIC-SCAN) TO WS-SWAP-MARGIN
059200     MOVE WS-VIC-VOTES  (WS-VIC-SCAN) TO WS-SWAP-VOTES
059300     MOVE WS-VIC-WINNER (WS-VIC-BEST) TO WS-VIC-WINNER (WS-VIC-SCAN)
059400     MOVE WS-VIC-LOSER  (WS-VIC-BEST) TO WS-VIC-LOSER  (WS-VIC-SCAN)
059500     MOVE WS-VIC-MARGIN (WS-VIC-BEST) TO WS-VIC-MARGIN (WS-VIC-SCAN)
059600     MOVE WS-VIC-VOTES  (WS-VIC-BEST) TO WS-VIC-VOTES  (WS-VIC-SCAN)
059700     MOVE WS-SWAP-WINNER TO WS-VIC-WINNER (WS-VIC-BEST)
059800     MOVE WS-SWAP-LOSER  TO WS-VIC-LOSER  (WS-VIC-BEST)
059900     MOVE WS-SWAP-MARGIN TO WS-VIC-MARGIN (WS-VIC-BEST)
060000     MOVE WS-SWAP-VOTES  TO WS-VIC-VOTES  (WS-VIC-BEST).
060100
060200 8280-SWAP-ENTRY-F. EXIT.
060300*------------------------------------------------------------------
060400*    LOCKS ONE VICTORY UNLESS THE LOSER CAN ALREADY REACH THE
060500*    WINNER IN THE LOCKED GRAPH (WHICH WOULD CLOSE A CYCLE).
060600 8300-LOCK-VICTORY-I.
060700
060800     MOVE WS-VIC-LOSER (WS-VIC-SUBSCR) TO WS-STACK-NODE
060900     PERFORM 8350-CLEAR-VISITED-I THRU 8350-CLEAR-VISITED-F
061000             VARYING WS-CAND-SUBSCR FROM 1 BY 1
061100             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
061200     MOVE 'N' TO WS-REACHABLE-FLAG
061300     MOVE 1 TO WS-STACK-TOP
061400     MOVE WS-STACK-NODE TO WS-STACK (1)
061500     PERFORM 8400-DFS-STEP-I THRU 8400-DFS-STEP-F
061600             UNTIL WS-STACK-TOP = ZEROS
061700                OR WS-TARGET-REACHABLE
061800     IF NOT WS-TARGET-REACHABLE THEN
061900        SET WS-EDGE-LOCKED (WS-VIC-WINNER (WS-VIC-SUBSCR)
062000                            WS-VIC-LOSER (WS-VIC-SUBSCR)) TO TRUE
062100     END-IF.
062200
062300 8300-LOCK-VICTORY-F. EXIT.
062400*------------------------------------------------------------------
062500 8350-CLEAR-VISITED-I.
062600
062700     MOVE 'N' TO WS-VISITED (WS-CAND-SUBSCR).
062800
062900 8350-CLEAR-VISITED-F. EXIT.
063000*------------------------------------------------------------------
063100*    ONE STEP OF THE EXPLICIT-STACK DEPTH-FIRST WALK: POP A
063200*    NODE, MARK IT VISITED, AND IF IT IS THE VICTORY'S WINNER
063300*    THEN THE LOSER CAN REACH IT - LOCKING WOULD CYCLE.
063400*    OTHERWISE PUSH EVERY UNVISITED NODE IT HAS A LOCKED EDGE TO.
063500 8400-DFS-STEP-I.
063600
063700     MOVE WS-STACK (WS-STACK-TOP) TO WS-STACK-NODE
063800     SUBTRACT 1 FROM WS-STACK-TOP
063900     IF NOT WS-NODE-VISITED (WS-STACK-NODE) THEN
064000        SET WS-NODE-VISITED (WS-STACK-NODE) TO TRUE
064100        IF WS-STACK-NODE = WS-VIC-WINNER (WS-VIC-SUBSCR) THEN
064200           SET WS-TARGET-REACHABLE TO TRUE
064300        ELSE
064400           PERFORM 8450-PUSH-EDGE-I THRU 8450-PUSH-EDGE-F
064500                   VARYING WS-CAND-SUBSCR FROM 1 BY 1
064600                   UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
064700        END-IF
064800     END-IF.
064900
065000 8400-DFS-STEP-F. EXIT.
065100*------------------------------------------------------------------
065200 8450-PUSH-EDGE-I.
065300
065400     IF WS-EDGE-LOCKED (WS-STACK-NODE WS-CAND-SUBSCR)
065500        AND NOT WS-NODE-VISITED (WS-CAND-SUBSCR)
065600        AND WS-STACK-TOP < 10 THEN
065700        ADD 1 TO WS-STACK-TOP
065800        MOVE WS-CAND-SUBSCR TO WS-STACK (WS-STACK-TOP)
065900     END-IF.
066000
066100 8450-PUSH-EDGE-F. EXIT.
066200*------------------------------------------------------------------
066300*    FINDS THE SOURCE OF THE LOCKED GRAPH - THE CANDIDATE WITH
066400*    NO LOCKED EDGE POINTING INTO IT.  THE FIRST SUCH CANDIDATE
066500*    IN MASTER ORDER WINS; ANY OTHERS ADD TO THE TIE COUNT.
066600 8500-FIND-SOURCE-I.
066700
066800     MOVE ZEROS TO WS-OTHER-SUBSCR
066900     PERFORM 8420-CHECK-INCOMING-I THRU 8420-CHECK-INCOMING-F
067000             VARYING WS-STACK-NODE FROM 1 BY 1
067100             UNTIL WS-STACK-NODE > WS-ROSTER-COUNT
067200     IF WS-OTHER-SUBSCR = ZEROS THEN
067300        ADD 1 TO WS-TIE-COUNT
067400        IF WS-WINNER-SUBSCR = ZEROS THEN
067500           MOVE WS-CAND-SUBSCR TO WS-WINNER-SUBSCR
067600        END-IF
067700     END-IF.
067800
067900 8500-FIND-SOURCE-F. EXIT.
068000*------------------------------------------------------------------
068100 8420-CHECK-INCOMING-I.
068200
068300     IF WS-STACK-NODE NOT EQUAL WS-CAND-SUBSCR THEN
068400        IF WS-EDGE-LOCKED (WS-STACK-NODE WS-CAND-SUBSCR) THEN
068500           ADD 1 TO WS-OTHER-SUBSCR
068600        END-IF
068700     END-IF.
068800
068900 8420-CHECK-INCOMING-F. EXIT.
069000*------------------------------------------------------------------
069100 9000-REPORT-I.
069200
069300     MOVE SPACES TO WS-PRINT-LINE
069400     MOVE 'RANKED PAIRS - METHOD RNKP' TO PH-METHOD-NAME
069500     MOVE WS-PRINT-PAGE-CT TO PH-PAGE-NO
069600     WRITE REG-SALIDA FROM WS-PRINT-HEADER AFTER PAGE
069700     WRITE REG-SALIDA FROM IMP-LINE AFTER 1
069800
069900     PERFORM 9050-VICTORY-LINE-I THRU 9050-VICTORY-LINE-F
070000             VARYING WS-VIC-SUBSCR FROM 1 BY 1
070100             UNTIL WS-VIC-SUBSCR > WS-VIC-COUNT
070200
070300     WRITE REG-SALIDA FROM IMP-LINE AFTER 1
070400     PERFORM 9100-FOOTER-LINE-I THRU 9100-FOOTER-LINE-F.
070500
070600 9000-REPORT-F. EXIT.
070700*------------------------------------------------------------------
070800 9050-VICTORY-LINE-I.
070900
071000     MOVE SPACES TO WS-PRINT-LINE
071100     MOVE WS-CAND-ID (WS-VIC-WINNER (WS-VIC-SUBSCR)) TO PP-WINNER-ID
071200     MOVE WS-CAND-ID (WS-VIC-LOSER  (WS-VIC-SUBSCR)) TO PP-LOSER-ID
071300     MOVE WS-VIC-MARGIN (WS-VIC-SUBSCR) TO PP-MARGIN
071400     IF WS-EDGE-LOCKED (WS-VIC-WINNER (WS-VIC-SUBSCR)
071500                        WS-VIC-LOSER (WS-VIC-SUBSCR)) THEN
071600        MOVE 'LOCKED' TO PP-LOCK-STATUS
071700     ELSE
071800        MOVE 'SKIPPED' TO PP-LOCK-STATUS
071900     END-IF
072000     WRITE REG-SALIDA FROM WS-PRINT-PAIR AFTER 1.
072100
072200 9050-VICTORY-LINE-F. EXIT.
072300*------------------------------------------------------------------
072400 9100-FOOTER-LINE-I.
072500
072600     MOVE SPACES TO WS-PRINT-LINE
072700     MOVE 'TOTAL BALLOTS READ:' TO PT-LABEL
072800     MOVE WS-BALLOTS-READ TO PT-VALUE
072900     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
073000
073100     MOVE SPACES TO WS-PRINT-LINE
073200     MOVE 'ABSTENTIONS:' TO PT-LABEL
073300     MOVE WS-ABSTENTIONS TO PT-VALUE
073400     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
073500
073600     MOVE SPACES TO WS-PRINT-LINE
073700     MOVE 'NON-ABSTAINING:' TO PT-LABEL
073800     MOVE WS-NON-ABSTAIN TO PT-VALUE
073900     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
074000
074100     MOVE SPACES TO WS-PRINT-LINE
074200     MOVE 'REJECTED (BAD RANKING):' TO PT-LABEL
074300     MOVE WS-REJECTED TO PT-VALUE
074400     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
074500
074600     MOVE SPACES TO WS-PRINT-LINE
074700     MOVE 'CONDORCET WINNER FOUND:' TO PT-LABEL
074800     MOVE WS-CONDORCET-FLAG TO PT-VALUE
074900     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
075000
075100     MOVE SPACES TO WS-PRINT-LINE
075200     MOVE 'WINNER:' TO PT-LABEL
075300     MOVE RES-WINNER-ID TO PT-VALUE
075400     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
075500
075600     MOVE SPACES TO WS-PRINT-LINE
075700     MOVE 'WINNER NAME:' TO PT-LABEL
075800     MOVE WS-WINNER-NAME TO PT-VALUE
075900     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
076000
076100     MOVE SPACES TO WS-PRINT-LINE
076200     MOVE 'TIEBREAK FLAG:' TO PT-LABEL
076300     MOVE RES-TIEBREAK-FLAG TO PT-VALUE
076400     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1.
076500
076600 9100-FOOTER-LINE-F. EXIT.
076700*------------------------------------------------------------------
076800 9999-FINAL-I.
076900
077000     WRITE REG-RESULT FROM WS-RESULT-REC
077100     IF FS-RESULT IS NOT EQUAL '00' THEN
077200        DISPLAY '* ERROR ON WRITE RESULT-FILE = ' FS-RESULT
077300        MOVE 9999 TO RETURN-CODE
077400     END-IF
077500
077600     CLOSE BALLOT-FILE
077700     IF FS-BALLOT IS NOT EQUAL '00' THEN
077800        DISPLAY '* ERROR ON CLOSE BALLOT-FILE = ' FS-BALLOT
077900        MOVE 9999 TO RETURN-CODE
078000     END-IF
078100
078200     CLOSE RESULT-FILE
078300     IF FS-RESULT IS NOT EQUAL '00' THEN
078400        DISPLAY '* ERROR ON CLOSE RESULT-FILE = ' FS-RESULT
078500        MOVE 9999 TO RETURN-CODE
078600     END-IF
078700
078800     CLOSE REPORT-FILE
078900     IF FS-LISTADO IS NOT EQUAL '00' THEN
079000        DISPLAY '* ERROR ON CLOSE REPORT-FILE = ' FS-LISTADO
079100        MOVE 9999 TO RETURN-CODE
079200     END-IF
079300
079400     DISPLAY 'TALYRNKP - BALLOTS READ:   ' WS-BALLOTS-READ
079500     DISPLAY 'TALYRNKP - ABSTENTIONS:    ' WS-ABSTENTIONS
079600     DISPLAY 'TALYRNKP - REJECTED:       ' WS-REJECTED
079700     DISPLAY 'TALYRNKP - WINNER:         ' RES-WINNER-ID.
079800
079900 9999-FINAL-F. EXIT.
