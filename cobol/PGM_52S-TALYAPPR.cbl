000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TALYAPPR.
000300 AUTHOR. R HUCKABY.
000400 INSTALLATION. STATE BOARD OF ELECTIONS - DATA PROCESSING.
000500 DATE-WRITTEN. 02/04/1987.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - ELECTION NIGHT REPORTING ONLY.
000800******************************************************************
000900*    APPROVAL TALLY - METHOD APPR                               *
001000*    ===============================                            *
001100*    - READS THE CANDIDATE MASTER (VIA TALYROST).                *
001200*    - READS THE APPROVAL BALLOT FILE. EACH BALLOT CARRIES A     *
001300*      COUNT OF APPROVED CANDIDATES (0-10) AND THEIR IDS.        *
001400*    - AN APPROVAL COUNT OF ZERO IS AN ABSTENTION.               *
001500*    - EACH APPROVED, KNOWN CANDIDATE GETS 1 ADDED TO ITS        *
001600*      APPROVAL COUNT.  UNKNOWN IDS ON THE BALLOT ARE IGNORED.   *
001700*    - APPROVAL RATE = APPROVALS / NON-ABSTAINING BALLOTS, 4     *
001800*      DECIMALS, COMPUTED ROUNDED.  NON-ABSTAINING BALLOTS IS    *
001900*      BALLOTS READ LESS ABSTENTIONS.                            *
002000*    - WINNER IS HIGHEST APPROVAL COUNT; TIE BROKEN BY FIRST     *
002100*      APPEARANCE IN CANDIDATE-MASTER ORDER.                     *
002200*    - FOOTER ALSO SHOWS TOTAL APPROVALS CAST ACROSS ALL         *
002300*      CANDIDATES AND THE AVERAGE NUMBER OF APPROVALS PER        *
002400*      BALLOT (TOTAL APPROVALS OVER NON-ABSTAINING BALLOTS).     *
002500*                                                                *
002600*    CHANGE LOG                                                 *
002700*    ----------                                                 *
002800*    02/04/87  RH   0002  FIRST VERSION.                        *
002900*    05/03/88  RH   0045  ROSTER LOAD FACTORED OUT TO TALYROST.  *
003000*    11/02/90  JMT  0079  EMPTY-ROSTER RUN NOW REPORTS NO        *
003100*                         WINNER INSTEAD OF ABENDING.            *
003200*    04/18/95  JMT  0121  ADDED APPROVAL-RATE COLUMN TO THE      *
003300*                         PRINTED REPORT (4 DECIMAL PLACES).     *
003400*    09/30/98  KLD  0157  Y2K REVIEW - WS-RUN-DATE MOVED TO      *
003500*                         9(08) YYYYMMDD, FOUR-DIGIT YEAR.       *
003600*    07/19/04  BAS  0246  COMMENT CLEANUP ONLY, NO LOGIC CHANGE. *
003700*    02/11/08  RH   0302  APPROVAL-RATE WAS DIVIDING BY ALL      *
003800*                         BALLOTS READ INSTEAD OF NON-ABSTAINING *
003900*                         BALLOTS.  ALSO ADDED THE TOTAL-         *
004000*                         APPROVALS AND AVERAGE-APPROVALS-PER-   *
004100*                         BALLOT FOOTER FIGURES REQUIRED BY THE  *
004200*                         STATE ELECTION CODE.                   *
004300*    12/05/08  RH   0318  FOOTER NEVER SHOWED THE WINNER'S NAME, *
004400*                         ONLY THE ID.  ADDED, PER THE STATE     *
004500*                         ELECTION CODE'S CONTROL-FOOTER         *
004600*                         REQUIREMENTS (NON-ABSTAINING COUNT WAS *
004700*                         ALREADY COMPUTED FOR THE RATE COLUMN   *
004800*                         BUT NEVER PRINTED EITHER - ALSO ADDED).*
004900******************************************************************
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT BALLOT-FILE ASSIGN TO DDBALLOT
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS FS-BALLOT.
006100     SELECT RESULT-FILE ASSIGN TO DDRESUL
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FS-RESULT.
006400     SELECT REPORT-FILE ASSIGN TO DDLISTA
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS FS-LISTADO.
006700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  BALLOT-FILE
007100     BLOCK CONTAINS 0 RECORDS
007200     RECORDING MODE IS F.
007300 01  REG-BALLOT                    PIC X(90).
007400
007500 FD  RESULT-FILE
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORDING MODE IS F.
007800 01  REG-RESULT                    PIC X(25).
007900
008000 FD  REPORT-FILE
008100     BLOCK CONTAINS 0 RECORDS
008200     RECORDING MODE IS F.
008300 01  REG-SALIDA                    PIC X(132).
008400
008500 WORKING-STORAGE SECTION.
008600*=======================*
008700 77  FILLER  PIC X(26) VALUE '* START WORKING-STORAGE  *'.
008800*----------- FILES ---------------------------------------------
008900 77  FS-BALLOT               PIC XX        VALUE SPACES.
009000 77  FS-RESULT               PIC XX        VALUE SPACES.
009100 77  FS-LISTADO              PIC XX        VALUE SPACES.
009200 77  WS-STATUS-FIN           PIC X.
009300     88  WS-FIN-BALLOT                     VALUE 'Y'.
009400     88  WS-NO-FIN-BALLOT                  VALUE 'N'.
009500*----------- COUNTERS  ------------------------------ COMP -----
009600 77  WS-BALLOTS-READ         PIC 9(06) COMP VALUE ZEROS.
009700 77  WS-ABSTENTIONS          PIC 9(06) COMP VALUE ZEROS.
009800 77  WS-CAND-SUBSCR          PIC 9(02) COMP VALUE ZEROS.
009900 77  WS-APPR-SUBSCR          PIC 9(02) COMP VALUE ZEROS.
010000 77  WS-WINNER-SUBSCR        PIC 9(02) COMP VALUE ZEROS.
010100 77  WS-MAX-COUNT            PIC 9(06) COMP VALUE ZEROS.
010200 77  WS-TIE-COUNT            PIC 9(02) COMP VALUE ZEROS.
010300 77  WS-NON-ABSTAIN          PIC 9(06) COMP VALUE ZEROS.
010400 77  WS-TOTAL-APPROVALS      PIC 9(07) COMP VALUE ZEROS.
010500 77  WS-AVG-APPROVALS        PIC S9(01)V9(04) COMP-3 VALUE ZEROS.
010600 77  WS-WINNER-NAME          PIC X(30)      VALUE SPACES.
010700 77  WS-PRINT-PAGE-CT        PIC 9(02) COMP VALUE 1.
010800*----------- RUN DATE --------------------------------------------
010900 01  WS-RUN-DATE             PIC 9(08)     VALUE ZEROS.
011000*----------- ROSTER TABLE (LOADED BY TALYROST) -------------------
011100 77  WS-PGMROST              PIC X(8)      VALUE 'TALYROST'.
011200 01  WS-ROSTER-AREA.
011300     03  WS-ROSTER-COUNT     PIC 9(02) COMP.
011400     03  WS-ROSTER-STATUS    PIC X.
011500         88  WS-ROSTER-OK              VALUE 'Y'.
011600         88  WS-ROSTER-ERROR           VALUE 'E'.
011700     03  WS-ROSTER-ENTRY OCCURS 10 TIMES.
011800         05  WS-CAND-ID      PIC X(08).
011900         05  WS-CAND-NAME    PIC X(30).
012000     03  FILLER              PIC X(01).
012100*----------- WHOLE-ENTRY REDEFINE, USED FOR A QUICK ROSTER DUMP --
012200 01  WS-ROSTER-KEY-VIEW REDEFINES WS-ROSTER-AREA.
012300     03  FILLER              PIC X(03).
012400     03  WS-ROSTER-KEY-ENTRY OCCURS 10 TIMES PIC X(38).
012500     03  FILLER              PIC X(01).
012600*----------- PER-CANDIDATE ACCUMULATORS --------------------------
012700 01  WS-CAND-TOTAL-TABLE.
012800     03  WS-CAND-TOTAL OCCURS 10 TIMES  PIC S9(07) COMP-3.
012900*----------- APPROVAL RATE, COMPUTED FIXED-POINT, 4 DECIMALS -----
013000 01  WS-RATE-TABLE.
013100     03  WS-APPR-RATE OCCURS 10 TIMES   PIC S9(01)V9(04) COMP-3.
013200*----------- COPYS -----------------------------------------------
013300*        COPY CPBALLOT-APPROVAL.
013400************************************************
013500*         LAYOUT  FILE   BALLOT-FILE           *
013600*         METHOD  APPR  -  LENGTH 90 BYTES     *
013700************************************************
013800 01  WS-BALLOT-APPR-REC.
013900     03  VOTER-ID              PIC X(08)    VALUE SPACES.
014000     03  APPROVAL-COUNT         PIC 9(02)    VALUE ZEROS.
014100     03  APPROVAL-ID OCCURS 10 TIMES PIC X(08) VALUE SPACES.
014200*----------- ONE-ENTRY REDEFINE, USED TO STEP THE ID LIST AS ----
014300*----------- A FLAT 80-CHARACTER STRING WHEN DUMPING A BALLOT --
014400 01  WS-BALLOT-APPR-FLAT REDEFINES WS-BALLOT-APPR-REC.
014500     03  FILLER                 PIC X(10).
014600     03  WS-APPR-ID-FLAT        PIC X(80).
014700*        COPY CPRESULT.
014800************************************************
014900*         LAYOUT  FILE   RESULT-FILE           *
015000*         LENGTH 25 BYTES                      *
015100************************************************
015200 01  WS-RESULT-REC.
015300     03  RES-METHOD-CODE     PIC X(04)    VALUE SPACES.
015400     03  RES-WINNER-ID       PIC X(08)    VALUE SPACES.
015500     03  RES-TOTAL-BALLOTS   PIC 9(06)    VALUE ZEROS.
015600     03  RES-ABSTENTIONS     PIC 9(06)    VALUE ZEROS.
015700     03  RES-TIEBREAK-FLAG   PIC X(01)    VALUE 'N'.
015800*----------- PRINT LINE, ONE PHYSICAL BUFFER, MULTIPLE VIEWS -----
015900 01  WS-PRINT-LINE                        PIC X(132) VALUE SPACES.
016000 01  WS-PRINT-HEADER REDEFINES WS-PRINT-LINE.
016100     03  FILLER              PIC X(03)    VALUE SPACES.
016200     03  PH-METHOD-NAME      PIC X(30)    VALUE SPACES.
016300     03  FILLER              PIC X(20)    VALUE SPACES.
016400     03  FILLER              PIC X(15)    VALUE 'PAGE '.
016500     03  PH-PAGE-NO          PIC ZZ9      VALUE ZEROES.
016600     03  FILLER              PIC X(61)    VALUE SPACES.
016700 01  WS-PRINT-DETAIL REDEFINES WS-PRINT-LINE.
016800     03  FILLER              PIC X(03)    VALUE SPACES.
016900     03  PD-CAND-ID          PIC X(08)    VALUE SPACES.
017000     03  FILLER              PIC X(03)    VALUE SPACES.
017100     03  PD-CAND-NAME        PIC X(30)    VALUE SPACES.
017200     03  FILLER              PIC X(03)    VALUE SPACES.
017300     03  PD-TOTAL            PIC ZZZ,ZZ9  VALUE ZEROES.
017400     03  FILLER              PIC X(03)    VALUE SPACES.
017500     03  PD-RATE             PIC Z.ZZZZ   VALUE ZEROES.
017600     03  FILLER              PIC X(76)    VALUE SPACES.
017700 01  WS-PRINT-TOTALS REDEFINES WS-PRINT-LINE.
017800     03  FILLER              PIC X(03)    VALUE SPACES.
017900     03  PT-LABEL            PIC X(30)    VALUE SPACES.
018000     03  PT-VALUE            PIC X(30)    VALUE SPACES.
018100     03  FILLER              PIC X(69)    VALUE SPACES.
018200 77  IMP-LINE                PIC X(132)    VALUE ALL '='.
018300 77  FILLER  PIC X(26) VALUE '* END   WORKING-STORAGE  *'.
018400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018500 PROCEDURE DIVISION.
018600
018700 MAIN-PROGRAM-I.
018800
018900     PERFORM 1000-INITIALIZE-I  THRU 1000-INITIALIZE-F
019000     PERFORM 2000-PROCESS-I     THRU 2000-PROCESS-F
019100                                 UNTIL WS-FIN-BALLOT
019200     PERFORM 8000-RESOLVE-I     THRU 8000-RESOLVE-F
019300     PERFORM 9000-REPORT-I      THRU 9000-REPORT-F
019400     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
019500
019600 MAIN-PROGRAM-F. GOBACK.
019700*------------------------------------------------------------------
019800 1000-INITIALIZE-I.
019900
020000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
020100     CALL WS-PGMROST USING WS-ROSTER-AREA
020200     IF WS-ROSTER-ERROR THEN
020300        DISPLAY '* ERROR LOADING CANDIDATE ROSTER'
020400        MOVE 9999 TO RETURN-CODE
020500     END-IF
020600     MOVE ZEROS TO WS-CAND-TOTAL-TABLE
020700     MOVE ZEROS TO WS-RATE-TABLE
020800     SET WS-NO-FIN-BALLOT TO TRUE
020900
021000     OPEN INPUT BALLOT-FILE
021100     IF FS-BALLOT IS NOT EQUAL '00' THEN
021200        DISPLAY '* ERROR ON OPEN BALLOT-FILE = ' FS-BALLOT
021300        MOVE 9999 TO RETURN-CODE
021400        SET WS-FIN-BALLOT TO TRUE
021500     END-IF
021600
021700     OPEN OUTPUT RESULT-FILE
021800     IF FS-RESULT IS NOT EQUAL '00' THEN
021900        DISPLAY '* ERROR ON OPEN RESULT-FILE = ' FS-RESULT
022000        MOVE 9999 TO RETURN-CODE
022100        SET WS-FIN-BALLOT TO TRUE
022200     END-IF
022300
022400     OPEN OUTPUT REPORT-FILE
022500     IF FS-LISTADO IS NOT EQUAL '00' THEN
022600        DISPLAY '* ERROR ON OPEN REPORT-FILE = ' FS-LISTADO
022700        MOVE 9999 TO RETURN-CODE
022800        SET WS-FIN-BALLOT TO TRUE
022900     END-IF.
023000
023100 1000-INITIALIZE-F. EXIT.
023200*------------------------------------------------------------------
023300 2000-PROCESS-I.
023400
023500     PERFORM 2100-READ-BALLOT-I THRU 2100-READ-BALLOT-F
023600     IF NOT WS-FIN-BALLOT THEN
023700        PERFORM 2200-CLASSIFY-I THRU 2200-CLASSIFY-F
023800     END-IF.
023900
024000 2000-PROCESS-F. EXIT.
024100*------------------------------------------------------------------
024200 2100-READ-BALLOT-I.
024300
024400     READ BALLOT-FILE INTO WS-BALLOT-APPR-REC
024500     EVALUATE FS-BALLOT
024600        WHEN '00'
024700           ADD 1 TO WS-BALLOTS-READ
024800        WHEN '10'
024900           SET WS-FIN-BALLOT TO TRUE
025000        WHEN OTHER
025100           DISPLAY '* ERROR READING BALLOT-FILE = ' FS-BALLOT
025200           MOVE 9999 TO RETURN-CODE
025300           SET WS-FIN-BALLOT TO TRUE
025400     END-EVALUATE.
025500
025600 2100-READ-BALLOT-F. EXIT.
025700*------------------------------------------------------------------
025800 2200-CLASSIFY-I.
025900
026000     IF APPROVAL-COUNT = ZEROS THEN
026100        ADD 1 TO WS-ABSTENTIONS
026200     ELSE
026300        PERFORM 2300-ACCUMULATE-I THRU 2300-ACCUMULATE-F
026400                VARYING WS-APPR-SUBSCR FROM 1 BY 1
026500                UNTIL WS-APPR-SUBSCR > APPROVAL-COUNT
026600     END-IF.
026700
026800 2200-CLASSIFY-F. EXIT.
026900*------------------------------------------------------------------
027000*    ONE APPROVED-ID SLOT.  UNKNOWN CANDIDATE IDS ARE IGNORED.
027100 2300-ACCUMULATE-I.
027200
027300     PERFORM 2350-SCAN-ROSTER-I THRU 2350-SCAN-ROSTER-F
027400             VARYING WS-CAND-SUBSCR FROM 1 BY 1
027500             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT.
027600
027700 2300-ACCUMULATE-F. EXIT.
027800*------------------------------------------------------------------
027900 2350-SCAN-ROSTER-I.
028000
028100     IF APPROVAL-ID (WS-APPR-SUBSCR) = WS-CAND-ID (WS-CAND-SUBSCR)
028200        THEN
028300        ADD 1 TO WS-CAND-TOTAL (WS-CAND-SUBSCR)
028400        ADD 1 TO WS-TOTAL-APPROVALS
028500        MOVE 99 TO WS-CAND-SUBSCR
028600     END-IF.
028700
028800 2350-SCAN-ROSTER-F. EXIT.
028900*------------------------------------------------------------------
029000*    WINNER RESOLUTION - HIGHEST APPROVAL COUNT, TIEBREAK BY
029100*    MASTER ORDER.  ALSO COMPUTES THE APPROVAL RATE PER SLOT.
029200 8000-RESOLVE-I.
029300
029400     MOVE ZEROS TO WS-MAX-COUNT
029500     MOVE ZEROS TO WS-WINNER-SUBSCR
029600     MOVE ZEROS TO WS-TIE-COUNT
029700     MOVE 'N' TO RES-TIEBREAK-FLAG
029800     COMPUTE WS-NON-ABSTAIN = WS-BALLOTS-READ - WS-ABSTENTIONS
029900     IF WS-ROSTER-COUNT > 0 THEN
030000        PERFORM 8050-HIGH-COUNT-I THRU 8050-HIGH-COUNT-F
030100                VARYING WS-CAND-SUBSCR FROM 1 BY 1
030200                UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
030300        IF WS-TIE-COUNT > 1 THEN
030400           MOVE 'Y' TO RES-TIEBREAK-FLAG
030500        END-IF
030600     END-IF
030700     IF WS-NON-ABSTAIN > ZEROS THEN
030800        COMPUTE WS-AVG-APPROVALS ROUNDED =
030900           WS-TOTAL-APPROVALS / WS-NON-ABSTAIN
031000     END-IF
031100     IF WS-WINNER-SUBSCR > 0 THEN
031200        MOVE WS-CAND-ID (WS-WINNER-SUBSCR) TO RES-WINNER-ID
031300        MOVE WS-CAND-NAME (WS-WINNER-SUBSCR) TO WS-WINNER-NAME
031400     ELSE
031500        MOVE SPACES TO RES-WINNER-ID
031600        MOVE SPACES TO WS-WINNER-NAME
031700     END-IF
031800     MOVE 'APPR' TO RES-METHOD-CODE
031900     MOVE WS-BALLOTS-READ TO RES-TOTAL-BALLOTS
032000     MOVE WS-ABSTENTIONS TO RES-ABSTENTIONS.
032100
032200 8000-RESOLVE-F. EXIT.
032300*------------------------------------------------------------------
032400*    TESTS ONE ROSTER SLOT'S APPROVAL COUNT AGAINST THE RUNNING
032500*    HIGH, AND COMPUTES THAT SLOT'S APPROVAL RATE.
032600 8050-HIGH-COUNT-I.
032700
032800     IF WS-NON-ABSTAIN > ZEROS THEN
032900        COMPUTE WS-APPR-RATE (WS-CAND-SUBSCR) ROUNDED =
033000           WS-CAND-TOTAL (WS-CAND-SUBSCR) / WS-NON-ABSTAIN
033100     END-IF
033200     IF WS-CAND-TOTAL (WS-CAND-SUBSCR) > WS-MAX-COUNT THEN
033300        MOVE WS-CAND-TOTAL (WS-CAND-SUBSCR) TO WS-MAX-COUNT
033400        MOVE WS-CAND-SUBSCR TO WS-WINNER-SUBSCR
033500        MOVE 1 TO WS-TIE-COUNT
033600     ELSE
033700        IF WS-CAND-TOTAL (WS-CAND-SUBSCR) = WS-MAX-COUNT
033800           AND WS-MAX-COUNT > 0 THEN
033900           ADD 1 TO WS-TIE-COUNT
034000        END-IF
034100     END-IF.
034200
034300 8050-HIGH-COUNT-F. EXIT.
034400*------------------------------------------------------------------
034500 9000-REPORT-I.
034600
034700     MOVE SPACES TO WS-PRINT-LINE
034800     MOVE 'APPROVAL VOTING - METHOD APPR' TO PH-METHOD-NAME
034900     MOVE WS-PRINT-PAGE-CT TO PH-PAGE-NO
035000     WRITE REG-SALIDA FROM WS-PRINT-HEADER AFTER PAGE
035100     WRITE REG-SALIDA FROM IMP-LINE AFTER 1
035200
035300     PERFORM 9050-DETAIL-LINE-I THRU 9050-DETAIL-LINE-F
035400             VARYING WS-CAND-SUBSCR FROM 1 BY 1
035500             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
035600
035700     WRITE REG-SALIDA FROM IMP-LINE AFTER 1
035800     PERFORM 9100-FOOTER-LINE-I THRU 9100-FOOTER-LINE-F.
035900
036000 9000-REPORT-F. EXIT.
036100*------------------------------------------------------------------
036200 9050-DETAIL-LINE-I.
036300
036400     MOVE SPACES TO WS-PRINT-LINE
036500     MOVE WS-CAND-ID (WS-CAND-SUBSCR)   TO PD-CAND-ID
036600     MOVE WS-CAND-NAME (WS-CAND-SUBSCR) TO PD-CAND-NAME
036700     MOVE WS-CAND-TOTAL (WS-CAND-SUBSCR) TO PD-TOTAL
036800     MOVE WS-APPR-RATE (WS-CAND-SUBSCR) TO PD-RATE
036900     WRITE REG-SALIDA FROM WS-PRINT-DETAIL AFTER 1.
037000
037100 9050-DETAIL-LINE-F. EXIT.
037200*------------------------------------------------------------------
037300 9100-FOOTER-LINE-I.
037400
037500     MOVE SPACES TO WS-PRINT-LINE
037600     MOVE 'TOTAL BALLOTS READ:' TO PT-LABEL
037700     MOVE WS-BALLOTS-READ TO PT-VALUE
037800     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
037900
038000     MOVE SPACES TO WS-PRINT-LINE
038100     MOVE 'ABSTENTIONS:' TO PT-LABEL
038200     MOVE WS-ABSTENTIONS TO PT-VALUE
038300     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
038400
038500     MOVE SPACES TO WS-PRINT-LINE
038600     MOVE 'NON-ABSTAINING:' TO PT-LABEL
038700     MOVE WS-NON-ABSTAIN TO PT-VALUE
038800     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
038900
039000     MOVE SPACES TO WS-PRINT-LINE
039100     MOVE 'TOTAL APPROVALS:' TO PT-LABEL
039200     MOVE WS-TOTAL-APPROVALS TO PT-VALUE
039300     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
039400
039500     MOVE SPACES TO WS-PRINT-LINE
039600     MOVE 'AVERAGE APPROVALS/BALLOT:' TO PT-LABEL
039700     MOVE WS-AVG-APPROVALS TO PT-VALUE
039800     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
039900
040000     MOVE SPACES TO WS-PRINT-LINE
040100     MOVE 'WINNER:' TO PT-LABEL
040200     MOVE RES-WINNER-ID TO PT-VALUE
040300     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
040400
040500     MOVE SPACES TO WS-PRINT-LINE
040600     MOVE 'WINNER NAME:' TO PT-LABEL
040700     MOVE WS-WINNER-NAME TO PT-VALUE
040800     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
040900
041000     MOVE SPACES TO WS-PRINT-LINE
041100     MOVE 'TIEBREAK FLAG:' TO PT-LABEL
041200     MOVE RES-TIEBREAK-FLAG TO PT-VALUE
041300     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1.
041400
041500 9100-FOOTER-LINE-F. EXIT.
041600*------------------------------------------------------------------
041700 9999-FINAL-I.
041800
041900     WRITE REG-RESULT FROM WS-RESULT-REC
042000     IF FS-RESULT IS NOT EQUAL '00' THEN
042100        DISPLAY '* ERROR ON WRITE RESULT-FILE = ' FS-RESULT
042200        MOVE 9999 TO RETURN-CODE
042300     END-IF
042400
042500     CLOSE BALLOT-FILE
042600     IF FS-BALLOT IS NOT EQUAL '00' THEN
042700        DISPLAY '* ERROR ON CLOSE BALLOT-FILE = ' FS-BALLOT
042800        MOVE 9999 TO RETURN-CODE
042900     END-IF
043000
043100     CLOSE RESULT-FILE
043200     IF FS-RESULT IS NOT EQUAL '00' THEN
043300        DISPLAY '* ERROR ON CLOSE RESULT-FILE = ' FS-RESULT
043400        MOVE 9999 TO RETURN-CODE
043500     END-IF
043600
043700     CLOSE REPORT-FILE
043800     IF FS-LISTADO IS NOT EQUAL '00' THEN
043900        DISPLAY '* ERROR ON CLOSE REPORT-FILE = ' FS-LISTADO
044000        MOVE 9999 TO RETURN-CODE
044100     END-IF
044200
044300     DISPLAY 'TALYAPPR - BALLOTS READ:   ' WS-BALLOTS-READ
044400     DISPLAY 'TALYAPPR - ABSTENTIONS:    ' WS-ABSTENTIONS
044500     DISPLAY 'TALYAPPR - WINNER:         ' RES-WINNER-ID.
044600
044700 9999-FINAL-F. EXIT.
