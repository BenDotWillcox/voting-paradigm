000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TALYBORD.
000300 AUTHOR. J TRUJILLO.
000400 INSTALLATION. STATE BOARD OF ELECTIONS - DATA PROCESSING.
000500 DATE-WRITTEN. 04/06/1988.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - ELECTION NIGHT REPORTING ONLY.
000800******************************************************************
000900*    BORDA COUNT TALLY - METHOD BORD                            *
001000*    ===================================                        *
001100*    - READS THE CANDIDATE MASTER (VIA TALYROST).                *
001200*    - READS THE RANKED BALLOT FILE.  AN EMPTY RANK LIST IS AN   *
001300*      ABSTENTION.                                               *
001400*    - MAX-POINTS IS FIXED FOR THE WHOLE RUN AT ROSTER-COUNT     *
001500*      MINUS 1.  EACH RANKED, KNOWN CANDIDATE ON A BALLOT EARNS  *
001600*      MAX-POINTS MINUS (POSITION MINUS 1) POINTS.  UNRANKED,    *
001700*      UNKNOWN CANDIDATE IDS EARN NOTHING.                       *
001800*    - WINNER IS THE HIGHEST POINT TOTAL; TIE BROKEN BY FIRST    *
001900*      APPEARANCE IN CANDIDATE-MASTER ORDER.                     *
002000*    - A NON-EMPTY RANKING MUST NAME EACH ROSTER CANDIDATE        *
002100*      EXACTLY ONCE.  A RANKING WITH A DUPLICATE ID, A MISSING   *
002200*      CANDIDATE OR AN ID NOT ON THE ROSTER IS REJECTED WHOLE    *
002300*      AND COUNTED SEPARATELY FROM ABSTENTIONS.                  *
002400*                                                                *
002500*    CHANGE LOG                                                 *
002600*    ----------                                                 *
002700*    04/06/88  JMT  0051  FIRST VERSION.                        *
002800*    11/02/90  JMT  0081  EMPTY-ROSTER RUN NOW REPORTS NO        *
002900*                         WINNER INSTEAD OF ABENDING.            *
003000*    09/30/98  KLD  0159  Y2K REVIEW - WS-RUN-DATE MOVED TO      *
003100*                         9(08) YYYYMMDD, FOUR-DIGIT YEAR.       *
003200*    07/19/04  BAS  0248  COMMENT CLEANUP ONLY, NO LOGIC CHANGE. *
003300*    03/14/07  RH   0296  MAX-POINTS WAS BEING RESET FROM EACH   *
003400*                         BALLOT'S OWN RANK-COUNT, WHICH LET A   *
003500*                         SHORT BALLOT OUTWEIGH A FULL ONE.  NOW *
003600*                         SET ONCE FROM ROSTER-COUNT MINUS 1 AND *
003700*                         HELD FOR THE WHOLE RUN, PER STATE      *
003800*                         ELECTIONS DIVISION RULING 07-04.  ALSO *
003900*                         ADDED THE AVERAGE-POINTS FOOTER LINE.  *
004000*    08/22/08  RH   0311  A RANKING WITH A REPEATED CANDIDATE OR *
004100*                         A MISSING/UNKNOWN CANDIDATE WAS BEING  *
004200*                         TALLIED AS-IS.  SUCH BALLOTS ARE NOW   *
004300*                         VALIDATED AND REJECTED WHOLE, WITH A   *
004400*                         NEW REJECTED-BALLOT COUNT ON THE       *
004500*                         FOOTER.                                *
004600*    12/05/08  RH   0319  FOOTER NEVER SHOWED THE NON-ABSTAINING *
004700*                         BALLOT COUNT OR THE WINNER'S NAME, ONLY *
004800*                         THE ID, PER THE STATE ELECTION CODE'S   *
004900*                         CONTROL-FOOTER REQUIREMENTS.  BOTH ARE  *
005000*                         NOW PRINTED.                            *
005100******************************************************************
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT BALLOT-FILE ASSIGN TO DDBALLOT
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS FS-BALLOT.
006300     SELECT RESULT-FILE ASSIGN TO DDRESUL
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS FS-RESULT.
006600     SELECT REPORT-FILE ASSIGN TO DDLISTA
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS IS FS-LISTADO.
006900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  BALLOT-FILE
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  REG-BALLOT                    PIC X(90).
007600
007700 FD  RESULT-FILE
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000 01  REG-RESULT                    PIC X(25).
008100
008200 FD  REPORT-FILE
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  REG-SALIDA                    PIC X(132).
008600
008700 WORKING-STORAGE SECTION.
008800*=======================*
008900 77  FILLER  PIC X(26) VALUE '* START WORKING-STORAGE  *'.
009000*----------- FILES ---------------------------------------------
009100 77  FS-BALLOT               PIC XX        VALUE SPACES.
009200 77  FS-RESULT               PIC XX        VALUE SPACES.
009300 77  FS-LISTADO              PIC XX        VALUE SPACES.
009400 77  WS-STATUS-FIN           PIC X.
009500     88  WS-FIN-BALLOT                     VALUE 'Y'.
009600     88  WS-NO-FIN-BALLOT                  VALUE 'N'.
009700*----------- COUNTERS  ------------------------------ COMP -----
009800 77  WS-BALLOTS-READ         PIC 9(06) COMP VALUE ZEROS.
009900 77  WS-ABSTENTIONS          PIC 9(06) COMP VALUE ZEROS.
010000 77  WS-CAND-SUBSCR          PIC 9(02) COMP VALUE ZEROS.
010100 77  WS-RANK-SUBSCR          PIC 9(02) COMP VALUE ZEROS.
010200 77  WS-WINNER-SUBSCR        PIC 9(02) COMP VALUE ZEROS.
010300 77  WS-MAX-POINTS           PIC 9(02) COMP VALUE ZEROS.
010400 77  WS-POINTS-EARNED        PIC 9(02) COMP VALUE ZEROS.
010500 77  WS-MAX-TOTAL            PIC 9(08) COMP VALUE ZEROS.
010600 77  WS-TIE-COUNT            PIC 9(02) COMP VALUE ZEROS.
010700 77  WS-PRINT-PAGE-CT        PIC 9(02) COMP VALUE 1.
010800 77  WS-POINTS-SUM           PIC S9(09) COMP-3 VALUE ZEROS.
010900 77  WS-AVG-POINTS           PIC S9(06)V9(02) COMP-3 VALUE ZEROS.
011000 77  WS-REJECTED             PIC 9(06) COMP VALUE ZEROS.
011100 77  WS-NON-ABSTAIN          PIC 9(06) COMP VALUE ZEROS.
011200 77  WS-WINNER-NAME          PIC X(30)      VALUE SPACES.
011300*----------- RANKING VALIDATION SWITCH AND MATCH-COUNT TABLE -----
011400 77  WS-BALLOT-SW            PIC X.
011500     88  WS-BALLOT-INVALID                 VALUE 'I'.
011600     88  WS-BALLOT-VALID                   VALUE 'V'.
011700 01  WS-MATCH-COUNT-AREA.
011800     03  WS-MATCH-COUNT OCCURS 10 TIMES  PIC 9(02) COMP.
011900     03  FILLER                          PIC X(01).
012000*----------- RUN DATE --------------------------------------------
012100 01  WS-RUN-DATE             PIC 9(08)     VALUE ZEROS.
012200*----------- ROSTER TABLE (LOADED BY TALYROST) -------------------
012300 77  WS-PGMROST              PIC X(8)      VALUE 'TALYROST'.
012400 01  WS-ROSTER-AREA.
012500     03  WS-ROSTER-COUNT     PIC 9(02) COMP.
012600     03  WS-ROSTER-STATUS    PIC X.
012700         88  WS-ROSTER-OK              VALUE 'Y'.
012800         88  WS-ROSTER-ERROR           VALUE 'E'.
012900     03  WS-ROSTER-ENTRY OCCURS 10 TIMES.
013000         05  WS-CAND-ID      PIC X(08).
013100         05  WS-CAND-NAME    PIC X(30).
013200     03  FILLER              PIC X(01).
013300*----------- WHOLE-ENTRY REDEFINE, USED FOR A QUICK ROSTER DUMP --
013400 01  WS-ROSTER-KEY-VIEW REDEFINES WS-ROSTER-AREA.
013500     03  FILLER              PIC X(03).
013600     03  WS-ROSTER-KEY-ENTRY OCCURS 10 TIMES PIC X(38).
013700     03  FILLER              PIC X(01).
013800*----------- PER-CANDIDATE POINT ACCUMULATORS --------------------
013900 01  WS-CAND-TOTAL-TABLE.
014000     03  WS-CAND-TOTAL OCCURS 10 TIMES  PIC S9(08) COMP-3.
014100*----------- COPYS -----------------------------------------------
014200*        COPY CPBALLOT-RANKED.
014300************************************************
014400*         LAYOUT  FILE   BALLOT-FILE           *
014500*         METHOD  BORD  -  LENGTH 90 BYTES     *
014600************************************************
014700 01  WS-BALLOT-RANKED-REC.
014800     03  VOTER-ID              PIC X(08)    VALUE SPACES.
014900     03  RANK-COUNT             PIC 9(02)    VALUE ZEROS.
015000     03  RANKED-ID OCCURS 10 TIMES PIC X(08) VALUE SPACES.
015100*----------- FLAT REDEFINE OF THE RANK LIST FOR DUMP UTILITIES --
015200 01  WS-BALLOT-RANKED-FLAT REDEFINES WS-BALLOT-RANKED-REC.
015300     03  FILLER                 PIC X(10).
015400     03  WS-RANKED-ID-FLAT      PIC X(80).
015500*        COPY CPRESULT.
015600************************************************
015700*         LAYOUT  FILE   RESULT-FILE           *
015800*         LENGTH 25 BYTES                      *
015900************************************************
016000 01  WS-RESULT-REC.
016100     03  RES-METHOD-CODE     PIC X(04)    VALUE SPACES.
016200     03  RES-WINNER-ID       PIC X(08)    VALUE SPACES.
016300     03  RES-TOTAL-BALLOTS   PIC 9(06)    VALUE ZEROS.
016400     03  RES-ABSTENTIONS     PIC 9(06)    VALUE ZEROS.
016500     03  RES-TIEBREAK-FLAG   PIC X(01)    VALUE 'N'.
016600*----------- PRINT LINE, ONE PHYSICAL BUFFER, MULTIPLE VIEWS -----
016700 01  WS-PRINT-LINE                        PIC X(132) VALUE SPACES.
016800 01  WS-PRINT-HEADER REDEFINES WS-PRINT-LINE.
016900     03  FILLER              PIC X(03)    VALUE SPACES.
017000     03  PH-METHOD-NAME      PIC X(30)    VALUE SPACES.
017100     03  FILLER              PIC X(20)    VALUE SPACES.
017200     03  FILLER              PIC X(15)    VALUE 'PAGE '.
017300     03  PH-PAGE-NO          PIC ZZ9      VALUE ZEROES.
017400     03  FILLER              PIC X(61)    VALUE SPACES.
017500 01  WS-PRINT-DETAIL REDEFINES WS-PRINT-LINE.
017600     03  FILLER              PIC X(03)    VALUE SPACES.
017700     03  PD-CAND-ID          PIC X(08)    VALUE SPACES.
017800     03  FILLER              PIC X(03)    VALUE SPACES.
017900     03  PD-CAND-NAME        PIC X(30)    VALUE SPACES.
018000     03  FILLER              PIC X(03)    VALUE SPACES.
018100     03  PD-TOTAL            PIC ZZZ,ZZ9  VALUE ZEROES.
018200     03  FILLER              PIC X(79)    VALUE SPACES.
018300 01  WS-PRINT-TOTALS REDEFINES WS-PRINT-LINE.
018400     03  FILLER              PIC X(03)    VALUE SPACES.
018500     03  PT-LABEL            PIC X(30)    VALUE SPACES.
018600     03  PT-VALUE            PIC X(30)    VALUE SPACES.
018700     03  FILLER              PIC X(69)    VALUE SPACES.
018800 77  IMP-LINE                PIC X(132)    VALUE ALL '='.
018900 77  FILLER  PIC X(26) VALUE '* END   WORKING-STORAGE  *'.
019000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019100 PROCEDURE DIVISION.
019200
019300 MAIN-PROGRAM-I.
019400
019500     PERFORM 1000-INITIALIZE-I  THRU 1000-INITIALIZE-F
019600     PERFORM 2000-PROCESS-I     THRU 2000-PROCESS-F
019700                                 UNTIL WS-FIN-BALLOT
019800     PERFORM 8000-RESOLVE-I     THRU 8000-RESOLVE-F
019900     PERFORM 9000-REPORT-I      THRU 9000-REPORT-F
020000     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
020100
020200 MAIN-PROGRAM-F. GOBACK.
020300*------------------------------------------------------------------
020400 1000-INITIALIZE-I.
020500
020600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
020700     CALL WS-PGMROST USING WS-ROSTER-AREA
020800     IF WS-ROSTER-ERROR THEN
020900        DISPLAY '* ERROR LOADING CANDIDATE ROSTER'
021000        MOVE 9999 TO RETURN-CODE
021100     END-IF
021200     MOVE ZEROS TO WS-CAND-TOTAL-TABLE
021300     MOVE ZEROS TO WS-REJECTED
021400     MOVE ZEROS TO WS-MAX-POINTS
021500     IF WS-ROSTER-COUNT > 0 THEN
021600        COMPUTE WS-MAX-POINTS = WS-ROSTER-COUNT - 1
021700     END-IF
021800     SET WS-NO-FIN-BALLOT TO TRUE
021900
022000     OPEN INPUT BALLOT-FILE
022100     IF FS-BALLOT IS NOT EQUAL '00' THEN
022200        DISPLAY '* ERROR ON OPEN BALLOT-FILE = ' FS-BALLOT
022300        MOVE 9999 TO RETURN-CODE
022400        SET WS-FIN-BALLOT TO TRUE
022500     END-IF
022600
022700     OPEN OUTPUT RESULT-FILE
022800     IF FS-RESULT IS NOT EQUAL '00' THEN
022900        DISPLAY '* ERROR ON OPEN RESULT-FILE = ' FS-RESULT
023000        MOVE 9999 TO RETURN-CODE
023100        SET WS-FIN-BALLOT TO TRUE
023200     END-IF
023300
023400     OPEN OUTPUT REPORT-FILE
023500     IF FS-LISTADO IS NOT EQUAL '00' THEN
023600        DISPLAY '* ERROR ON OPEN REPORT-FILE = ' FS-LISTADO
023700        MOVE 9999 TO RETURN-CODE
023800        SET WS-FIN-BALLOT TO TRUE
023900     END-IF.
024000
024100 1000-INITIALIZE-F. EXIT.
024200*------------------------------------------------------------------
024300 2000-PROCESS-I.
024400
024500     PERFORM 2100-READ-BALLOT-I THRU 2100-READ-BALLOT-F
024600     IF NOT WS-FIN-BALLOT THEN
024700        PERFORM 2200-CLASSIFY-I THRU 2200-CLASSIFY-F
024800     END-IF.
024900
025000 2000-PROCESS-F. EXIT.
025100*------------------------------------------------------------------
025200 2100-READ-BALLOT-I.
025300
025400     READ BALLOT-FILE INTO WS-BALLOT-RANKED-REC
025500     EVALUATE FS-BALLOT
025600        WHEN '00'
025700           ADD 1 TO WS-BALLOTS-READ
025800        WHEN '10'
025900           SET WS-FIN-BALLOT TO TRUE
026000        WHEN OTHER
026100           DISPLAY '* ERROR READING BALLOT-FILE = ' FS-BALLOT
026200           MOVE 9999 TO RETURN-CODE
026300           SET WS-FIN-BALLOT TO TRUE
026400     END-EVALUATE.
026500
026600 2100-READ-BALLOT-F. EXIT.
026700*------------------------------------------------------------------
026800 2200-CLASSIFY-I.
026900
027000     IF RANK-COUNT = ZEROS THEN
027100        ADD 1 TO WS-ABSTENTIONS
027200     ELSE
027300        PERFORM 2210-VALIDATE-RANK-I THRU 2210-VALIDATE-RANK-F
027400        IF WS-BALLOT-INVALID THEN
027500           ADD 1 TO WS-REJECTED
027600        ELSE
027700           PERFORM 2300-POSITION-I THRU 2300-POSITION-F
027800                   VARYING WS-RANK-SUBSCR FROM 1 BY 1
027900                   UNTIL WS-RANK-SUBSCR > RANK-COUNT
028000        END-IF
028100     END-IF.
028200
028300 2200-CLASSIFY-F. EXIT.
028400*------------------------------------------------------------------
028500*    A NON-EMPTY RANKING IS VALID ONLY IF IT NAMES EVERY ROSTER
028600*    CANDIDATE EXACTLY ONCE.  A SHORT COUNT, A DUPLICATE ID, OR
028700*    AN ID NOT ON THE ROSTER ALL SURFACE AS A MATCH COUNT OTHER
028800*    THAN 1 SOMEWHERE IN THE ROSTER.
028900 2210-VALIDATE-RANK-I.
029000
029100     MOVE ZEROS TO WS-MATCH-COUNT-AREA
029200     SET WS-BALLOT-VALID TO TRUE
029300     IF RANK-COUNT NOT = WS-ROSTER-COUNT THEN
029400        SET WS-BALLOT-INVALID TO TRUE
029500     ELSE
029600        PERFORM 2220-TALLY-MATCH-I THRU 2220-TALLY-MATCH-F
029700                VARYING WS-RANK-SUBSCR FROM 1 BY 1
029800                UNTIL WS-RANK-SUBSCR > RANK-COUNT
029900        PERFORM 2230-CHECK-MATCH-I THRU 2230-CHECK-MATCH-F
030000                VARYING WS-CAND-SUBSCR FROM 1 BY 1
030100                UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
030200     END-IF.
030300
030400 2210-VALIDATE-RANK-F. EXIT.
030500*------------------------------------------------------------------
030600 2220-TALLY-MATCH-I.
030700
030800     PERFORM 2225-MATCH-ROSTER-I THRU 2225-MATCH-ROSTER-F
030900             VARYING WS-CAND-SUBSCR FROM 1 BY 1
031000             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT.
031100
031200 2220-TALLY-MATCH-F. EXIT.
031300*------------------------------------------------------------------
031400 2225-MATCH-ROSTER-I.
031500
031600     IF RANKED-ID (WS-RANK-SUBSCR) = WS-CAND-ID (WS-CAND-SUBSCR)
031700        THEN
031800        ADD 1 TO WS-MATCH-COUNT (WS-CAND-SUBSCR)
031900        MOVE 99 TO WS-CAND-SUBSCR
032000     END-IF.
032100
032200 2225-MATCH-ROSTER-F. EXIT.
032300*------------------------------------------------------------------
032400 2230-CHECK-MATCH-I.
032500
032600     IF WS-MATCH-COUNT (WS-CAND-SUBSCR) NOT = 1 THEN
032700        SET WS-BALLOT-INVALID TO TRUE
032800     END-IF.
032900
033000 2230-CHECK-MATCH-F. EXIT.
033100*------------------------------------------------------------------
033200*    AWARDS POSITIONAL POINTS FOR ONE RANK SLOT, THEN LOOKS THE
033300*    RANKED ID UP IN THE ROSTER; UNKNOWN IDS EARN NOTHING.
033400 2300-POSITION-I.
033500
033600     COMPUTE WS-POINTS-EARNED = WS-MAX-POINTS - (WS-RANK-SUBSCR - 1)
033700     PERFORM 2350-SCAN-ROSTER-I THRU 2350-SCAN-ROSTER-F
033800             VARYING WS-CAND-SUBSCR FROM 1 BY 1
033900             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT.
034000
034100 2300-POSITION-F. EXIT.
034200*------------------------------------------------------------------
034300 2350-SCAN-ROSTER-I.
034400
034500     IF RANKED-ID (WS-RANK-SUBSCR) = WS-CAND-ID (WS-CAND-SUBSCR)
034600        THEN
034700        ADD WS-POINTS-EARNED TO WS-CAND-TOTAL (WS-CAND-SUBSCR)
034800        MOVE 99 TO WS-CAND-SUBSCR
034900     END-IF.
035000
035100 2350-SCAN-ROSTER-F. EXIT.
035200*------------------------------------------------------------------
035300*    WINNER RESOLUTION - HIGHEST POINT TOTAL, TIEBREAK BY
035400*    MASTER ORDER.
035500 8000-RESOLVE-I.
035600
035700     MOVE ZEROS TO WS-MAX-TOTAL
035800     MOVE ZEROS TO WS-WINNER-SUBSCR
035900     MOVE ZEROS TO WS-TIE-COUNT
036000     MOVE ZEROS TO WS-POINTS-SUM
036100     MOVE ZEROS TO WS-AVG-POINTS
036200     MOVE 'N' TO RES-TIEBREAK-FLAG
036300     COMPUTE WS-NON-ABSTAIN = WS-BALLOTS-READ - WS-ABSTENTIONS
036400     IF WS-ROSTER-COUNT > 0 THEN
036500        PERFORM 8050-HIGH-TOTAL-I THRU 8050-HIGH-TOTAL-F
036600                VARYING WS-CAND-SUBSCR FROM 1 BY 1
036700                UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
036800        IF WS-TIE-COUNT > 1 THEN
036900           MOVE 'Y' TO RES-TIEBREAK-FLAG
037000        END-IF
037100        COMPUTE WS-AVG-POINTS ROUNDED =
037200           WS-POINTS-SUM / WS-ROSTER-COUNT
037300     END-IF
037400     IF WS-WINNER-SUBSCR > 0 THEN
037500        MOVE WS-CAND-ID (WS-WINNER-SUBSCR) TO RES-WINNER-ID
037600        MOVE WS-CAND-NAME (WS-WINNER-SUBSCR) TO WS-WINNER-NAME
037700     ELSE
037800        MOVE SPACES TO RES-WINNER-ID
037900        MOVE SPACES TO WS-WINNER-NAME
038000     END-IF
038100     MOVE 'BORD' TO RES-METHOD-CODE
038200     MOVE WS-BALLOTS-READ TO RES-TOTAL-BALLOTS
038300     MOVE WS-ABSTENTIONS TO RES-ABSTENTIONS.
038400
038500 8000-RESOLVE-F. EXIT.
038600*------------------------------------------------------------------
038700 8050-HIGH-TOTAL-I.
038800
038900     ADD WS-CAND-TOTAL (WS-CAND-SUBSCR) TO WS-POINTS-SUM
039000     IF WS-CAND-TOTAL (WS-CAND-SUBSCR) > WS-MAX-TOTAL THEN
039100        MOVE WS-CAND-TOTAL (WS-CAND-SUBSCR) TO WS-MAX-TOTAL
039200        MOVE WS-CAND-SUBSCR TO WS-WINNER-SUBSCR
039300        MOVE 1 TO WS-TIE-COUNT
039400     ELSE
039500        IF WS-CAND-TOTAL (WS-CAND-SUBSCR) = WS-MAX-TOTAL
039600           AND WS-MAX-TOTAL > 0 THEN
039700           ADD 1 TO WS-TIE-COUNT
039800        END-IF
039900     END-IF.
040000
040100 8050-HIGH-TOTAL-F. EXIT.
040200*------------------------------------------------------------------
040300 9000-REPORT-I.
040400
040500     MOVE SPACES TO WS-PRINT-LINE
040600     MOVE 'BORDA COUNT - METHOD BORD' TO PH-METHOD-NAME
040700     MOVE WS-PRINT-PAGE-CT TO PH-PAGE-NO
040800     WRITE REG-SALIDA FROM WS-PRINT-HEADER AFTER PAGE
040900     WRITE REG-SALIDA FROM IMP-LINE AFTER 1
041000
041100     PERFORM 9050-DETAIL-LINE-I THRU 9050-DETAIL-LINE-F
041200             VARYING WS-CAND-SUBSCR FROM 1 BY 1
041300             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
041400
041500     WRITE REG-SALIDA FROM IMP-LINE AFTER 1
041600     PERFORM 9100-FOOTER-LINE-I THRU 9100-FOOTER-LINE-F.
041700
041800 9000-REPORT-F. EXIT.
041900*------------------------------------------------------------------
042000 9050-DETAIL-LINE-I.
042100
042200     MOVE SPACES TO WS-PRINT-LINE
042300     MOVE WS-CAND-ID (WS-CAND-SUBSCR)   TO PD-CAND-ID
042400     MOVE WS-CAND-NAME (WS-CAND-SUBSCR) TO PD-CAND-NAME
042500     MOVE WS-CAND-TOTAL (WS-CAND-SUBSCR) TO PD-TOTAL
042600     WRITE REG-SALIDA FROM WS-PRINT-DETAIL AFTER 1.
042700
042800 9050-DETAIL-LINE-F. EXIT.
042900*------------------------------------------------------------------
043000 9100-FOOTER-LINE-I.
043100
043200     MOVE SPACES TO WS-PRINT-LINE
043300     MOVE 'TOTAL BALLOTS READ:' TO PT-LABEL
043400     MOVE WS-BALLOTS-READ TO PT-VALUE
043500     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
043600
043700     MOVE SPACES TO WS-PRINT-LINE
043800     MOVE 'ABSTENTIONS:' TO PT-LABEL
043900     MOVE WS-ABSTENTIONS TO PT-VALUE
044000     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
044100
044200     MOVE SPACES TO WS-PRINT-LINE
044300     MOVE 'NON-ABSTAINING:' TO PT-LABEL
044400     MOVE WS-NON-ABSTAIN TO PT-VALUE
044500     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
044600
044700     MOVE SPACES TO WS-PRINT-LINE
044800     MOVE 'MAX POINTS PER BALLOT:' TO PT-LABEL
044900     MOVE WS-MAX-POINTS TO PT-VALUE
045000     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
045100
045200     MOVE SPACES TO WS-PRINT-LINE
045300     MOVE 'AVERAGE POINTS/CANDIDATE:' TO PT-LABEL
045400     MOVE WS-AVG-POINTS TO PT-VALUE
045500     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
045600
045700     MOVE SPACES TO WS-PRINT-LINE
045800     MOVE 'REJECTED (BAD RANKING):' TO PT-LABEL
045900     MOVE WS-REJECTED TO PT-VALUE
046000     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
046100
046200     MOVE SPACES TO WS-PRINT-LINE
046300     MOVE 'WINNER:' TO PT-LABEL
046400     MOVE RES-WINNER-ID TO PT-VALUE
046500     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
046600
046700     MOVE SPACES TO WS-PRINT-LINE
046800     MOVE 'WINNER NAME:' TO PT-LABEL
046900     MOVE WS-WINNER-NAME TO PT-VALUE
047000     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
047100
047200     MOVE SPACES TO WS-PRINT-LINE
047300     MOVE 'TIEBREAK FLAG:' TO PT-LABEL
047400     MOVE RES-TIEBREAK-FLAG TO PT-VALUE
047500     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1.
047600
047700 9100-FOOTER-LINE-F. EXIT.
047800*------------------------------------------------------------------
047900 9999-FINAL-I.
048000
048100     WRITE REG-RESULT FROM WS-RESULT-REC
048200     IF FS-RESULT IS NOT EQUAL '00' THEN
048300        DISPLAY '* ERROR ON WRITE RESULT-FILE = ' FS-RESULT
048400        MOVE 9999 TO RETURN-CODE
048500     END-IF
048600
048700     CLOSE BALLOT-FILE
048800     IF FS-BALLOT IS NOT EQUAL '00' THEN
048900        DISPLAY '* ERROR ON CLOSE BALLOT-FILE = ' FS-BALLOT
049000        MOVE 9999 TO RETURN-CODE
049100     END-IF
049200
049300     CLOSE RESULT-FILE
049400     IF FS-RESULT IS NOT EQUAL '00' THEN
049500        DISPLAY '* ERROR ON CLOSE RESULT-FILE = ' FS-RESULT
049600        MOVE 9999 TO RETURN-CODE
049700     END-IF
049800
049900     CLOSE REPORT-FILE
050000     IF FS-LISTADO IS NOT EQUAL '00' THEN
050100        DISPLAY '* ERROR ON CLOSE REPORT-FILE = ' FS-LISTADO
050200        MOVE 9999 TO RETURN-CODE
050300     END-IF
050400
050500     DISPLAY 'TALYBORD - BALLOTS READ:   ' WS-BALLOTS-READ
050600     DISPLAY 'TALYBORD - ABSTENTIONS:    ' WS-ABSTENTIONS
050700     DISPLAY 'TALYBORD - REJECTED:       ' WS-REJECTED
050800     DISPLAY 'TALYBORD - WINNER:         ' RES-WINNER-ID.
050900
051000 9999-FINAL-F. EXIT.
