000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TALYQUAD.
000300 AUTHOR. K DELACRUZ.
000400 INSTALLATION. STATE BOARD OF ELECTIONS - DATA PROCESSING.
000500 DATE-WRITTEN. 10/14/1998.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - ELECTION NIGHT REPORTING ONLY.
000800******************************************************************
000900*    QUADRATIC VOTING TALLY - METHOD QUAD                       *
001000*    ===================================                        *
001100*    - READS THE CANDIDATE MASTER (VIA TALYROST).                *
001200*    - READS THE QUADRATIC BALLOT FILE.  EACH VOTER CARRIES A    *
001300*      CREDIT BUDGET AND UP TO 10 SIGNED ALLOCATIONS.  THE       *
001400*      COST OF AN ALLOCATION IS THE SQUARE OF ITS VOTE COUNT;    *
001500*      A BALLOT IS REJECTED WHOLESALE IF ANY ALLOCATION IS       *
001600*      ZERO OR IF THE SUM OF COSTS EXCEEDS THE VOTER'S BUDGET.   *
001700*    - ONLY ALLOCATIONS NAMING A ROSTER CANDIDATE ARE ADDED TO   *
001800*      THAT CANDIDATE'S NET TOTAL (WHICH MAY GO NEGATIVE).       *
001900*    - WINNER IS THE HIGHEST NET TOTAL, EVEN IF NEGATIVE,        *
002000*      PROVIDED AT LEAST ONE ALLOCATION WAS COUNTED SOMEWHERE.   *
002100*                                                                *
002200*    CHANGE LOG                                                 *
002300*    ----------                                                 *
002400*    10/14/98  KLD  0162  FIRST VERSION - EIGHTH TALLY METHOD    *
002500*                         ADDED UNDER THE Y2K PROJECT UMBRELLA.  *
002600*    10/14/98  KLD  0162  Y2K REVIEW - WS-RUN-DATE CARRIED AS    *
002700*                         9(08) YYYYMMDD FROM THE START.         *
002800*    03/09/01  JMT  0198  A ZERO-VOTE ALLOCATION SLOT NOW        *
002900*                         REJECTS THE WHOLE BALLOT RATHER THAN   *
003000*                         BEING SILENTLY SKIPPED.                *
003100*    07/22/06  BAS  0271  ADDED REJECTED-BALLOT COUNT TO THE     *
003200*                         PRINTED FOOTER FOR RECONCILIATION.     *
003300*    12/05/08  RH   0322  FOOTER NEVER SHOWED THE NON-ABSTAINING *
003400*                         BALLOT COUNT OR THE WINNER'S NAME, ONLY *
003500*                         THE ID, PER THE STATE ELECTION CODE'S   *
003600*                         CONTROL-FOOTER REQUIREMENTS.  BOTH ARE  *
003700*                         NOW PRINTED.                            *
003800******************************************************************
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT BALLOT-FILE ASSIGN TO DDBALLOT
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS IS FS-BALLOT.
005000     SELECT RESULT-FILE ASSIGN TO DDRESUL
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS FS-RESULT.
005300     SELECT REPORT-FILE ASSIGN TO DDLISTA
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS FS-LISTADO.
005600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  BALLOT-FILE
006000     BLOCK CONTAINS 0 RECORDS
006100     RECORDING MODE IS F.
006200 01  REG-BALLOT                    PIC X(134).
006300
006400 FD  RESULT-FILE
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORDING MODE IS F.
006700 01  REG-RESULT                    PIC X(25).
006800
006900 FD  REPORT-FILE
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORDING MODE IS F.
007200 01  REG-SALIDA                    PIC X(132).
007300
007400 WORKING-STORAGE SECTION.
007500*=======================*
007600 77  FILLER  PIC X(26) VALUE '* START WORKING-STORAGE  *'.
007700*----------- FILES ---------------------------------------------
007800 77  FS-BALLOT               PIC XX        VALUE SPACES.
007900 77  FS-RESULT               PIC XX        VALUE SPACES.
008000 77  FS-LISTADO              PIC XX        VALUE SPACES.
008100 77  WS-STATUS-FIN           PIC X.
008200     88  WS-FIN-BALLOT                     VALUE 'Y'.
008300     88  WS-NO-FIN-BALLOT                  VALUE 'N'.
008400 77  WS-BALLOT-SW            PIC X.
008500     88  WS-BALLOT-INVALID                 VALUE 'I'.
008600     88  WS-BALLOT-VALID                   VALUE 'V'.
008700*----------- COUNTERS  ------------------------------ COMP -----
008800 77  WS-BALLOTS-READ         PIC 9(06) COMP VALUE ZEROS.
008900 77  WS-ABSTENTIONS          PIC 9(06) COMP VALUE ZEROS.
009000 77  WS-REJECTED             PIC 9(06) COMP VALUE ZEROS.
009100 77  WS-VALID-BALLOTS        PIC 9(06) COMP VALUE ZEROS.
009200 77  WS-COUNTED-ALLOC        PIC 9(06) COMP VALUE ZEROS.
009300 77  WS-NEG-COUNT            PIC 9(02) COMP VALUE ZEROS.
009400 77  WS-CAND-SUBSCR          PIC 9(02) COMP VALUE ZEROS.
009500 77  WS-ALLOC-SUBSCR         PIC 9(02) COMP VALUE ZEROS.
009600 77  WS-WINNER-SUBSCR        PIC 9(02) COMP VALUE ZEROS.
009700 77  WS-TIE-COUNT            PIC 9(02) COMP VALUE ZEROS.
009800 77  WS-PRINT-PAGE-CT        PIC 9(02) COMP VALUE 1.
009900 77  WS-NON-ABSTAIN          PIC 9(06) COMP VALUE ZEROS.
010000 77  WS-WINNER-NAME          PIC X(30)      VALUE SPACES.
010100*----------- QUADRATIC WORK FIELDS -------------------------------
010200 77  WS-VAL-SQ               PIC 9(06)     COMP VALUE ZEROS.
010300 77  WS-VAL-COST             PIC 9(08)     COMP VALUE ZEROS.
010400 77  WS-KNOWN-COST           PIC 9(08)     COMP VALUE ZEROS.
010500 77  WS-SIGNED-VOTES         PIC S9(03)    COMP VALUE ZEROS.
010600 77  WS-MAX-TOTAL            PIC S9(07)    COMP-3 VALUE -9999999.
010700 01  WS-CREDIT-STAT.
010800     03  WS-CREDITS-SPENT    PIC S9(09)    COMP-3 VALUE ZEROS.
010900     03  WS-CREDITS-AVAIL    PIC S9(09)    COMP-3 VALUE ZEROS.
011000     03  WS-BALLOT-UTIL      PIC S9(01)V9(04) COMP-3 VALUE ZEROS.
011100     03  WS-UTIL-SUM         PIC S9(06)V9(04) COMP-3 VALUE ZEROS.
011200     03  WS-OVERALL-UTIL     PIC S9(01)V9(04) COMP-3 VALUE ZEROS.
011300     03  WS-AVG-UTIL         PIC S9(01)V9(04) COMP-3 VALUE ZEROS.
011400*----------- RUN DATE --------------------------------------------
011500 01  WS-RUN-DATE             PIC 9(08)     VALUE ZEROS.
011600*----------- ROSTER TABLE (LOADED BY TALYROST) -------------------
011700 77  WS-PGMROST              PIC X(8)      VALUE 'TALYROST'.
011800 01  WS-ROSTER-AREA.
011900     03  WS-ROSTER-COUNT     PIC 9(02) COMP.
012000     03  WS-ROSTER-STATUS    PIC X.
012100         88  WS-ROSTER-OK              VALUE 'Y'.
012200         88  WS-ROSTER-ERROR           VALUE 'E'.
012300     03  WS-ROSTER-ENTRY OCCURS 10 TIMES.
012400         05  WS-CAND-ID      PIC X(08).
012500         05  WS-CAND-NAME    PIC X(30).
012600     03  FILLER              PIC X(01).
012700*----------- WHOLE-ENTRY REDEFINE, USED FOR A QUICK ROSTER DUMP --
012800 01  WS-ROSTER-KEY-VIEW REDEFINES WS-ROSTER-AREA.
012900     03  FILLER              PIC X(03).
013000     03  WS-ROSTER-KEY-ENTRY OCCURS 10 TIMES PIC X(38).
013100     03  FILLER              PIC X(01).
013200*----------- PER-CANDIDATE NET TOTAL, SIGNED ---------------------
013300 01  WS-CAND-STAT-TABLE.
013400     03  WS-CAND-TOTAL OCCURS 10 TIMES PIC S9(07) COMP-3.
013500*----------- COPYS -----------------------------------------------
013600*        COPY CPBALLOT-QUAD.
013700************************************************
013800*         LAYOUT  FILE   BALLOT-FILE           *
013900*         METHOD  QUAD  -  LENGTH 134 BYTES    *
014000************************************************
014100 01  WS-BALLOT-QUAD-REC.
014200     03  VOTER-ID               PIC X(08)    VALUE SPACES.
014300     03  CREDIT-BUDGET           PIC 9(04)    VALUE ZEROS.
014400     03  ALLOC-COUNT             PIC 9(02)    VALUE ZEROS.
014500     03  ALLOC-ENTRY OCCURS 10 TIMES.
014600         05  ALLOC-CAND          PIC X(08)    VALUE SPACES.
014700         05  ALLOC-SIGN          PIC X(01)    VALUE '+'.
014800         05  ALLOC-VOTES         PIC 9(03)    VALUE ZEROS.
014900*----------- FLAT REDEFINE OF THE ALLOCATION LIST FOR DUMPS ------
015000 01  WS-BALLOT-QUAD-FLAT REDEFINES WS-BALLOT-QUAD-REC.
015100     03  FILLER                  PIC X(14).
015200     03  WS-ALLOC-ENTRY-FLAT     PIC X(120).
015300*        COPY CPRESULT.
015400************************************************
015500*         LAYOUT  FILE   RESULT-FILE           *
015600*         LENGTH 25 BYTES                      *
015700************************************************
015800 01  WS-RESULT-REC.
015900     03  RES-METHOD-CODE     PIC X(04)    VALUE SPACES.
016000     03  RES-WINNER-ID       PIC X(08)    VALUE SPACES.
016100     03  RES-TOTAL-BALLOTS   PIC 9(06)    VALUE ZEROS.
016200     03  RES-ABSTENTIONS     PIC 9(06)    VALUE ZEROS.
016300     03  RES-TIEBREAK-FLAG   PIC X(01)    VALUE 'N'.
016400*----------- PRINT LINE, ONE PHYSICAL BUFFER, MULTIPLE VIEWS -----
016500 01  WS-PRINT-LINE                        PIC X(132) VALUE SPACES.
016600 01  WS-PRINT-HEADER REDEFINES WS-PRINT-LINE.
016700     03  FILLER              PIC X(03)    VALUE SPACES.
016800     03  PH-METHOD-NAME      PIC X(30)    VALUE SPACES.
016900     03  FILLER              PIC X(20)    VALUE SPACES.
017000     03  FILLER              PIC X(15)    VALUE 'PAGE '.
017100     03  PH-PAGE-NO          PIC ZZ9      VALUE ZEROES.
017200     03  FILLER              PIC X(61)    VALUE SPACES.
017300 01  WS-PRINT-DETAIL REDEFINES WS-PRINT-LINE.
017400     03  FILLER              PIC X(03)    VALUE SPACES.
017500     03  PD-CAND-ID          PIC X(08)    VALUE SPACES.
017600     03  FILLER              PIC X(03)    VALUE SPACES.
017700     03  PD-CAND-NAME        PIC X(30)    VALUE SPACES.
017800     03  FILLER              PIC X(03)    VALUE SPACES.
017900     03  PD-TOTAL            PIC -ZZZ,ZZ9 VALUE ZEROES.
018000     03  FILLER              PIC X(03)    VALUE SPACES.
018100     03  PD-NEG-FLAG         PIC X(03)    VALUE SPACES.
018200     03  FILLER              PIC X(70)    VALUE SPACES.
018300 01  WS-PRINT-TOTALS REDEFINES WS-PRINT-LINE.
018400     03  FILLER              PIC X(03)    VALUE SPACES.
018500     03  PT-LABEL            PIC X(30)    VALUE SPACES.
018600     03  PT-VALUE            PIC X(30)    VALUE SPACES.
018700     03  FILLER              PIC X(69)    VALUE SPACES.
018800 77  IMP-LINE                PIC X(132)    VALUE ALL '='.
018900 77  FILLER  PIC X(26) VALUE '* END   WORKING-STORAGE  *'.
019000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019100 PROCEDURE DIVISION.
019200
019300 MAIN-PROGRAM-I.
019400
019500     PERFORM 1000-INITIALIZE-I  THRU 1000-INITIALIZE-F
019600     PERFORM 2000-PROCESS-I     THRU 2000-PROCESS-F
019700                                 UNTIL WS-FIN-BALLOT
019800     PERFORM 8000-RESOLVE-I     THRU 8000-RESOLVE-F
019900     PERFORM 9000-REPORT-I      THRU 9000-REPORT-F
020000     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
020100
020200 MAIN-PROGRAM-F. GOBACK.
020300*------------------------------------------------------------------
020400 1000-INITIALIZE-I.
020500
020600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
020700     CALL WS-PGMROST USING WS-ROSTER-AREA
020800     IF WS-ROSTER-ERROR THEN
020900        DISPLAY '* ERROR LOADING CANDIDATE ROSTER'
021000        MOVE 9999 TO RETURN-CODE
021100     END-IF
021200     MOVE ZEROS TO WS-CAND-STAT-TABLE
021300     MOVE ZEROS TO WS-CREDIT-STAT
021400     SET WS-NO-FIN-BALLOT TO TRUE
021500
021600     OPEN INPUT BALLOT-FILE
021700     IF FS-BALLOT IS NOT EQUAL '00' THEN
021800        DISPLAY '* ERROR ON OPEN BALLOT-FILE = ' FS-BALLOT
021900        MOVE 9999 TO RETURN-CODE
022000        SET WS-FIN-BALLOT TO TRUE
022100     END-IF
022200
022300     OPEN OUTPUT RESULT-FILE
022400     IF FS-RESULT IS NOT EQUAL '00' THEN
022500        DISPLAY '* ERROR ON OPEN RESULT-FILE = ' FS-RESULT
022600        MOVE 9999 TO RETURN-CODE
022700        SET WS-FIN-BALLOT TO TRUE
022800     END-IF
022900
023000     OPEN OUTPUT REPORT-FILE
023100     IF FS-LISTADO IS NOT EQUAL '00' THEN
023200        DISPLAY '* ERROR ON OPEN REPORT-FILE = ' FS-LISTADO
023300        MOVE 9999 TO RETURN-CODE
023400        SET WS-FIN-BALLOT TO TRUE
023500     END-IF.
023600
023700 1000-INITIALIZE-F. EXIT.
023800*------------------------------------------------------------------
023900 2000-PROCESS-I.
024000
024100     PERFORM 2100-READ-BALLOT-I THRU 2100-READ-BALLOT-F
024200     IF NOT WS-FIN-BALLOT THEN
024300        PERFORM 2200-CLASSIFY-I THRU 2200-CLASSIFY-F
024400     END-IF.
024500
024600 2000-PROCESS-F. EXIT.
024700*------------------------------------------------------------------
024800 2100-READ-BALLOT-I.
024900
025000     READ BALLOT-FILE INTO WS-BALLOT-QUAD-REC
025100     EVALUATE FS-BALLOT
025200        WHEN '00'
025300           ADD 1 TO WS-BALLOTS-READ
025400        WHEN '10'
025500           SET WS-FIN-BALLOT TO TRUE
025600        WHEN OTHER
025700           DISPLAY '* ERROR READING BALLOT-FILE = ' FS-BALLOT
025800           MOVE 9999 TO RETURN-CODE
025900           SET WS-FIN-BALLOT TO TRUE
026000     END-EVALUATE.
026100
026200 2100-READ-BALLOT-F. EXIT.
026300*------------------------------------------------------------------
026400*    AN EMPTY ALLOCATION LIST IS AN ABSTENTION.  OTHERWISE THE
026500*    BALLOT IS COST-VALIDATED BEFORE ANY TOTAL IS TOUCHED.
026600 2200-CLASSIFY-I.
026700
026800     IF ALLOC-COUNT = ZEROS THEN
026900        ADD 1 TO WS-ABSTENTIONS
027000     ELSE
027100        MOVE ZEROS TO WS-VAL-COST
027200        MOVE ZEROS TO WS-KNOWN-COST
027300        SET WS-BALLOT-VALID TO TRUE
027400        PERFORM 2300-VALIDATE-I THRU 2300-VALIDATE-F
027500                VARYING WS-ALLOC-SUBSCR FROM 1 BY 1
027600                UNTIL WS-ALLOC-SUBSCR > ALLOC-COUNT
027700        IF WS-VAL-COST > CREDIT-BUDGET THEN
027800           SET WS-BALLOT-INVALID TO TRUE
027900        END-IF
028000        IF WS-BALLOT-VALID THEN
028100           PERFORM 2400-ACCUMULATE-I THRU 2400-ACCUMULATE-F
028200                   VARYING WS-ALLOC-SUBSCR FROM 1 BY 1
028300                   UNTIL WS-ALLOC-SUBSCR > ALLOC-COUNT
028400           ADD WS-KNOWN-COST TO WS-CREDITS-SPENT
028500           ADD CREDIT-BUDGET TO WS-CREDITS-AVAIL
028600           MOVE ZEROS TO WS-BALLOT-UTIL
028700           IF CREDIT-BUDGET > ZEROS THEN
028800              COMPUTE WS-BALLOT-UTIL ROUNDED =
028900                 WS-KNOWN-COST / CREDIT-BUDGET
029000           END-IF
029100           ADD WS-BALLOT-UTIL TO WS-UTIL-SUM
029200           ADD 1 TO WS-VALID-BALLOTS
029300        ELSE
029400           ADD 1 TO WS-REJECTED
029500        END-IF
029600     END-IF.
029700
029800 2200-CLASSIFY-F. EXIT.
029900*------------------------------------------------------------------
030000*    ONE ALLOCATION SLOT - COST-ONLY PASS.  A ZERO-VOTE SLOT
030100*    OR A COST OVER BUDGET CONDEMNS THE WHOLE BALLOT.  THIS
030200*    PASS RUNS OVER EVERY SLOT, KNOWN CANDIDATE OR NOT.
030300 2300-VALIDATE-I.
030400
030500     IF ALLOC-VOTES (WS-ALLOC-SUBSCR) = ZEROS THEN
030600        SET WS-BALLOT-INVALID TO TRUE
030700     ELSE
030800        COMPUTE WS-VAL-SQ = ALLOC-VOTES (WS-ALLOC-SUBSCR) *
030900                            ALLOC-VOTES (WS-ALLOC-SUBSCR)
031000        ADD WS-VAL-SQ TO WS-VAL-COST
031100     END-IF.
031200
031300 2300-VALIDATE-F. EXIT.
031400*------------------------------------------------------------------
031500*    ONE ALLOCATION SLOT - POSTING PASS, VALID BALLOTS ONLY.
031600*    UNKNOWN CANDIDATE IDS ARE IGNORED HERE, PER THE STANDARD
031700*    HOUSE RULE, BUT THEIR COST STILL COUNTED IN 2300 ABOVE.
031800 2400-ACCUMULATE-I.
031900
032000     PERFORM 2450-SCAN-ROSTER-I THRU 2450-SCAN-ROSTER-F
032100             VARYING WS-CAND-SUBSCR FROM 1 BY 1
032200             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT.
032300
032400 2400-ACCUMULATE-F. EXIT.
032500*------------------------------------------------------------------
032600 2450-SCAN-ROSTER-I.
032700
032800     IF ALLOC-CAND (WS-ALLOC-SUBSCR) = WS-CAND-ID (WS-CAND-SUBSCR)
032900        THEN
033000        IF ALLOC-SIGN (WS-ALLOC-SUBSCR) = '-' THEN
033100           COMPUTE WS-SIGNED-VOTES =
033200              ZERO - ALLOC-VOTES (WS-ALLOC-SUBSCR)
033300        ELSE
033400           MOVE ALLOC-VOTES (WS-ALLOC-SUBSCR) TO WS-SIGNED-VOTES
033500        END-IF
033600        ADD WS-SIGNED-VOTES TO WS-CAND-TOTAL (WS-CAND-SUBSCR)
033700        COMPUTE WS-VAL-SQ = ALLOC-VOTES (WS-ALLOC-SUBSCR) *
033800                            ALLOC-VOTES (WS-ALLOC-SUBSCR)
033900        ADD WS-VAL-SQ TO WS-KNOWN-COST
034000        ADD 1 TO WS-COUNTED-ALLOC
034100        MOVE 99 TO WS-CAND-SUBSCR
034200     END-IF.
034300
034400 2450-SCAN-ROSTER-F. EXIT.
034500*------------------------------------------------------------------
034600*    WINNER RESOLUTION - HIGHEST NET TOTAL, EVEN IF NEGATIVE,
034700*    TIEBREAK BY MASTER ORDER.  NO WINNER AT ALL IF NOTHING
034800*    WAS EVER COUNTED TOWARD A ROSTER CANDIDATE.
034900 8000-RESOLVE-I.
035000
035100     MOVE -9999999 TO WS-MAX-TOTAL
035200     MOVE ZEROS TO WS-WINNER-SUBSCR
035300     MOVE ZEROS TO WS-TIE-COUNT
035400     MOVE ZEROS TO WS-NEG-COUNT
035500     MOVE 'N' TO RES-TIEBREAK-FLAG
035600     IF WS-ROSTER-COUNT > 0 AND WS-COUNTED-ALLOC > 0 THEN
035700        PERFORM 8050-HIGH-TOTAL-I THRU 8050-HIGH-TOTAL-F
035800                VARYING WS-CAND-SUBSCR FROM 1 BY 1
035900                UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
036000        IF WS-TIE-COUNT > 1 THEN
036100           MOVE 'Y' TO RES-TIEBREAK-FLAG
036200        END-IF
036300     END-IF
036400     IF WS-WINNER-SUBSCR > 0 THEN
036500        MOVE WS-CAND-ID (WS-WINNER-SUBSCR) TO RES-WINNER-ID
036600        MOVE WS-CAND-NAME (WS-WINNER-SUBSCR) TO WS-WINNER-NAME
036700     ELSE
036800        MOVE SPACES TO RES-WINNER-ID
036900        MOVE SPACES TO WS-WINNER-NAME
037000     END-IF
037100     COMPUTE WS-NON-ABSTAIN = WS-BALLOTS-READ - WS-ABSTENTIONS
037200     IF WS-CREDITS-AVAIL > ZEROS THEN
037300        COMPUTE WS-OVERALL-UTIL ROUNDED =
037400           WS-CREDITS-SPENT / WS-CREDITS-AVAIL
037500     END-IF
037600     IF WS-VALID-BALLOTS > ZEROS THEN
037700        COMPUTE WS-AVG-UTIL ROUNDED =
037800           WS-UTIL-SUM / WS-VALID-BALLOTS
037900     END-IF
038000     MOVE 'QUAD' TO RES-METHOD-CODE
038100     MOVE WS-BALLOTS-READ TO RES-TOTAL-BALLOTS
038200     MOVE WS-ABSTENTIONS TO RES-ABSTENTIONS.
038300
038400 8000-RESOLVE-F. EXIT.
038500*------------------------------------------------------------------
038600 8050-HIGH-TOTAL-I.
038700
038800     IF WS-CAND-TOTAL (WS-CAND-SUBSCR) < ZEROS THEN
038900        ADD 1 TO WS-NEG-COUNT
039000     END-IF
039100     IF WS-CAND-TOTAL (WS-CAND-SUBSCR) > WS-MAX-TOTAL THEN
039200        MOVE WS-CAND-TOTAL (WS-CAND-SUBSCR) TO WS-MAX-TOTAL
039300        MOVE WS-CAND-SUBSCR TO WS-WINNER-SUBSCR
039400        MOVE 1 TO WS-TIE-COUNT
039500     ELSE
039600        IF WS-CAND-TOTAL (WS-CAND-SUBSCR) = WS-MAX-TOTAL THEN
039700           ADD 1 TO WS-TIE-COUNT
039800        END-IF
039900     END-IF.
040000
040100 8050-HIGH-TOTAL-F. EXIT.
040200*------------------------------------------------------------------
040300 9000-REPORT-I.
040400
040500     MOVE SPACES TO WS-PRINT-LINE
040600     MOVE 'QUADRATIC VOTING - METHOD QUAD' TO PH-METHOD-NAME
040700     MOVE WS-PRINT-PAGE-CT TO PH-PAGE-NO
040800     WRITE REG-SALIDA FROM WS-PRINT-HEADER AFTER PAGE
040900     WRITE REG-SALIDA FROM IMP-LINE AFTER 1
041000
041100     PERFORM 9050-DETAIL-LINE-I THRU 9050-DETAIL-LINE-F
041200             VARYING WS-CAND-SUBSCR FROM 1 BY 1
041300             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
041400
041500     WRITE REG-SALIDA FROM IMP-LINE AFTER 1
041600     PERFORM 9100-FOOTER-LINE-I THRU 9100-FOOTER-LINE-F.
041700
041800 9000-REPORT-F. EXIT.
041900*------------------------------------------------------------------
042000 9050-DETAIL-LINE-I.
042100
042200     MOVE SPACES TO WS-PRINT-LINE
042300     MOVE WS-CAND-ID (WS-CAND-SUBSCR)   TO PD-CAND-ID
042400     MOVE WS-CAND-NAME (WS-CAND-SUBSCR) TO PD-CAND-NAME
042500     MOVE WS-CAND-TOTAL (WS-CAND-SUBSCR) TO PD-TOTAL
042600     IF WS-CAND-TOTAL (WS-CAND-SUBSCR) < ZEROS THEN
042700        MOVE 'NEG' TO PD-NEG-FLAG
042800     ELSE
042900        MOVE SPACES TO PD-NEG-FLAG
043000     END-IF
043100     WRITE REG-SALIDA FROM WS-PRINT-DETAIL AFTER 1.
043200
043300 9050-DETAIL-LINE-F. EXIT.
043400*------------------------------------------------------------------
043500 9100-FOOTER-LINE-I.
043600
043700     MOVE SPACES TO WS-PRINT-LINE
043800     MOVE 'TOTAL BALLOTS READ:' TO PT-LABEL
043900     MOVE WS-BALLOTS-READ TO PT-VALUE
044000     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
044100
044200     MOVE SPACES TO WS-PRINT-LINE
044300     MOVE 'ABSTENTIONS:' TO PT-LABEL
044400     MOVE WS-ABSTENTIONS TO PT-VALUE
044500     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
044600
044700     MOVE SPACES TO WS-PRINT-LINE
044800     MOVE 'NON-ABSTAINING:' TO PT-LABEL
044900     MOVE WS-NON-ABSTAIN TO PT-VALUE
045000     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
045100
045200     MOVE SPACES TO WS-PRINT-LINE
045300     MOVE 'REJECTED (OVER BUDGET):' TO PT-LABEL
045400     MOVE WS-REJECTED TO PT-VALUE
045500     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
045600
045700     MOVE SPACES TO WS-PRINT-LINE
045800     MOVE 'CREDITS SPENT:' TO PT-LABEL
045900     MOVE WS-CREDITS-SPENT TO PT-VALUE
046000     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
046100
046200     MOVE SPACES TO WS-PRINT-LINE
046300     MOVE 'CREDITS AVAILABLE:' TO PT-LABEL
046400     MOVE WS-CREDITS-AVAIL TO PT-VALUE
046500     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
046600
046700     MOVE SPACES TO WS-PRINT-LINE
046800     MOVE 'OVERALL UTILIZATION:' TO PT-LABEL
046900     MOVE WS-OVERALL-UTIL TO PT-VALUE
047000     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
047100
047200     MOVE SPACES TO WS-PRINT-LINE
047300     MOVE 'AVG VOTER UTILIZATION:' TO PT-LABEL
047400     MOVE WS-AVG-UTIL TO PT-VALUE
047500     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
047600
047700     MOVE SPACES TO WS-PRINT-LINE
047800     MOVE 'NEGATIVE-TOTAL CANDIDATES:' TO PT-LABEL
047900     MOVE WS-NEG-COUNT TO PT-VALUE
048000     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
048100
048200     MOVE SPACES TO WS-PRINT-LINE
048300     MOVE 'WINNER:' TO PT-LABEL
048400     MOVE RES-WINNER-ID TO PT-VALUE
048500     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
048600
048700     MOVE SPACES TO WS-PRINT-LINE
048800     MOVE 'WINNER NAME:' TO PT-LABEL
048900     MOVE WS-WINNER-NAME TO PT-VALUE
049000     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
049100
049200     MOVE SPACES TO WS-PRINT-LINE
049300     MOVE 'TIEBREAK FLAG:' TO PT-LABEL
049400     MOVE RES-TIEBREAK-FLAG TO PT-VALUE
049500     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1.
049600
049700 9100-FOOTER-LINE-F. EXIT.
049800*------------------------------------------------------------------
049900 9999-FINAL-I.
050000
050100     WRITE REG-RESULT FROM WS-RESULT-REC
050200     IF FS-RESULT IS NOT EQUAL '00' THEN
050300        DISPLAY '* ERROR ON WRITE RESULT-FILE = ' FS-RESULT
050400        MOVE 9999 TO RETURN-CODE
050500     END-IF
050600
050700     CLOSE BALLOT-FILE
050800     IF FS-BALLOT IS NOT EQUAL '00' THEN
050900        DISPLAY '* ERROR ON CLOSE BALLOT-FILE = ' FS-BALLOT
051000        MOVE 9999 TO RETURN-CODE
051100     END-IF
051200
051300     CLOSE RESULT-FILE
051400     IF FS-RESULT IS NOT EQUAL '00' THEN
051500        DISPLAY '* ERROR ON CLOSE RESULT-FILE = ' FS-RESULT
051600        MOVE 9999 TO RETURN-CODE
051700     END-IF
051800
051900     CLOSE REPORT-FILE
052000     IF FS-LISTADO IS NOT EQUAL '00' THEN
052100        DISPLAY '* ERROR ON CLOSE REPORT-FILE = ' FS-LISTADO
052200        MOVE 9999 TO RETURN-CODE
052300     END-IF
052400
052500     DISPLAY 'TALYQUAD - BALLOTS READ:   ' WS-BALLOTS-READ
052600     DISPLAY 'TALYQUAD - ABSTENTIONS:    ' WS-ABSTENTIONS
052700     DISPLAY 'TALYQUAD - REJECTED:       ' WS-REJECTED
052800     DISPLAY 'TALYQUAD - WINNER:         ' RES-WINNER-ID.
052900
053000 9999-FINAL-F. EXIT.
