000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TALYIRV.
000300 AUTHOR. J TRUJILLO.
000400 INSTALLATION. STATE BOARD OF ELECTIONS - DATA PROCESSING.
000500 DATE-WRITTEN. 03/11/1988.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - ELECTION NIGHT REPORTING ONLY.
000800******************************************************************
000900*    INSTANT RUNOFF TALLY - METHOD IRV                          *
001000*    ===================================                        *
001100*    - READS THE CANDIDATE MASTER (VIA TALYROST).                *
001200*    - THE RANKED BALLOT FILE IS RE-READ ONCE PER ROUND (UP TO  *
001300*      9 ROUNDS FOR A 10-CANDIDATE FIELD).  ROUND 1 ALSO COUNTS *
001400*      TOTAL BALLOTS AND ABSTENTIONS (EMPTY RANK LIST).         *
001500*    - IN EACH ROUND, A BALLOT'S VOTE GOES TO ITS HIGHEST-       *
001600*      RANKED STILL-ACTIVE CANDIDATE.  A BALLOT WITH NO         *
001700*      ACTIVE CHOICE LEFT ON IT IS EXHAUSTED FOR THAT ROUND     *
001800*      AND DOES NOT COUNT TOWARD THE ROUND'S ACTIVE TOTAL.      *
001900*    - MAJORITY TEST: A CANDIDATE WINS WHEN 2 * ITS ROUND       *
002000*      COUNT EXCEEDS THE ROUND'S ACTIVE (NON-EXHAUSTED) TOTAL.  *
002100*    - OTHERWISE ALL ACTIVE CANDIDATES TIED AT THE ROUND'S      *
002200*      LOWEST COUNT ARE ELIMINATED TOGETHER (MINIMUM-SET        *
002300*      ELIMINATION) AND ANOTHER ROUND IS RUN.                   *
002400*    - IF THE ROUND'S LOWEST COUNT IS SHARED BY EVERY REMAINING *
002500*      ACTIVE CANDIDATE, ELIMINATION CANNOT PROCEED (IT WOULD   *
002600*      LEAVE NO ONE STANDING); THE FIRST TIED CANDIDATE IN      *
002700*      MASTER ORDER WINS INSTEAD AND THE TIEBREAK FLAG IS SET.  *
002800*    - IF ELIMINATION LEAVES EXACTLY ONE ACTIVE CANDIDATE, ONE   *
002900*      FINAL RECOUNT ROUND IS RUN FOR THAT CANDIDATE ALONE (ITS  *
003000*      COUNT AND THE ROUND'S EXHAUSTED-BALLOT TOTAL AGAINST THE  *
003100*      SURVIVING FIELD) BEFORE IT IS DECLARED THE WINNER.        *
003200*    - EACH ROUND'S TALLY IS PRINTED ON ITS OWN REPORT BLOCK.    *
003300*    - A NON-EMPTY RANKING MUST NAME EACH ROSTER CANDIDATE        *
003400*      EXACTLY ONCE.  A RANKING WITH A DUPLICATE ID, A MISSING   *
003500*      CANDIDATE OR AN ID NOT ON THE ROSTER IS REJECTED WHOLE    *
003600*      IN EVERY ROUND AND COUNTED SEPARATELY FROM ABSTENTIONS.   *
003700*                                                                *
003800*    CHANGE LOG                                                 *
003900*    ----------                                                 *
004000*    03/11/88  JMT  0050  FIRST VERSION.                        *
004100*    11/02/90  JMT  0080  EMPTY-ROSTER RUN NOW REPORTS NO        *
004200*                         WINNER INSTEAD OF ABENDING.            *
004300*    06/09/94  JMT  0110  MINIMUM-SET ELIMINATION - PREVIOUSLY   *
004400*                         ONLY THE SINGLE LOWEST CANDIDATE WAS   *
004500*                         DROPPED, WHICH COULD LOOP FOREVER ON   *
004600*                         A TIE AT THE BOTTOM.                   *
004700*    09/30/98  KLD  0158  Y2K REVIEW - WS-RUN-DATE MOVED TO      *
004800*                         9(08) YYYYMMDD, FOUR-DIGIT YEAR.       *
004900*    03/02/99  KLD  0163  ADDED EXHAUSTED-BALLOT COUNT TO THE    *
005000*                         ROUND REPORT BLOCK PER AUDIT REQUEST.  *
005100*    07/19/04  BAS  0247  COMMENT CLEANUP ONLY, NO LOGIC CHANGE. *
005200*    08/22/08  RH   0312  A RANKING WITH A REPEATED CANDIDATE OR *
005300*                         A MISSING/UNKNOWN CANDIDATE WAS BEING  *
005400*                         TALLIED AS-IS.  SUCH BALLOTS ARE NOW   *
005500*                         VALIDATED EVERY ROUND AND REJECTED     *
005600*                         WHOLE, WITH A NEW REJECTED-BALLOT      *
005700*                         COUNT ON THE FOOTER.                   *
005800*    11/14/08  RH   0314  A FINAL ROUND WHERE EVERY REMAINING    *
005900*                         ACTIVE CANDIDATE WAS TIED AT THE LOW   *
006000*                         COUNT WAS DROPPING ALL BUT THE LAST-   *
006100*                         IN-ORDER CANDIDATE INSTEAD OF THE      *
006200*                         FIRST, AND WAS LEAVING THE TIEBREAK    *
006300*                         FLAG AT 'N'.  MINIMUM-SET ELIMINATION  *
006400*                         NOW DETECTS THE ALL-TIED CASE UP FRONT *
006500*                         AND HANDS IT TO A DEDICATED FIRST-IN-  *
006600*                         MASTER-ORDER TIEBREAK THAT ALSO SETS   *
006700*                         THE FLAG.                              *
006800*    12/05/08  RH   0323  FOOTER NEVER SHOWED THE NON-ABSTAINING *
006900*                         BALLOT COUNT, THE WINNER'S NAME, THE   *
007000*                         TOTAL EXHAUSTED-BALLOT COUNT, OR THE   *
007100*                         WINNING ROUND NUMBER, PER THE STATE    *
007200*                         ELECTION CODE'S CONTROL-FOOTER         *
007300*                         REQUIREMENTS.  ALL FOUR ARE NOW        *
007400*                         PRINTED.                                *
007500*    12/05/08  RH   0324  THE ROUND LOOP WAS STOPPING THE INSTANT *
007600*                         AN ELIMINATION (OR THE ALL-TIED BRANCH) *
007700*                         LEFT ONE ACTIVE CANDIDATE, SO THE       *
007800*                         PRINTED FINAL COUNT AND EXHAUSTED TOTAL *
007900*                         STILL REFLECTED THE PRIOR, LARGER FIELD.*
008000*                         THE SOLE SURVIVOR NOW GETS ONE MORE     *
008100*                         RECOUNT ROUND OF ITS OWN, RE-READING    *
008200*                         THE BALLOT FILE AGAINST THE FINAL       *
008300*                         ELIMINATED SET, BEFORE BEING DECLARED   *
008400*                         THE WINNER.  THE ALL-TIED BRANCH NO     *
008500*                         LONGER SHORT-CIRCUITS STRAIGHT TO A     *
008600*                         MAJORITY - IT FALLS INTO THE SAME       *
008700*                         RECOUNT ROUND AS A NORMAL ELIMINATION.  *
008800******************************************************************
008900*
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SPECIAL-NAMES.
009300     C01 IS TOP-OF-FORM.
009400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009500 INPUT-OUTPUT SECTION.
009600 FILE-CONTROL.
009700     SELECT BALLOT-FILE ASSIGN TO DDBALLOT
009800            ORGANIZATION IS LINE SEQUENTIAL
009900            FILE STATUS IS FS-BALLOT.
010000     SELECT RESULT-FILE ASSIGN TO DDRESUL
010100            ORGANIZATION IS LINE SEQUENTIAL
010200            FILE STATUS IS FS-RESULT.
010300     SELECT REPORT-FILE ASSIGN TO DDLISTA
010400            ORGANIZATION IS LINE SEQUENTIAL
010500            FILE STATUS IS FS-LISTADO.
010600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  BALLOT-FILE
011000     BLOCK CONTAINS 0 RECORDS
011100     RECORDING MODE IS F.
011200 01  REG-BALLOT                    PIC X(90).
011300
011400 FD  RESULT-FILE
011500     BLOCK CONTAINS 0 RECORDS
011600     RECORDING MODE IS F.
011700 01  REG-RESULT                    PIC X(25).
011800
011900 FD  REPORT-FILE
012000     BLOCK CONTAINS 0 RECORDS
012100     RECORDING MODE IS F.
012200 01  REG-SALIDA                    PIC X(132).
012300
012400 WORKING-STORAGE SECTION.
012500*=======================*
012600 77  FILLER  PIC X(26) VALUE '* START WORKING-STORAGE  *'.
012700*----------- FILES ---------------------------------------------
012800 77  FS-BALLOT               PIC XX        VALUE SPACES.
012900 77  FS-RESULT               PIC XX        VALUE SPACES.
013000 77  FS-LISTADO              PIC XX        VALUE SPACES.
013100 77  WS-STATUS-FIN           PIC X.
013200     88  WS-FIN-BALLOT                     VALUE 'Y'.
013300     88  WS-NO-FIN-BALLOT                  VALUE 'N'.
013400*----------- COUNTERS  ------------------------------ COMP -----
013500 77  WS-BALLOTS-READ         PIC 9(06) COMP VALUE ZEROS.
013600 77  WS-ABSTENTIONS          PIC 9(06) COMP VALUE ZEROS.
013700 77  WS-CAND-SUBSCR          PIC 9(02) COMP VALUE ZEROS.
013800 77  WS-RANK-SUBSCR          PIC 9(02) COMP VALUE ZEROS.
013900 77  WS-WINNER-SUBSCR        PIC 9(02) COMP VALUE ZEROS.
014000 77  WS-MAX-COUNT            PIC 9(06) COMP VALUE ZEROS.
014100 77  WS-MIN-COUNT            PIC 9(06) COMP VALUE ZEROS.
014200 77  WS-MIN-TIE-COUNT        PIC 9(02) COMP VALUE ZEROS.
014300 77  WS-TIE-COUNT            PIC 9(02) COMP VALUE ZEROS.
014400 77  WS-ACTIVE-CANDS         PIC 9(02) COMP VALUE ZEROS.
014500 77  WS-ROUND-NO             PIC 9(02) COMP VALUE ZEROS.
014600 77  WS-ROUND-ACTIVE-TOT     PIC 9(06) COMP VALUE ZEROS.
014700 77  WS-ROUND-EXHAUSTED      PIC 9(06) COMP VALUE ZEROS.
014800 77  WS-WINNING-ROUND        PIC 9(02) COMP VALUE ZEROS.
014900 77  WS-NON-ABSTAIN          PIC 9(06) COMP VALUE ZEROS.
015000 77  WS-WINNER-NAME          PIC X(30)      VALUE SPACES.
015100 77  WS-PRINT-PAGE-CT        PIC 9(02) COMP VALUE 1.
015200 77  WS-STATUS-SWITCH        PIC X         VALUE 'N'.
015300     88  WS-MAJORITY-FOUND                VALUE 'Y'.
015400     88  WS-MAJORITY-PENDING               VALUE 'N'.
015500 77  WS-REJECTED             PIC 9(06) COMP VALUE ZEROS.
015600*----------- RANKING VALIDATION SWITCH AND MATCH-COUNT TABLE -----
015700 77  WS-BALLOT-SW            PIC X.
015800     88  WS-BALLOT-INVALID                 VALUE 'I'.
015900     88  WS-BALLOT-VALID                   VALUE 'V'.
016000 01  WS-MATCH-COUNT-AREA.
016100     03  WS-MATCH-COUNT OCCURS 10 TIMES  PIC 9(02) COMP.
016200     03  FILLER                          PIC X(01).
016300*----------- RUN DATE --------------------------------------------
016400 01  WS-RUN-DATE             PIC 9(08)     VALUE ZEROS.
016500*----------- ROSTER TABLE (LOADED BY TALYROST) -------------------
016600 77  WS-PGMROST              PIC X(8)      VALUE 'TALYROST'.
016700 01  WS-ROSTER-AREA.
016800     03  WS-ROSTER-COUNT     PIC 9(02) COMP.
016900     03  WS-ROSTER-STATUS    PIC X.
017000         88  WS-ROSTER-OK              VALUE 'Y'.
017100         88  WS-ROSTER-ERROR           VALUE 'E'.
017200     03  WS-ROSTER-ENTRY OCCURS 10 TIMES.
017300         05  WS-CAND-ID      PIC X(08).
017400         05  WS-CAND-NAME    PIC X(30).
017500     03  FILLER              PIC X(01).
017600*----------- WHOLE-ENTRY REDEFINE, USED FOR A QUICK ROSTER DUMP --
017700 01  WS-ROSTER-KEY-VIEW REDEFINES WS-ROSTER-AREA.
017800     03  FILLER              PIC X(03).
017900     03  WS-ROSTER-KEY-ENTRY OCCURS 10 TIMES PIC X(38).
018000     03  FILLER              PIC X(01).
018100*----------- ELIMINATION STATUS, ONE BYTE PER ROSTER SLOT --------
018200 01  WS-ACTIVE-TABLE.
018300     03  WS-ACTIVE-FLAG OCCURS 10 TIMES PIC X.
018400         88  WS-CAND-ACTIVE               VALUE 'Y'.
018500         88  WS-CAND-ELIMINATED           VALUE 'N'.
018600*----------- PER-CANDIDATE ROUND ACCUMULATORS --------------------
018700 01  WS-CAND-TOTAL-TABLE.
018800     03  WS-CAND-TOTAL OCCURS 10 TIMES  PIC S9(07) COMP-3.
018900*----------- COPYS -----------------------------------------------
019000*        COPY CPBALLOT-RANKED.
019100************************************************
019200*         LAYOUT  FILE   BALLOT-FILE           *
019300*         METHOD  IRV   -  LENGTH 90 BYTES     *
019400************************************************
019500 01  WS-BALLOT-RANKED-REC.
019600     03  VOTER-ID              PIC X(08)    VALUE SPACES.
019700     03  RANK-COUNT             PIC 9(02)    VALUE ZEROS.
019800     03  RANKED-ID OCCURS 10 TIMES PIC X(08) VALUE SPACES.
019900*----------- FLAT REDEFINE OF THE RANK LIST FOR DUMP UTILITIES --
020000 01  WS-BALLOT-RANKED-FLAT REDEFINES WS-BALLOT-RANKED-REC.
020100     03  FILLER                 PIC X(10).
020200     03  WS-RANKED-ID-FLAT      PIC X(80).
020300*        COPY CPRESULT.
020400************************************************
020500*         LAYOUT  FILE   RESULT-FILE           *
020600*         LENGTH 25 BYTES                      *
020700************************************************
020800 01  WS-RESULT-REC.
020900     03  RES-METHOD-CODE     PIC X(04)    VALUE SPACES.
021000     03  RES-WINNER-ID       PIC X(08)    VALUE SPACES.
021100     03  RES-TOTAL-BALLOTS   PIC 9(06)    VALUE ZEROS.
021200     03  RES-ABSTENTIONS     PIC 9(06)    VALUE ZEROS.
021300     03  RES-TIEBREAK-FLAG   PIC X(01)    VALUE 'N'.
021400*----------- PRINT LINE, ONE PHYSICAL BUFFER, MULTIPLE VIEWS -----
021500 01  WS-PRINT-LINE                        PIC X(132) VALUE SPACES.
021600 01  WS-PRINT-HEADER REDEFINES WS-PRINT-LINE.
021700     03  FILLER              PIC X(03)    VALUE SPACES.
021800     03  PH-METHOD-NAME      PIC X(30)    VALUE SPACES.
021900     03  FILLER              PIC X(20)    VALUE SPACES.
022000     03  FILLER              PIC X(15)    VALUE 'PAGE '.
022100     03  PH-PAGE-NO          PIC ZZ9      VALUE ZEROES.
022200     03  FILLER              PIC X(61)    VALUE SPACES.
022300 01  WS-PRINT-ROUND REDEFINES WS-PRINT-LINE.
022400     03  FILLER              PIC X(03)    VALUE SPACES.
022500     03  FILLER              PIC X(08)    VALUE 'ROUND: '.
022600     03  PR-ROUND-NO         PIC Z9       VALUE ZEROES.
022700     03  FILLER              PIC X(111)   VALUE SPACES.
022800 01  WS-PRINT-DETAIL REDEFINES WS-PRINT-LINE.
022900     03  FILLER              PIC X(03)    VALUE SPACES.
023000     03  PD-CAND-ID          PIC X(08)    VALUE SPACES.
023100     03  FILLER              PIC X(03)    VALUE SPACES.
023200     03  PD-CAND-NAME        PIC X(30)    VALUE SPACES.
023300     03  FILLER              PIC X(03)    VALUE SPACES.
023400     03  PD-TOTAL            PIC ZZZ,ZZ9  VALUE ZEROES.
023500     03  FILLER              PIC X(03)    VALUE SPACES.
023600     03  PD-STATUS           PIC X(11)    VALUE SPACES.
023700     03  FILLER              PIC X(65)    VALUE SPACES.
023800 01  WS-PRINT-TOTALS REDEFINES WS-PRINT-LINE.
023900     03  FILLER              PIC X(03)    VALUE SPACES.
024000     03  PT-LABEL            PIC X(30)    VALUE SPACES.
024100     03  PT-VALUE            PIC X(30)    VALUE SPACES.
024200     03  FILLER              PIC X(69)    VALUE SPACES.
024300 77  IMP-LINE                PIC X(132)    VALUE ALL '='.
024400 77  FILLER  PIC X(26) VALUE '* END   WORKING-STORAGE  *'.
024500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
024600 PROCEDURE DIVISION.
024700
024800 MAIN-PROGRAM-I.
024900
025000     PERFORM 1000-INITIALIZE-I  THRU 1000-INITIALIZE-F
025100     IF WS-ROSTER-COUNT > 0 THEN
025200        PERFORM 8100-ROUND-I  THRU 8100-ROUND-F
025300                UNTIL WS-MAJORITY-FOUND
025400                   OR WS-ACTIVE-CANDS = ZEROS
025500        PERFORM 8500-TIEBREAK-I THRU 8500-TIEBREAK-F
025600     END-IF
025700     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
025800
025900 MAIN-PROGRAM-F. GOBACK.
026000*------------------------------------------------------------------
026100 1000-INITIALIZE-I.
026200
026300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
026400     CALL WS-PGMROST USING WS-ROSTER-AREA
026500     IF WS-ROSTER-ERROR THEN
026600        DISPLAY '* ERROR LOADING CANDIDATE ROSTER'
026700        MOVE 9999 TO RETURN-CODE
026800     END-IF
026900     MOVE ZEROS TO WS-CAND-TOTAL-TABLE
027000     MOVE ZEROS TO WS-REJECTED
027100     MOVE 'N' TO RES-TIEBREAK-FLAG
027200     SET WS-MAJORITY-PENDING TO TRUE
027300     MOVE ZEROS TO WS-ROUND-NO
027400     PERFORM 1050-ACTIVATE-CAND-I THRU 1050-ACTIVATE-CAND-F
027500             VARYING WS-CAND-SUBSCR FROM 1 BY 1
027600             UNTIL WS-CAND-SUBSCR > 10
027700     MOVE WS-ROSTER-COUNT TO WS-ACTIVE-CANDS
027800
027900     OPEN OUTPUT RESULT-FILE
028000     IF FS-RESULT IS NOT EQUAL '00' THEN
028100        DISPLAY '* ERROR ON OPEN RESULT-FILE = ' FS-RESULT
028200        MOVE 9999 TO RETURN-CODE
028300     END-IF
028400
028500     OPEN OUTPUT REPORT-FILE
028600     IF FS-LISTADO IS NOT EQUAL '00' THEN
028700        DISPLAY '* ERROR ON OPEN REPORT-FILE = ' FS-LISTADO
028800        MOVE 9999 TO RETURN-CODE
028900     END-IF
029000
029100     MOVE SPACES TO WS-PRINT-LINE
029200     MOVE 'INSTANT RUNOFF - METHOD IRV' TO PH-METHOD-NAME
029300     MOVE WS-PRINT-PAGE-CT TO PH-PAGE-NO
029400     WRITE REG-SALIDA FROM WS-PRINT-HEADER AFTER PAGE
029500     WRITE REG-SALIDA FROM IMP-LINE AFTER 1.
029600
029700 1000-INITIALIZE-F. EXIT.
029800*------------------------------------------------------------------
029900*    ACTIVATES ONE ROSTER SLOT (Y) UP TO THE ROSTER COUNT, AND
030000*    BLANKS ANY UNUSED SLOTS BEYOND IT (E) SO STRAY 88-LEVEL
030100*    TESTS NEVER SEE AN UNINITIALIZED BYTE.
030200 1050-ACTIVATE-CAND-I.
030300
030400     IF WS-CAND-SUBSCR NOT GREATER THAN WS-ROSTER-COUNT THEN
030500        SET WS-CAND-ACTIVE (WS-CAND-SUBSCR) TO TRUE
030600     ELSE
030700        SET WS-CAND-ELIMINATED (WS-CAND-SUBSCR) TO TRUE
030800     END-IF.
030900
031000 1050-ACTIVATE-CAND-F. EXIT.
031100*------------------------------------------------------------------
031200*    RUNS ONE FULL ROUND: RE-READS THE BALLOT FILE, TALLIES EACH
031300*    BALLOT TO ITS HIGHEST-RANKED ACTIVE CHOICE, TESTS FOR A
031400*    MAJORITY, AND IF NONE, ELIMINATES THE ROUND'S LOW SET.
031500 8100-ROUND-I.
031600
031700     ADD 1 TO WS-ROUND-NO
031800     MOVE ZEROS TO WS-CAND-TOTAL-TABLE
031900     MOVE ZEROS TO WS-ROUND-ACTIVE-TOT
032000     MOVE ZEROS TO WS-ROUND-EXHAUSTED
032100
032200     OPEN INPUT BALLOT-FILE
032300     IF FS-BALLOT IS NOT EQUAL '00' THEN
032400        DISPLAY '* ERROR ON OPEN BALLOT-FILE = ' FS-BALLOT
032500        MOVE 9999 TO RETURN-CODE
032600        SET WS-MAJORITY-FOUND TO TRUE
032700     ELSE
032800        SET WS-NO-FIN-BALLOT TO TRUE
032900        PERFORM 8110-READ-ROUND-I THRU 8110-READ-ROUND-F
033000                UNTIL WS-FIN-BALLOT
033100        CLOSE BALLOT-FILE
033200     END-IF
033300
033400     PERFORM 8150-SUM-ROUND-I THRU 8150-SUM-ROUND-F
033500             VARYING WS-CAND-SUBSCR FROM 1 BY 1
033600             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
033700
033800     PERFORM 9100-ROUND-BLOCK-I THRU 9100-ROUND-BLOCK-F
033900
034000     IF WS-ACTIVE-CANDS = 1 THEN
034100        PERFORM 8250-DECLARE-SOLE-I THRU 8250-DECLARE-SOLE-F
034200        MOVE WS-ROUND-NO TO WS-WINNING-ROUND
034300     ELSE
034400        PERFORM 8200-MAJORITY-I THRU 8200-MAJORITY-F
034500        IF WS-MAJORITY-FOUND THEN
034600           MOVE WS-ROUND-NO TO WS-WINNING-ROUND
034700        ELSE
034800           PERFORM 8300-ELIMINATE-I THRU 8300-ELIMINATE-F
034900        END-IF
035000     END-IF.
035100
035200 8100-ROUND-F. EXIT.
035300*------------------------------------------------------------------
035400 8110-READ-ROUND-I.
035500
035600     READ BALLOT-FILE INTO WS-BALLOT-RANKED-REC
035700     EVALUATE FS-BALLOT
035800        WHEN '00'
035900           IF WS-ROUND-NO = 1 THEN
036000              ADD 1 TO WS-BALLOTS-READ
036100           END-IF
036200           PERFORM 8120-CLASSIFY-I THRU 8120-CLASSIFY-F
036300        WHEN '10'
036400           SET WS-FIN-BALLOT TO TRUE
036500        WHEN OTHER
036600           DISPLAY '* ERROR READING BALLOT-FILE = ' FS-BALLOT
036700           MOVE 9999 TO RETURN-CODE
036800           SET WS-FIN-BALLOT TO TRUE
036900     END-EVALUATE.
037000
037100 8110-READ-ROUND-F. EXIT.
037200*------------------------------------------------------------------
037300 8120-CLASSIFY-I.
037400
037500     IF RANK-COUNT = ZEROS THEN
037600        IF WS-ROUND-NO = 1 THEN
037700           ADD 1 TO WS-ABSTENTIONS
037800        END-IF
037900     ELSE
038000        PERFORM 8121-VALIDATE-RANK-I THRU 8121-VALIDATE-RANK-F
038100        IF WS-BALLOT-INVALID THEN
038200           IF WS-ROUND-NO = 1 THEN
038300              ADD 1 TO WS-REJECTED
038400           END-IF
038500        ELSE
038600           PERFORM 8130-FIND-CHOICE-I THRU 8130-FIND-CHOICE-F
038700                   VARYING WS-RANK-SUBSCR FROM 1 BY 1
038800                   UNTIL WS-RANK-SUBSCR > RANK-COUNT
038900           IF WS-RANK-SUBSCR NOT EQUAL 99 THEN
039000              ADD 1 TO WS-ROUND-EXHAUSTED
039100           END-IF
039200        END-IF
039300     END-IF.
039400
039500 8120-CLASSIFY-F. EXIT.
039600*------------------------------------------------------------------
039700*    A NON-EMPTY RANKING IS VALID ONLY IF IT NAMES EVERY ROSTER
039800*    CANDIDATE EXACTLY ONCE.  RE-CHECKED EVERY ROUND SINCE THE
039900*    BALLOT FILE IS RE-READ AND NOT HELD IN A WORKING-STORAGE
040000*    TABLE; THE ANSWER NEVER CHANGES ROUND TO ROUND.
040100 8121-VALIDATE-RANK-I.
040200
040300     MOVE ZEROS TO WS-MATCH-COUNT-AREA
040400     SET WS-BALLOT-VALID TO TRUE
040500     IF RANK-COUNT NOT = WS-ROSTER-COUNT THEN
040600        SET WS-BALLOT-INVALID TO TRUE
040700     ELSE
040800        PERFORM 8122-TALLY-MATCH-I THRU 8122-TALLY-MATCH-F
040900                VARYING WS-RANK-SUBSCR FROM 1 BY 1
041000                UNTIL WS-RANK-SUBSCR > RANK-COUNT
041100        PERFORM 8124-CHECK-MATCH-I THRU 8124-CHECK-MATCH-F
041200                VARYING WS-CAND-SUBSCR FROM 1 BY 1
041300                UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
041400     END-IF.
041500
041600 8121-VALIDATE-RANK-F. EXIT.
041700*------------------------------------------------------------------
041800 8122-TALLY-MATCH-I.
041900
042000     PERFORM 8123-MATCH-ROSTER-I THRU 8123-MATCH-ROSTER-F
042100             VARYING WS-CAND-SUBSCR FROM 1 BY 1
042200             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT.
042300
042400 8122-TALLY-MATCH-F. EXIT.
042500*------------------------------------------------------------------
042600 8123-MATCH-ROSTER-I.
042700
042800     IF RANKED-ID (WS-RANK-SUBSCR) = WS-CAND-ID (WS-CAND-SUBSCR)
042900        THEN
043000        ADD 1 TO WS-MATCH-COUNT (WS-CAND-SUBSCR)
043100        MOVE 99 TO WS-CAND-SUBSCR
043200     END-IF.
043300
043400 8123-MATCH-ROSTER-F. EXIT.
043500*------------------------------------------------------------------
043600 8124-CHECK-MATCH-I.
043700
043800     IF WS-MATCH-COUNT (WS-CAND-SUBSCR) NOT = 1 THEN
043900        SET WS-BALLOT-INVALID TO TRUE
044000     END-IF.
044100
044200 8124-CHECK-MATCH-F. EXIT.
044300*------------------------------------------------------------------
044400*    WALKS THE BALLOT'S RANK LIST IN ORDER LOOKING FOR THE FIRST
044500*    CHOICE THAT IS STILL ACTIVE; ONCE FOUND, THE SUBSCRIPT IS
044600*    FORCED TO 99 TO STOP THE VARYING AND MARK "FOUND".
044700 8130-FIND-CHOICE-I.
044800
044900     PERFORM 8140-TEST-CHOICE-I THRU 8140-TEST-CHOICE-F
045000             VARYING WS-CAND-SUBSCR FROM 1 BY 1
045100             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT.
045200
045300 8130-FIND-CHOICE-F. EXIT.
045400*------------------------------------------------------------------
045500 8140-TEST-CHOICE-I.
045600
045700     IF RANKED-ID (WS-RANK-SUBSCR) = WS-CAND-ID (WS-CAND-SUBSCR)
045800        AND WS-CAND-ACTIVE (WS-CAND-SUBSCR) THEN
045900        ADD 1 TO WS-CAND-TOTAL (WS-CAND-SUBSCR)
046000        MOVE 99 TO WS-CAND-SUBSCR
046100        MOVE 99 TO WS-RANK-SUBSCR
046200     END-IF.
046300
046400 8140-TEST-CHOICE-F. EXIT.
046500*------------------------------------------------------------------
046600*    ADDS UP THE ROUND'S ACTIVE TOTAL FROM THE CANDIDATE TOTALS
046700*    JUST TALLIED, ONE ACTIVE ROSTER SLOT AT A TIME.
046800 8150-SUM-ROUND-I.
046900
047000     IF WS-CAND-ACTIVE (WS-CAND-SUBSCR) THEN
047100        ADD WS-CAND-TOTAL (WS-CAND-SUBSCR) TO WS-ROUND-ACTIVE-TOT
047200     END-IF.
047300
047400 8150-SUM-ROUND-F. EXIT.
047500*------------------------------------------------------------------
047600*    MAJORITY TEST - 2 TIMES A CANDIDATE'S ROUND COUNT MUST
047700*    EXCEED THE ROUND'S ACTIVE TOTAL.
047800 8200-MAJORITY-I.
047900
048000     MOVE ZEROS TO WS-MAX-COUNT
048100     MOVE ZEROS TO WS-WINNER-SUBSCR
048200     PERFORM 8210-TEST-MAJORITY-I THRU 8210-TEST-MAJORITY-F
048300             VARYING WS-CAND-SUBSCR FROM 1 BY 1
048400             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
048500     IF WS-WINNER-SUBSCR > 0 THEN
048600        SET WS-MAJORITY-FOUND TO TRUE
048700     END-IF.
048800
048900 8200-MAJORITY-F. EXIT.
049000*------------------------------------------------------------------
049100 8210-TEST-MAJORITY-I.
049200
049300     IF WS-CAND-ACTIVE (WS-CAND-SUBSCR) THEN
049400        IF WS-CAND-TOTAL (WS-CAND-SUBSCR) * 2 >
049500           WS-ROUND-ACTIVE-TOT THEN
049600           MOVE WS-CAND-SUBSCR TO WS-WINNER-SUBSCR
049700        END-IF
049800     END-IF.
049900
050000 8210-TEST-MAJORITY-F. EXIT.
050100*------------------------------------------------------------------
050200*    ONE ACTIVE CANDIDATE REMAINS FROM THE PRIOR ROUND'S
050300*    ELIMINATION.  THIS ROUND'S BALLOT RE-READ ALREADY RECOUNTED
050400*    ITS TOTAL AND THE EXHAUSTED-BALLOT COUNT AGAINST THE FINAL
050500*    ELIMINATED SET, SO THE SOLE SURVIVOR IS DECLARED THE WINNER
050600*    OUTRIGHT - NO MAJORITY-PERCENTAGE TEST IS NEEDED, AND NONE
050700*    IS MADE EVEN IF THE SURVIVOR'S RECOUNT TOTAL IS ZERO.
050800 8250-DECLARE-SOLE-I.
050900
051000     MOVE ZEROS TO WS-WINNER-SUBSCR
051100     PERFORM 8260-FIND-SOLE-I THRU 8260-FIND-SOLE-F
051200             VARYING WS-CAND-SUBSCR FROM 1 BY 1
051300             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
051400     SET WS-MAJORITY-FOUND TO TRUE.
051500
051600 8250-DECLARE-SOLE-F. EXIT.
051700*------------------------------------------------------------------
051800 8260-FIND-SOLE-I.
051900
052000     IF WS-CAND-ACTIVE (WS-CAND-SUBSCR) THEN
052100        MOVE WS-CAND-SUBSCR TO WS-WINNER-SUBSCR
052200     END-IF.
052300
052400 8260-FIND-SOLE-F. EXIT.
052500*------------------------------------------------------------------
052600*    MINIMUM-SET ELIMINATION - FIND THE ROUND'S LOWEST ACTIVE
052700*    COUNT AND HOW MANY ACTIVE CANDIDATES SHARE IT.  IF FEWER
052800*    THAN ALL ACTIVE CANDIDATES ARE TIED AT THE LOW COUNT, DROP
052900*    THE WHOLE TIED SET AND RUN ANOTHER ROUND.  IF EVERY ACTIVE
053000*    CANDIDATE IS TIED AT THE LOW COUNT, DROPPING THEM WOULD
053100*    LEAVE NO ONE STANDING, SO THE FIRST ONE IN MASTER ORDER IS
053200*    KEPT AS THE SOLE SURVIVOR INSTEAD (WITH THE TIEBREAK FLAG
053300*    SET) AND FALLS INTO THE SAME RECOUNT ROUND AS A NORMAL
053400*    ELIMINATION THAT LEAVES ONE CANDIDATE STANDING.
053500 8300-ELIMINATE-I.
053600
053700     MOVE 999999 TO WS-MIN-COUNT
053800     PERFORM 8310-FIND-MIN-I THRU 8310-FIND-MIN-F
053900             VARYING WS-CAND-SUBSCR FROM 1 BY 1
054000             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
054100     MOVE ZEROS TO WS-MIN-TIE-COUNT
054200     PERFORM 8315-COUNT-MIN-I THRU 8315-COUNT-MIN-F
054300             VARYING WS-CAND-SUBSCR FROM 1 BY 1
054400             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
054500     IF WS-MIN-TIE-COUNT NOT EQUAL WS-ACTIVE-CANDS THEN
054600        PERFORM 8320-DROP-MIN-I THRU 8320-DROP-MIN-F
054700                VARYING WS-CAND-SUBSCR FROM 1 BY 1
054800                UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
054900     ELSE
055000        PERFORM 8330-FINAL-TIE-I THRU 8330-FINAL-TIE-F
055100     END-IF.
055200
055300 8300-ELIMINATE-F. EXIT.
055400*------------------------------------------------------------------
055500 8310-FIND-MIN-I.
055600
055700     IF WS-CAND-ACTIVE (WS-CAND-SUBSCR)
055800        AND WS-CAND-TOTAL (WS-CAND-SUBSCR) < WS-MIN-COUNT THEN
055900        MOVE WS-CAND-TOTAL (WS-CAND-SUBSCR) TO WS-MIN-COUNT
056000     END-IF.
056100
056200 8310-FIND-MIN-F. EXIT.
056300*------------------------------------------------------------------
056400 8315-COUNT-MIN-I.
056500
056600     IF WS-CAND-ACTIVE (WS-CAND-SUBSCR)
056700        AND WS-CAND-TOTAL (WS-CAND-SUBSCR) = WS-MIN-COUNT THEN
056800        ADD 1 TO WS-MIN-TIE-COUNT
056900     END-IF.
057000
057100 8315-COUNT-MIN-F. EXIT.
057200*------------------------------------------------------------------
057300 8320-DROP-MIN-I.
057400
057500     IF WS-CAND-ACTIVE (WS-CAND-SUBSCR)
057600        AND WS-CAND-TOTAL (WS-CAND-SUBSCR) = WS-MIN-COUNT THEN
057700        SET WS-CAND-ELIMINATED (WS-CAND-SUBSCR) TO TRUE
057800        SUBTRACT 1 FROM WS-ACTIVE-CANDS
057900     END-IF.
058000
058100 8320-DROP-MIN-F. EXIT.
058200*------------------------------------------------------------------
058300*    EVERY ACTIVE CANDIDATE IS TIED AT THE ROUND'S LOW COUNT -
058400*    THE FIRST ONE IN MASTER ORDER SURVIVES AS WINNER AND EVERY
058500*    OTHER ACTIVE CANDIDATE IS ELIMINATED.  THE TIEBREAK FLAG IS
058600*    SET ONLY WHEN MORE THAN ONE CANDIDATE WAS ACTUALLY TIED -
058700*    A LONE SURVIVING CANDIDATE IS NOT A TIE.
058800 8330-FINAL-TIE-I.
058900
059000     MOVE ZEROS TO WS-WINNER-SUBSCR
059100     PERFORM 8340-PICK-SURVIVOR-I THRU 8340-PICK-SURVIVOR-F
059200             VARYING WS-CAND-SUBSCR FROM 1 BY 1
059300             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
059400     IF WS-MIN-TIE-COUNT > 1 THEN
059500        MOVE 'Y' TO RES-TIEBREAK-FLAG
059600     END-IF.
059700
059800 8330-FINAL-TIE-F. EXIT.
059900*------------------------------------------------------------------
060000 8340-PICK-SURVIVOR-I.
060100
060200     IF WS-CAND-ACTIVE (WS-CAND-SUBSCR) THEN
060300        IF WS-WINNER-SUBSCR = ZEROS THEN
060400           MOVE WS-CAND-SUBSCR TO WS-WINNER-SUBSCR
060500        ELSE
060600           SET WS-CAND-ELIMINATED (WS-CAND-SUBSCR) TO TRUE
060700           SUBTRACT 1 FROM WS-ACTIVE-CANDS
060800        END-IF
060900     END-IF.
061000
061100 8340-PICK-SURVIVOR-F. EXIT.
061200*------------------------------------------------------------------
061300*    ONCE THE ROUND LOOP STOPS, THE WINNER IS THE LAST ACTIVE
061400*    CANDIDATE (OR THE MAJORITY WINNER FOUND ABOVE).  IF MORE
061500*    THAN ONE CANDIDATE IS STILL ACTIVE WITH NO MAJORITY (A
061600*    STALEMATE AT THE FINAL ROUND), THE FIRST ACTIVE CANDIDATE
061700*    IN MASTER ORDER WINS AND THE TIEBREAK FLAG IS SET.
061800 8500-TIEBREAK-I.
061900
062000     IF WS-WINNER-SUBSCR = ZEROS THEN
062100        MOVE ZEROS TO WS-TIE-COUNT
062200        PERFORM 8510-COUNT-ACTIVE-I THRU 8510-COUNT-ACTIVE-F
062300                VARYING WS-CAND-SUBSCR FROM 1 BY 1
062400                UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
062500        IF WS-TIE-COUNT > 1 THEN
062600           MOVE 'Y' TO RES-TIEBREAK-FLAG
062700        END-IF
062800     END-IF
062900     IF WS-WINNER-SUBSCR > 0 THEN
063000        MOVE WS-CAND-ID (WS-WINNER-SUBSCR) TO RES-WINNER-ID
063100        MOVE WS-CAND-NAME (WS-WINNER-SUBSCR) TO WS-WINNER-NAME
063200     ELSE
063300        MOVE SPACES TO RES-WINNER-ID
063400        MOVE SPACES TO WS-WINNER-NAME
063500     END-IF
063600     MOVE 'IRV ' TO RES-METHOD-CODE
063700     MOVE WS-BALLOTS-READ TO RES-TOTAL-BALLOTS
063800     MOVE WS-ABSTENTIONS TO RES-ABSTENTIONS
063900     COMPUTE WS-NON-ABSTAIN = WS-BALLOTS-READ - WS-ABSTENTIONS
064000     PERFORM 9200-FOOTER-LINE-I THRU 9200-FOOTER-LINE-F.
064100
064200 8500-TIEBREAK-F. EXIT.
064300*------------------------------------------------------------------
064400 8510-COUNT-ACTIVE-I.
064500
064600     IF WS-CAND-ACTIVE (WS-CAND-SUBSCR) THEN
064700        ADD 1 TO WS-TIE-COUNT
064800        IF WS-WINNER-SUBSCR = ZEROS THEN
064900           MOVE WS-CAND-SUBSCR TO WS-WINNER-SUBSCR
065000        END-IF
065100     END-IF.
065200
065300 8510-COUNT-ACTIVE-F. EXIT.
065400*------------------------------------------------------------------
065500*    PRINTS ONE ROUND'S REPORT BLOCK - ROUND HEADING, ONE
065600*    DETAIL LINE PER ROSTER CANDIDATE, THEN THE EXHAUSTED COUNT.
065700 9100-ROUND-BLOCK-I.
065800
065900     MOVE SPACES TO WS-PRINT-LINE
066000     MOVE WS-ROUND-NO TO PR-ROUND-NO
066100     WRITE REG-SALIDA FROM WS-PRINT-ROUND AFTER 1
066200
066300     PERFORM 9150-ROUND-DETAIL-I THRU 9150-ROUND-DETAIL-F
066400             VARYING WS-CAND-SUBSCR FROM 1 BY 1
066500             UNTIL WS-CAND-SUBSCR > WS-ROSTER-COUNT
066600
066700     MOVE SPACES TO WS-PRINT-LINE
066800     MOVE 'EXHAUSTED BALLOTS:' TO PT-LABEL
066900     MOVE WS-ROUND-EXHAUSTED TO PT-VALUE
067000     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
067100     WRITE REG-SALIDA FROM IMP-LINE AFTER 1.
067200
067300 9100-ROUND-BLOCK-F. EXIT.
067400*------------------------------------------------------------------
067500 9150-ROUND-DETAIL-I.
067600
067700     MOVE SPACES TO WS-PRINT-LINE
067800     MOVE WS-CAND-ID (WS-CAND-SUBSCR)   TO PD-CAND-ID
067900     MOVE WS-CAND-NAME (WS-CAND-SUBSCR) TO PD-CAND-NAME
068000     MOVE WS-CAND-TOTAL (WS-CAND-SUBSCR) TO PD-TOTAL
068100     IF WS-CAND-ACTIVE (WS-CAND-SUBSCR) THEN
068200        MOVE 'ACTIVE' TO PD-STATUS
068300     ELSE
068400        MOVE 'ELIMINATED' TO PD-STATUS
068500     END-IF
068600     WRITE REG-SALIDA FROM WS-PRINT-DETAIL AFTER 1.
068700
068800 9150-ROUND-DETAIL-F. EXIT.
068900*------------------------------------------------------------------
069000 9200-FOOTER-LINE-I.
069100
069200     MOVE SPACES TO WS-PRINT-LINE
069300     MOVE 'TOTAL BALLOTS READ:' TO PT-LABEL
069400     MOVE WS-BALLOTS-READ TO PT-VALUE
069500     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
069600
069700     MOVE SPACES TO WS-PRINT-LINE
069800     MOVE 'ABSTENTIONS:' TO PT-LABEL
069900     MOVE WS-ABSTENTIONS TO PT-VALUE
070000     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
070100
070200     MOVE SPACES TO WS-PRINT-LINE
070300     MOVE 'NON-ABSTAINING:' TO PT-LABEL
070400     MOVE WS-NON-ABSTAIN TO PT-VALUE
070500     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
070600
070700     MOVE SPACES TO WS-PRINT-LINE
070800     MOVE 'REJECTED (BAD RANKING):' TO PT-LABEL
070900     MOVE WS-REJECTED TO PT-VALUE
071000     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
071100
071200     MOVE SPACES TO WS-PRINT-LINE
071300     MOVE 'TOTAL EXHAUSTED:' TO PT-LABEL
071400     MOVE WS-ROUND-EXHAUSTED TO PT-VALUE
071500     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
071600
071700     MOVE SPACES TO WS-PRINT-LINE
071800     MOVE 'WINNING ROUND:' TO PT-LABEL
071900     MOVE WS-WINNING-ROUND TO PT-VALUE
072000     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
072100
072200     MOVE SPACES TO WS-PRINT-LINE
072300     MOVE 'WINNER:' TO PT-LABEL
072400     MOVE RES-WINNER-ID TO PT-VALUE
072500     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
072600
072700     MOVE SPACES TO WS-PRINT-LINE
072800     MOVE 'WINNER NAME:' TO PT-LABEL
072900     MOVE WS-WINNER-NAME TO PT-VALUE
073000     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1
073100
073200     MOVE SPACES TO WS-PRINT-LINE
073300     MOVE 'TIEBREAK FLAG:' TO PT-LABEL
073400     MOVE RES-TIEBREAK-FLAG TO PT-VALUE
073500     WRITE REG-SALIDA FROM WS-PRINT-TOTALS AFTER 1.
073600
073700 9200-FOOTER-LINE-F. EXIT.
073800*------------------------------------------------------------------
073900 9999-FINAL-I.
074000
074100     WRITE REG-RESULT FROM WS-RESULT-REC
074200     IF FS-RESULT IS NOT EQUAL '00' THEN
074300        DISPLAY '* ERROR ON WRITE RESULT-FILE = ' FS-RESULT
074400        MOVE 9999 TO RETURN-CODE
074500     END-IF
074600
074700     CLOSE RESULT-FILE
074800     IF FS-RESULT IS NOT EQUAL '00' THEN
074900        DISPLAY '* ERROR ON CLOSE RESULT-FILE = ' FS-RESULT
075000        MOVE 9999 TO RETURN-CODE
075100     END-IF
075200
075300     CLOSE REPORT-FILE
075400     IF FS-LISTADO IS NOT EQUAL '00' THEN
075500        DISPLAY '* ERROR ON CLOSE REPORT-FILE = ' FS-LISTADO
075600        MOVE 9999 TO RETURN-CODE
075700     END-IF
075800
075900     DISPLAY 'TALYIRV  - BALLOTS READ:   ' WS-BALLOTS-READ
076000     DISPLAY 'TALYIRV  - ABSTENTIONS:    ' WS-ABSTENTIONS
076100     DISPLAY 'TALYIRV  - REJECTED:       ' WS-REJECTED
076200     DISPLAY 'TALYIRV  - ROUNDS RUN:     ' WS-ROUND-NO
076300     DISPLAY 'TALYIRV  - WINNER:         ' RES-WINNER-ID.
076400
076500 9999-FINAL-F. EXIT.
